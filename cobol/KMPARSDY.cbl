000100 IDENTIFICATION DIVISION.
000200***********************************************************
000300 PROGRAM-ID. KMPARSDY.
000400 AUTHOR. R J HARROWGATE.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 06/14/1987.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900***********************************************************
001000*    DAILY KILLMAIL PARSE.  READS ONE DAY OF RAW KILLMAIL   *
001100*    RECORDS, KEEPS ONLY THE ONES THAT COUNT AGAINST THE    *
001200*    CORP UNDER THE ELIGIBILITY RULE, RESOLVES THE FINAL-   *
001300*    BLOW CHARACTER AGAINST THE CHARACTER/PLAYER MASTERS    *
001400*    AND THE CHARACTER DIRECTORY, CONVERTS THE KILL TIME TO *
001500*    LOCAL AND APPENDS IT TO THE KILLMAIL MASTER.           *
001600*                                                           *
001700*    THIS SHELL WAS ORIGINALLY THE OVERNIGHT AUDIT-TRAIL    *
001800*    SCAN FOR THE OLD DUES-AND-ATTENDANCE SYSTEM.  KEPT     *
001900*    THE ONE-DAY-AT-A-TIME DRIVER SHAPE AND THE INDICATOR-  *
002000*    TABLE LOOKUPS, GUTTED THE ATTENDANCE-SPECIFIC LOGIC.   *
002100*                                                           *
002200*    CHANGE LOG                                             *
002300*    ------------------------------------------------------ *
002400*    1987-06-14  RJH  ORIGINAL - DUES/ATTENDANCE AUDIT SCAN *
002500*    1991-02-04  RJH  ADDED CARRY-FORWARD OF UNMATCHED       *
002600*                     MEMBER RECORDS TO NEXT DAY'S RUN       *
002700*    1998-11-19  RJH  Y2K REMEDIATION - WIDENED ALL DATE    *
002800*                     FIELDS TO 4-DIGIT YEAR, TABLE-DRIVEN  *
002900*                     LEAP-YEAR TEST REPLACES HARD-CODED    *
003000*                     '00' SPECIAL CASE                     *
003100*    2016-02-09  RJH  REBUILT FOR THE KILLMAIL SYSTEM - OLD *
003200*                     ATTENDANCE FILES OUT, CHARACTER AND   *
003300*                     PLAYER MASTERS IN, ELIGIBILITY RULE   *
003400*                     REPLACES THE OLD DUES-PAID TEST       *
003500*    2016-09-19  RJH  ADDED TZ-OFFSET-MIN LOCAL TIME         *
003600*                     CONVERSION - CORP MOVED OFF THE UTC   *
003700*                     DATA CENTER, NEEDED KILL TIMES LOCAL  *
003800*    2020-01-17  KDW  ADDED KM-ID DUPLICATE CHECK - SDE      *
003900*                     RELOADS SOMETIMES REPLAY THE SAME     *
004000*                     BOARD FEED TWICE                       *
004050*    2021-05-06  KDW  ADDED LK-TARGET-DATE/LK-RETURN-CODE SO  *
004060*                     KMRANGDR CAN CALL THIS ONE DAY AT A     *
004070*                     TIME AND KNOW WHETHER THE DAY HAD NO    *
004080*                     FEED AT ALL VERSUS A HARD ERROR; ALSO   *
004090*                     DROPS ANY STRAGGLER RECORD WHOSE UTC    *
004095*                     TIME FALLS OUTSIDE THE TARGET DATE      *
004100***********************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CONFIG-FILE ASSIGN TO UT-S-CONFIG
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS WS-CONFIG-STATUS.
005300     SELECT CHAR-MSTR-FILE ASSIGN TO UT-S-CHARMSTR
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS IS WS-CHARMSTR-STATUS.
005600     SELECT PLYR-MSTR-FILE ASSIGN TO UT-S-PLYRMSTR
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS IS WS-PLYRMSTR-STATUS.
005900     SELECT CHAR-DIR-FILE ASSIGN TO UT-S-CHARDIR
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS IS WS-CHARDIR-STATUS.
006200     SELECT KILLMAIL-IN-FILE ASSIGN TO UT-S-KILLIN
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS WS-KILLIN-STATUS.
006500     SELECT KILLMAIL-MSTR-FILE ASSIGN TO UT-S-KILLMSTR
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS WS-KILLMSTR-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  CONFIG-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 COPY CFGREC.
007300 FD  CHAR-MSTR-FILE
007400     LABEL RECORDS ARE STANDARD.
007500 COPY CHARREC.
007600 FD  PLYR-MSTR-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 COPY PLYRREC.
007900 FD  CHAR-DIR-FILE
008000     LABEL RECORDS ARE STANDARD.
008100 COPY CDIRREC.
008200 FD  KILLMAIL-IN-FILE
008300     LABEL RECORDS ARE STANDARD.
008400 COPY KMINREC.
008500 FD  KILLMAIL-MSTR-FILE
008600     LABEL RECORDS ARE STANDARD.
008700 COPY KMSTREC.
008800 WORKING-STORAGE SECTION.
008900 01  WS-FILE-STATUSES.
009000     05  WS-CONFIG-STATUS        PIC X(02) VALUE SPACES.
009100     05  WS-CHARMSTR-STATUS      PIC X(02) VALUE SPACES.
009200     05  WS-PLYRMSTR-STATUS      PIC X(02) VALUE SPACES.
009300     05  WS-CHARDIR-STATUS       PIC X(02) VALUE SPACES.
009400     05  WS-KILLIN-STATUS        PIC X(02) VALUE SPACES.
009500     05  WS-KILLMSTR-STATUS      PIC X(02) VALUE SPACES.
009600     05  FILLER                  PIC X(06).
009700 01  WS-SWITCHES.
009800     05  SW-KILLIN-EOF           PIC X VALUE 'N'.
009900         88  KILLIN-EOF                VALUE 'Y'.
010000     05  SW-ELIGIBLE             PIC X VALUE 'N'.
010100         88  KM-ELIGIBLE               VALUE 'Y'.
010200     05  SW-DUPLICATE            PIC X VALUE 'N'.
010300         88  KM-DUPLICATE              VALUE 'Y'.
010400     05  SW-CHAR-RESOLVED        PIC X VALUE 'N'.
010500         88  CHAR-RESOLVED             VALUE 'Y'.
010600     05  SW-FATAL                PIC X VALUE 'N'.
010700         88  FATAL-ERROR               VALUE 'Y'.
010720     05  SW-NO-DATA              PIC X VALUE 'N'.
010730         88  NO-DATA-FOR-DATE          VALUE 'Y'.
010750     05  FILLER                  PIC X(02).
010800 01  WS-CONFIG-WORK.
010900     05  WS-CFG-CORP-ID          PIC 9(10) VALUE ZERO.
011000     05  WS-CFG-ALLIANCE-ID      PIC 9(10) VALUE ZERO.
011100     05  WS-CFG-TZ-OFFSET-MIN    PIC S9(04) COMP VALUE ZERO.
011150     05  FILLER                  PIC X(10).
011200 01  WS-COUNTERS.
011300     05  WS-PROCESSED-COUNT      PIC S9(07) COMP-3 VALUE ZERO.
011400     05  WS-INSERTED-COUNT       PIC S9(07) COMP-3 VALUE ZERO.
011500     05  WS-CHAR-COUNT           PIC S9(08) COMP VALUE ZERO.
011600     05  WS-PLYR-COUNT           PIC S9(08) COMP VALUE ZERO.
011700     05  WS-DIR-COUNT            PIC S9(08) COMP VALUE ZERO.
011800     05  WS-KMID-COUNT           PIC S9(08) COMP VALUE ZERO.
011850     05  FILLER                  PIC X(10).
011900 01  WS-CHAR-TABLE.
012000     05  WS-CHAR-ENTRY           OCCURS 3000 TIMES
012100                                 INDEXED BY WS-CHAR-NDX.
012200         10  WS-CT-CHAR-ID           PIC S9(10) COMP.
012300         10  WS-CT-CHAR-ID-DUMP REDEFINES WS-CT-CHAR-ID
012400                                     PIC X(04).
012500*            RAW-BYTE VIEW USED WHEN A DUMP READING SHOWS A
012600*            CHARACTER ID THAT WON'T PRINT CLEAN - TELLS US
012700*            IF THE MASTER RECORD ITSELF IS THE PROBLEM.
012800         10  WS-CT-CHAR-NAME         PIC X(40).
012900         10  WS-CT-CHAR-NAME-UC      PIC X(40).
013000         10  WS-CT-CHAR-TITLE        PIC X(40).
013100         10  WS-CT-PLAYER-ID         PIC S9(10) COMP.
013200         10  WS-CT-JOINDATE          PIC 9(14).
013250         10  FILLER                  PIC X(10).
013300 01  WS-PLYR-TABLE.
013400     05  WS-PLYR-ENTRY           OCCURS 2000 TIMES
013500                                 INDEXED BY WS-PLYR-NDX.
013600         10  WS-PT-PLYR-ID           PIC S9(10) COMP.
013700         10  WS-PT-PLYR-ID-DUMP REDEFINES WS-PT-PLYR-ID
013800                                     PIC X(04).
013900         10  WS-PT-TITLE             PIC X(40).
014000         10  WS-PT-TITLE-UC          PIC X(40).
014100         10  WS-PT-JOINDATE          PIC 9(14).
014200         10  WS-PT-MAINCHAR-ID       PIC S9(10) COMP.
014250         10  FILLER                  PIC X(10).
014300 01  WS-DIR-TABLE.
014400     05  WS-DIR-ENTRY            OCCURS 4000 TIMES
014500                                 INDEXED BY WS-DIR-NDX.
014600         10  WS-DT-CHAR-ID           PIC S9(10) COMP.
014700         10  WS-DT-CHAR-ID-DUMP REDEFINES WS-DT-CHAR-ID
014800                                     PIC X(04).
014900         10  WS-DT-CHAR-NAME         PIC X(40).
015000         10  WS-DT-TITLE             PIC X(40).
015100         10  WS-DT-JOINDATE          PIC 9(14).
015150         10  FILLER                  PIC X(10).
015200 01  WS-KMID-TABLE.
015300     05  WS-KMID-ENTRY           OCCURS 20000 TIMES
015400                                 INDEXED BY WS-KMID-NDX.
015500         10  WS-KI-ID                PIC 9(10).
015550         10  FILLER                  PIC X(02).
015600 01  WS-NEW-PLAYER-ID            PIC S9(10) COMP VALUE ZERO.
015700 01  WS-NAME-MATCH-FIELDS.
015800     05  WS-UPPER-KEY            PIC X(40).
015820     05  WS-CT-INPUT-TEXT        PIC X(40).
015840     05  WS-CT-CLEAN-TITLE       PIC X(40).
015860     05  WS-CT-WEB-COLOR         PIC X(07).
015880     05  WS-CT-TAG-FOUND         PIC X(01).
015890     05  FILLER                  PIC X(10).
015900 01  WS-RESOLVED-CHAR-ID         PIC S9(10) COMP VALUE ZERO.
016000 01  WS-RESOLVED-PLAYER-ID       PIC S9(10) COMP VALUE ZERO.
016100 01  WS-TIME-CONVERSION-FIELDS.
016200     05  WS-UTC-TS               PIC 9(14).
016300     05  WS-UTC-TS-R REDEFINES WS-UTC-TS.
016400         10  WS-UTC-YYYY         PIC 9(04).
016500         10  WS-UTC-MM           PIC 9(02).
016600         10  WS-UTC-DD           PIC 9(02).
016700         10  WS-UTC-HH           PIC 9(02).
016800         10  WS-UTC-MI           PIC 9(02).
016900         10  WS-UTC-SS           PIC 9(02).
017000     05  WS-TOTAL-MINUTES        PIC S9(06) COMP.
017100     05  WS-LOCAL-YYYY           PIC 9(04) COMP.
017200     05  WS-LOCAL-MM             PIC 9(02) COMP.
017300     05  WS-LOCAL-DD             PIC 9(02) COMP.
017400     05  WS-LOCAL-HH             PIC 9(02) COMP.
017500     05  WS-LOCAL-MI             PIC 9(02) COMP.
017600     05  WS-DAYS-IN-MONTH        PIC 9(02) COMP.
017700     05  WS-YEAR-DIVQUOT         PIC 9(04) COMP.
017800     05  WS-YEAR-REM-4           PIC 9(04) COMP.
017900     05  WS-YEAR-REM-100         PIC 9(04) COMP.
018000     05  WS-YEAR-REM-400         PIC 9(04) COMP.
018100     05  WS-LOCAL-TS             PIC 9(14).
018200     05  WS-LOCAL-TS-R REDEFINES WS-LOCAL-TS.
018300         10  WS-LT-YYYYMMDD      PIC 9(08).
018400         10  WS-LT-HHMMSS        PIC 9(06).
018420     05  WS-KMIN-DATE-PORTION    PIC 9(08).
018450     05  FILLER                  PIC X(10).
018500 01  WS-MONTH-LENGTH-TABLE.
018600     05  FILLER  PIC 9(02) VALUE 31.
018700     05  FILLER  PIC 9(02) VALUE 28.
018800     05  FILLER  PIC 9(02) VALUE 31.
018900     05  FILLER  PIC 9(02) VALUE 30.
019000     05  FILLER  PIC 9(02) VALUE 31.
019100     05  FILLER  PIC 9(02) VALUE 30.
019200     05  FILLER  PIC 9(02) VALUE 31.
019300     05  FILLER  PIC 9(02) VALUE 31.
019400     05  FILLER  PIC 9(02) VALUE 30.
019500     05  FILLER  PIC 9(02) VALUE 31.
019600     05  FILLER  PIC 9(02) VALUE 30.
019700     05  FILLER  PIC 9(02) VALUE 31.
019800 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTH-TABLE.
019900     05  WS-ML-DAYS  PIC 9(02) OCCURS 12 TIMES.
019950 LINKAGE SECTION.
019960 01  LK-TARGET-DATE              PIC 9(08).
019970 01  LK-RETURN-CODE              PIC 9(02).
019980*    00 = DAY PROCESSED, 04 = NO FEED FOR THE DAY, 08 = ERROR.
020000***********************************************************
020100 PROCEDURE DIVISION USING LK-TARGET-DATE LK-RETURN-CODE.
020200***********************************************************
020300 000-TOP-LEVEL.
020400     DISPLAY 'KMPARSDY STARTING FOR ' LK-TARGET-DATE.
020500     PERFORM 100-INITIALIZATION.
020600     IF NOT FATAL-ERROR
020700         PERFORM 200-PROCESS-KILLMAILS
020800             UNTIL KILLIN-EOF OR FATAL-ERROR
020900     END-IF.
021000     PERFORM 300-WRAP-UP.
021050     PERFORM 330-SET-RETURN-CODE.
021100     GOBACK.
021200 100-INITIALIZATION.
021300     PERFORM 110-READ-CONFIG.
021400     IF NOT FATAL-ERROR
021500         PERFORM 120-LOAD-CHARACTER-MASTER
021600     END-IF.
021700     IF NOT FATAL-ERROR
021800         PERFORM 130-LOAD-PLAYER-MASTER
021900     END-IF.
022000     IF NOT FATAL-ERROR
022100         PERFORM 140-LOAD-CHAR-DIRECTORY
022200     END-IF.
022300     IF NOT FATAL-ERROR
022400         PERFORM 150-LOAD-EXISTING-KM-IDS
022500     END-IF.
022600     IF NOT FATAL-ERROR
022700         OPEN INPUT KILLMAIL-IN-FILE
022800         IF WS-KILLIN-STATUS = '35'
022820             DISPLAY 'NO KILLMAIL-IN FEED FOR ' LK-TARGET-DATE
022840             MOVE 'Y' TO SW-NO-DATA
022860             MOVE 'Y' TO SW-FATAL
022870         ELSE
022880             IF WS-KILLIN-STATUS NOT = '00'
022900                 DISPLAY 'ERROR OPENING KILLMAIL-IN. RC: '
023000                         WS-KILLIN-STATUS
023100                 MOVE 'Y' TO SW-FATAL
023200             END-IF
023250         END-IF
023300     END-IF.
023400     IF NOT FATAL-ERROR
023500         OPEN EXTEND KILLMAIL-MSTR-FILE
023600         IF WS-KILLMSTR-STATUS NOT = '00'
023700             DISPLAY 'ERROR OPENING KILLMAIL-MSTR FOR EXTEND. RC:'
023800                     WS-KILLMSTR-STATUS
023900             MOVE 'Y' TO SW-FATAL
024000         END-IF
024100     END-IF.
024200     IF NOT FATAL-ERROR
024300         PERFORM 160-READ-KILLMAIL-IN
024400     END-IF.
024500 110-READ-CONFIG.
024600     OPEN INPUT CONFIG-FILE.
024700     IF WS-CONFIG-STATUS NOT = '00'
024800         DISPLAY 'ERROR OPENING CONFIG. RC: ' WS-CONFIG-STATUS
024900         MOVE 'Y' TO SW-FATAL
025000     ELSE
025100         READ CONFIG-FILE
025200             AT END
025300                 DISPLAY 'CONFIG FILE HAS NO RECORD'
025400                 MOVE 'Y' TO SW-FATAL
025500             NOT AT END
025600                 MOVE CFG-CORP-ID       TO WS-CFG-CORP-ID
025700                 MOVE CFG-ALLIANCE-ID   TO WS-CFG-ALLIANCE-ID
025800                 MOVE CFG-TZ-OFFSET-MIN TO WS-CFG-TZ-OFFSET-MIN
025900         END-READ
026000         CLOSE CONFIG-FILE
026100     END-IF.
026200 120-LOAD-CHARACTER-MASTER.
026300     OPEN INPUT CHAR-MSTR-FILE.
026400     IF WS-CHARMSTR-STATUS NOT = '00'
026500         DISPLAY 'ERROR OPENING CHARACTER-MASTER. RC: '
026600                 WS-CHARMSTR-STATUS
026700         MOVE 'Y' TO SW-FATAL
026800     ELSE
026900         PERFORM 121-LOAD-ONE-CHARACTER
027000             UNTIL WS-CHARMSTR-STATUS = '10'
027100         CLOSE CHAR-MSTR-FILE
027200     END-IF.
027300 121-LOAD-ONE-CHARACTER.
027400     READ CHAR-MSTR-FILE
027500         AT END
027600             MOVE '10' TO WS-CHARMSTR-STATUS
027700         NOT AT END
027800             ADD 1 TO WS-CHAR-COUNT
027900             SET WS-CHAR-NDX TO WS-CHAR-COUNT
028000             MOVE CHAR-ID        TO WS-CT-CHAR-ID (WS-CHAR-NDX)
028100             MOVE CHAR-NAME      TO WS-CT-CHAR-NAME (WS-CHAR-NDX)
028200             MOVE CHAR-NAME      TO WS-UPPER-KEY
028300             PERFORM 910-UPPER-CASE-KEY
028400             MOVE WS-UPPER-KEY   TO WS-CT-CHAR-NAME-UC (WS-CHAR-NDX)
028500             MOVE CHAR-TITLE     TO WS-CT-CHAR-TITLE (WS-CHAR-NDX)
028600             MOVE CHAR-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
028700             MOVE CHAR-JOINDATE  TO WS-CT-JOINDATE (WS-CHAR-NDX)
028800     END-READ.
028900 130-LOAD-PLAYER-MASTER.
029000     OPEN INPUT PLYR-MSTR-FILE.
029100     IF WS-PLYRMSTR-STATUS NOT = '00'
029200         DISPLAY 'ERROR OPENING PLAYER-MASTER. RC: '
029300                 WS-PLYRMSTR-STATUS
029400         MOVE 'Y' TO SW-FATAL
029500     ELSE
029600         PERFORM 131-LOAD-ONE-PLAYER
029700             UNTIL WS-PLYRMSTR-STATUS = '10'
029800         CLOSE PLYR-MSTR-FILE
029900     END-IF.
030000 131-LOAD-ONE-PLAYER.
030100     READ PLYR-MSTR-FILE
030200         AT END
030300             MOVE '10' TO WS-PLYRMSTR-STATUS
030400         NOT AT END
030500             ADD 1 TO WS-PLYR-COUNT
030600             SET WS-PLYR-NDX TO WS-PLYR-COUNT
030700             MOVE PLYR-ID          TO WS-PT-PLYR-ID (WS-PLYR-NDX)
030800             MOVE PLYR-TITLE       TO WS-PT-TITLE (WS-PLYR-NDX)
030900             MOVE PLYR-TITLE       TO WS-UPPER-KEY
031000             PERFORM 910-UPPER-CASE-KEY
031100             MOVE WS-UPPER-KEY     TO WS-PT-TITLE-UC (WS-PLYR-NDX)
031200             MOVE PLYR-JOINDATE    TO WS-PT-JOINDATE (WS-PLYR-NDX)
031300             MOVE PLYR-MAINCHAR-ID TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
031400             IF WS-NEW-PLAYER-ID < PLYR-ID
031500                 MOVE PLYR-ID TO WS-NEW-PLAYER-ID
031600             END-IF
031700     END-READ.
031800 140-LOAD-CHAR-DIRECTORY.
031900     OPEN INPUT CHAR-DIR-FILE.
032000     IF WS-CHARDIR-STATUS NOT = '00'
032100         DISPLAY 'ERROR OPENING CHAR-DIRECTORY. RC: '
032200                 WS-CHARDIR-STATUS
032300         MOVE 'Y' TO SW-FATAL
032400     ELSE
032500         PERFORM 141-LOAD-ONE-DIR-ENTRY
032600             UNTIL WS-CHARDIR-STATUS = '10'
032700         CLOSE CHAR-DIR-FILE
032800     END-IF.
032900 141-LOAD-ONE-DIR-ENTRY.
033000     READ CHAR-DIR-FILE
033100         AT END
033200             MOVE '10' TO WS-CHARDIR-STATUS
033300         NOT AT END
033400             ADD 1 TO WS-DIR-COUNT
033500             SET WS-DIR-NDX TO WS-DIR-COUNT
033600             MOVE CDIR-CHAR-ID   TO WS-DT-CHAR-ID (WS-DIR-NDX)
033700             MOVE CDIR-CHAR-NAME TO WS-DT-CHAR-NAME (WS-DIR-NDX)
033800             MOVE CDIR-TITLE     TO WS-DT-TITLE (WS-DIR-NDX)
033900             MOVE CDIR-JOINDATE  TO WS-DT-JOINDATE (WS-DIR-NDX)
034000     END-READ.
034100 150-LOAD-EXISTING-KM-IDS.
034200     OPEN INPUT KILLMAIL-MSTR-FILE.
034300     IF WS-KILLMSTR-STATUS NOT = '00' AND
034400        WS-KILLMSTR-STATUS NOT = '35'
034500         DISPLAY 'ERROR OPENING KILLMAIL-MASTER FOR SCAN. RC: '
034600                 WS-KILLMSTR-STATUS
034700         MOVE 'Y' TO SW-FATAL
034800     ELSE
034900         IF WS-KILLMSTR-STATUS = '00'
035000             PERFORM 151-LOAD-ONE-KMID
035100                 UNTIL WS-KILLMSTR-STATUS = '10'
035200             CLOSE KILLMAIL-MSTR-FILE
035300         END-IF
035400     END-IF.
035500 151-LOAD-ONE-KMID.
035600     READ KILLMAIL-MSTR-FILE
035700         AT END
035800             MOVE '10' TO WS-KILLMSTR-STATUS
035900         NOT AT END
036000             ADD 1 TO WS-KMID-COUNT
036100             SET WS-KMID-NDX TO WS-KMID-COUNT
036200             MOVE KMST-ID TO WS-KI-ID (WS-KMID-NDX)
036300     END-READ.
036400 160-READ-KILLMAIL-IN.
036500     READ KILLMAIL-IN-FILE
036600         AT END
036700             MOVE 'Y' TO SW-KILLIN-EOF
036800     END-READ.
036900 200-PROCESS-KILLMAILS.
037000     ADD 1 TO WS-PROCESSED-COUNT.
037100     PERFORM 210-APPLY-ELIGIBILITY.
037200     IF KM-ELIGIBLE
037300         PERFORM 215-CHECK-DUPLICATE
037400         IF NOT KM-DUPLICATE
037500             PERFORM 220-RESOLVE-CHARACTER
037600             IF CHAR-RESOLVED
037700                 PERFORM 225-CONVERT-TO-LOCAL-TIME
037800                 PERFORM 230-WRITE-KILLMAIL
037900             END-IF
038000         END-IF
038100     END-IF.
038200     PERFORM 160-READ-KILLMAIL-IN.
038300 210-APPLY-ELIGIBILITY.
038320     MOVE KMIN-TIME-UTC (1:8) TO WS-KMIN-DATE-PORTION.
038340     MOVE 'N' TO SW-ELIGIBLE.
038360     IF WS-KMIN-DATE-PORTION = LK-TARGET-DATE
038500         IF KMIN-FB-CHAR-ID NOT = ZERO
038600             AND KMIN-FB-CORP-ID = WS-CFG-CORP-ID
038700             IF WS-CFG-ALLIANCE-ID = ZERO
038800                 IF KMIN-VICTIM-CORP-ID = WS-CFG-CORP-ID
038900                     MOVE 'Y' TO SW-ELIGIBLE
039000                 END-IF
039100             ELSE
039200                 IF KMIN-VICTIM-ALLIANCE-ID NOT = WS-CFG-ALLIANCE-ID
039300                     MOVE 'Y' TO SW-ELIGIBLE
039400                 END-IF
039500             END-IF
039600         END-IF
039650     END-IF.
039700 215-CHECK-DUPLICATE.
039800     MOVE 'N' TO SW-DUPLICATE.
039900     PERFORM 216-SCAN-ONE-ID
040000         VARYING WS-KMID-NDX FROM 1 BY 1
040100         UNTIL WS-KMID-NDX > WS-KMID-COUNT
040200         OR KM-DUPLICATE.
040300 216-SCAN-ONE-ID.
040400     IF WS-KI-ID (WS-KMID-NDX) = KMIN-ID
040500         MOVE 'Y' TO SW-DUPLICATE
040600     END-IF.
040700 220-RESOLVE-CHARACTER.
040800     MOVE 'N' TO SW-CHAR-RESOLVED.
040900     MOVE ZERO TO WS-RESOLVED-CHAR-ID.
041000     SET WS-CHAR-NDX TO 1.
041100     SEARCH WS-CHAR-ENTRY
041200         AT END CONTINUE
041300         WHEN WS-CT-CHAR-ID (WS-CHAR-NDX) = KMIN-FB-CHAR-ID
041400             MOVE KMIN-FB-CHAR-ID TO WS-RESOLVED-CHAR-ID
041500             MOVE 'Y' TO SW-CHAR-RESOLVED
041600     END-SEARCH.
041700     IF NOT CHAR-RESOLVED
041800         PERFORM 221-RESOLVE-FROM-DIRECTORY
041900     END-IF.
042000 221-RESOLVE-FROM-DIRECTORY.
042100     SET WS-DIR-NDX TO 1.
042200     SEARCH WS-DIR-ENTRY
042300         AT END
042400             DISPLAY 'WARN - KMID ' KMIN-ID
042500                 ' FINAL-BLOW CHAR ' KMIN-FB-CHAR-ID
042600                 ' NOT IN DIRECTORY - KILLMAIL SKIPPED'
042700         WHEN WS-DT-CHAR-ID (WS-DIR-NDX) = KMIN-FB-CHAR-ID
042800             PERFORM 222-CREATE-CHARACTER-FROM-DIR
042900     END-SEARCH.
043000 222-CREATE-CHARACTER-FROM-DIR.
043100     ADD 1 TO WS-CHAR-COUNT.
043200     SET WS-CHAR-NDX TO WS-CHAR-COUNT.
043300     MOVE KMIN-FB-CHAR-ID TO WS-CT-CHAR-ID (WS-CHAR-NDX).
043400     MOVE WS-DT-CHAR-NAME (WS-DIR-NDX)
043500         TO WS-CT-CHAR-NAME (WS-CHAR-NDX).
043600     MOVE WS-DT-CHAR-NAME (WS-DIR-NDX) TO WS-UPPER-KEY.
043700     PERFORM 910-UPPER-CASE-KEY.
043800     MOVE WS-UPPER-KEY TO WS-CT-CHAR-NAME-UC (WS-CHAR-NDX).
043810     PERFORM 221-STRIP-DIRECTORY-COLOR-TAG.
043900     MOVE WS-CT-CLEAN-TITLE TO WS-CT-CHAR-TITLE (WS-CHAR-NDX).
044000     MOVE WS-DT-JOINDATE (WS-DIR-NDX) TO WS-CT-JOINDATE (WS-CHAR-NDX).
044100     MOVE ZERO TO WS-CT-PLAYER-ID (WS-CHAR-NDX).
044200     MOVE ZERO TO WS-RESOLVED-PLAYER-ID.
044300     IF WS-CT-CLEAN-TITLE = SPACES
044400         PERFORM 223-FIND-UNKNOWN-PLAYER
044500     ELSE
044600         PERFORM 224-FIND-PLAYER-BY-TITLE
044700     END-IF.
044800     MOVE WS-RESOLVED-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX).
044900     MOVE KMIN-FB-CHAR-ID TO WS-RESOLVED-CHAR-ID.
045000     MOVE 'Y' TO SW-CHAR-RESOLVED.
045050 221-STRIP-DIRECTORY-COLOR-TAG.
045060*    CHAR-TITLE FROM THE KILLMAIL DIRECTORY MAY CARRY AN
045070*    EMBEDDED <COLOR=0xAARRGGBB> TAG - STRIP IT BEFORE THE
045080*    TITLE IS FILED OR USED AS A PLAYER MATCH KEY.
045090     MOVE WS-DT-TITLE (WS-DIR-NDX) TO WS-CT-INPUT-TEXT.
045095     CALL 'CLRTAGDT' USING WS-CT-INPUT-TEXT, WS-CT-CLEAN-TITLE,
045098                           WS-CT-WEB-COLOR, WS-CT-TAG-FOUND.
045100 223-FIND-UNKNOWN-PLAYER.
045200     MOVE '__UNKNOWN__' TO WS-UPPER-KEY.
045300     PERFORM 224-SEARCH-PLAYER-TABLE.
045400 224-FIND-PLAYER-BY-TITLE.
045500     MOVE WS-CT-CLEAN-TITLE TO WS-UPPER-KEY.
045600     PERFORM 910-UPPER-CASE-KEY.
045700     PERFORM 224-SEARCH-PLAYER-TABLE.
045800     IF WS-RESOLVED-PLAYER-ID = ZERO
045900         DISPLAY 'WARN - NO PLAYER TITLED ' WS-CT-CLEAN-TITLE
046000             ' FOR NEW CHARACTER ' KMIN-FB-CHAR-ID
046100             ' - LEFT UNASSOCIATED'
046200     END-IF.
046300 224-SEARCH-PLAYER-TABLE.
046400     MOVE ZERO TO WS-RESOLVED-PLAYER-ID.
046500     SET WS-PLYR-NDX TO 1.
046600     SEARCH WS-PLYR-ENTRY
046700         AT END CONTINUE
046800         WHEN WS-PT-TITLE-UC (WS-PLYR-NDX) = WS-UPPER-KEY
046900             MOVE WS-PT-PLYR-ID (WS-PLYR-NDX) TO WS-RESOLVED-PLAYER-ID
047000     END-SEARCH.
047100 225-CONVERT-TO-LOCAL-TIME.
047200     MOVE KMIN-TIME-UTC TO WS-UTC-TS.
047300     COMPUTE WS-TOTAL-MINUTES =
047400         (WS-UTC-HH * 60 + WS-UTC-MI) + WS-CFG-TZ-OFFSET-MIN.
047500     MOVE WS-UTC-YYYY TO WS-LOCAL-YYYY.
047600     MOVE WS-UTC-MM   TO WS-LOCAL-MM.
047700     MOVE WS-UTC-DD   TO WS-LOCAL-DD.
047800     IF WS-TOTAL-MINUTES >= 1440
047900         SUBTRACT 1440 FROM WS-TOTAL-MINUTES
048000         PERFORM 226-ADVANCE-ONE-DAY
048100     ELSE
048200         IF WS-TOTAL-MINUTES < 0
048300             ADD 1440 TO WS-TOTAL-MINUTES
048400             PERFORM 227-RETREAT-ONE-DAY
048500         END-IF
048600     END-IF.
048700     DIVIDE WS-TOTAL-MINUTES BY 60 GIVING WS-LOCAL-HH
048800         REMAINDER WS-LOCAL-MI.
048900     MOVE WS-LOCAL-YYYY TO WS-LT-YYYYMMDD (1:4).
049000     MOVE WS-LOCAL-MM   TO WS-LT-YYYYMMDD (5:2).
049100     MOVE WS-LOCAL-DD   TO WS-LT-YYYYMMDD (7:2).
049200     MOVE WS-LOCAL-HH   TO WS-LT-HHMMSS (1:2).
049300     MOVE WS-LOCAL-MI   TO WS-LT-HHMMSS (3:2).
049400     MOVE WS-UTC-SS     TO WS-LT-HHMMSS (5:2).
049500 226-ADVANCE-ONE-DAY.
049600     PERFORM 228-SET-DAYS-IN-MONTH.
049700     ADD 1 TO WS-LOCAL-DD.
049800     IF WS-LOCAL-DD > WS-DAYS-IN-MONTH
049900         MOVE 1 TO WS-LOCAL-DD
050000         ADD 1 TO WS-LOCAL-MM
050100         IF WS-LOCAL-MM > 12
050200             MOVE 1 TO WS-LOCAL-MM
050300             ADD 1 TO WS-LOCAL-YYYY
050400         END-IF
050500     END-IF.
050600 227-RETREAT-ONE-DAY.
050700     SUBTRACT 1 FROM WS-LOCAL-DD.
050800     IF WS-LOCAL-DD < 1
050900         SUBTRACT 1 FROM WS-LOCAL-MM
051000         IF WS-LOCAL-MM < 1
051100             MOVE 12 TO WS-LOCAL-MM
051200             SUBTRACT 1 FROM WS-LOCAL-YYYY
051300         END-IF
051400         PERFORM 228-SET-DAYS-IN-MONTH
051500         MOVE WS-DAYS-IN-MONTH TO WS-LOCAL-DD
051600     END-IF.
051700 228-SET-DAYS-IN-MONTH.
051800     MOVE WS-ML-DAYS (WS-LOCAL-MM) TO WS-DAYS-IN-MONTH.
051900     IF WS-LOCAL-MM = 2
052000         DIVIDE WS-LOCAL-YYYY BY 4 GIVING WS-YEAR-DIVQUOT
052100             REMAINDER WS-YEAR-REM-4
052200         DIVIDE WS-LOCAL-YYYY BY 100 GIVING WS-YEAR-DIVQUOT
052300             REMAINDER WS-YEAR-REM-100
052400         DIVIDE WS-LOCAL-YYYY BY 400 GIVING WS-YEAR-DIVQUOT
052500             REMAINDER WS-YEAR-REM-400
052600         IF (WS-YEAR-REM-4 = 0 AND WS-YEAR-REM-100 NOT = 0)
052700             OR WS-YEAR-REM-400 = 0
052800             MOVE 29 TO WS-DAYS-IN-MONTH
052900         END-IF
053000     END-IF.
053100 230-WRITE-KILLMAIL.
053200     MOVE KMIN-ID                  TO KMST-ID.
053300     MOVE WS-LOCAL-TS              TO KMST-TIME-LOCAL.
053400     MOVE WS-RESOLVED-CHAR-ID      TO KMST-CHAR-ID.
053500     MOVE KMIN-SYSTEM-ID           TO KMST-SYSTEM-ID.
053600     MOVE KMIN-VICTIM-SHIP-TYPE-ID TO KMST-VICTIM-SHIP-TYPE-ID.
053700     MOVE KMIN-TOTAL-VALUE         TO KMST-TOTAL-VALUE.
053800     WRITE KMST-REC.
053900     IF WS-KILLMSTR-STATUS NOT = '00'
054000         DISPLAY 'ERROR WRITING KILLMAIL-MASTER. RC: '
054100                 WS-KILLMSTR-STATUS
054200         MOVE 'Y' TO SW-FATAL
054300     ELSE
054400         ADD 1 TO WS-KMID-COUNT
054500         SET WS-KMID-NDX TO WS-KMID-COUNT
054600         MOVE KMIN-ID TO WS-KI-ID (WS-KMID-NDX)
054700         ADD 1 TO WS-INSERTED-COUNT
054800     END-IF.
054900 300-WRAP-UP.
055000     IF NOT FATAL-ERROR
055100         CLOSE KILLMAIL-IN-FILE
055200         CLOSE KILLMAIL-MSTR-FILE
055300     END-IF.
055400     PERFORM 310-REWRITE-CHARACTER-MASTER.
055500     PERFORM 320-REWRITE-PLAYER-MASTER.
055600     DISPLAY 'KMPARSDY PROCESSED: ' WS-PROCESSED-COUNT
055700         '  INSERTED: ' WS-INSERTED-COUNT.
055800 310-REWRITE-CHARACTER-MASTER.
055900     OPEN OUTPUT CHAR-MSTR-FILE.
056000     PERFORM 311-WRITE-ONE-CHARACTER
056100         VARYING WS-CHAR-NDX FROM 1 BY 1
056200         UNTIL WS-CHAR-NDX > WS-CHAR-COUNT.
056300     CLOSE CHAR-MSTR-FILE.
056400 311-WRITE-ONE-CHARACTER.
056500     MOVE WS-CT-CHAR-ID (WS-CHAR-NDX)    TO CHAR-ID.
056600     MOVE WS-CT-CHAR-NAME (WS-CHAR-NDX)  TO CHAR-NAME.
056700     MOVE WS-CT-CHAR-TITLE (WS-CHAR-NDX) TO CHAR-TITLE.
056800     MOVE WS-CT-PLAYER-ID (WS-CHAR-NDX)  TO CHAR-PLAYER-ID.
056900     MOVE WS-CT-JOINDATE (WS-CHAR-NDX)   TO CHAR-JOINDATE.
057000     WRITE CHAR-REC.
057100 320-REWRITE-PLAYER-MASTER.
057200     OPEN OUTPUT PLYR-MSTR-FILE.
057300     PERFORM 321-WRITE-ONE-PLAYER
057400         VARYING WS-PLYR-NDX FROM 1 BY 1
057500         UNTIL WS-PLYR-NDX > WS-PLYR-COUNT.
057600     CLOSE PLYR-MSTR-FILE.
057700 321-WRITE-ONE-PLAYER.
057800     MOVE WS-PT-PLYR-ID (WS-PLYR-NDX)     TO PLYR-ID.
057900     MOVE WS-PT-TITLE (WS-PLYR-NDX)       TO PLYR-TITLE.
058000     MOVE WS-PT-JOINDATE (WS-PLYR-NDX)    TO PLYR-JOINDATE.
058100     MOVE WS-PT-MAINCHAR-ID (WS-PLYR-NDX) TO PLYR-MAINCHAR-ID.
058200     WRITE PLYR-REC.
058220 330-SET-RETURN-CODE.
058240     IF NO-DATA-FOR-DATE
058250         MOVE 04 TO LK-RETURN-CODE
058260     ELSE
058270         IF FATAL-ERROR
058280             MOVE 08 TO LK-RETURN-CODE
058290         ELSE
058295             MOVE 00 TO LK-RETURN-CODE
058298         END-IF
058299     END-IF.
058300 910-UPPER-CASE-KEY.
058400     INSPECT WS-UPPER-KEY REPLACING
058500         ALL 'a' BY 'A' ALL 'b' BY 'B' ALL 'c' BY 'C'
058600         ALL 'd' BY 'D' ALL 'e' BY 'E' ALL 'f' BY 'F'
058700         ALL 'g' BY 'G' ALL 'h' BY 'H' ALL 'i' BY 'I'
058800         ALL 'j' BY 'J' ALL 'k' BY 'K' ALL 'l' BY 'L'
058900         ALL 'm' BY 'M' ALL 'n' BY 'N' ALL 'o' BY 'O'
059000         ALL 'p' BY 'P' ALL 'q' BY 'Q' ALL 'r' BY 'R'
059100         ALL 's' BY 'S' ALL 't' BY 'T' ALL 'u' BY 'U'
059200         ALL 'v' BY 'V' ALL 'w' BY 'W' ALL 'x' BY 'X'
059300         ALL 'y' BY 'Y' ALL 'z' BY 'Z'.
