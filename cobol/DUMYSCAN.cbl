000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID. DUMYSCAN.
000400 AUTHOR. DOUG STOUT.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 08/22/1990.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900****************************************************************
001000*    DUMMY-PLAYER-SCAN.  ORIGINALLY A YEAR-END HOUSEKEEPING RUN *
001100*    THAT LISTED EVERY HOUSEHOLD ON THE ROLL WITH NO MEMBERS ON *
001200*    IT - LEFTOVER FROM A MERGE OR A BAD KEYING JOB - AND, ON   *
001300*    REQUEST, PURGED THEM FROM THE HOUSEHOLD FILE.  SAME JOB    *
001400*    HERE AGAINST PLAYER-MASTER/CHARACTER-MASTER: A PLAYER WITH *
001500*    NO CHARACTERS ATTACHED TO IT IS DEAD WEIGHT, EXCEPT FOR    *
001600*    THE HOUSE PLAYER __UNKNOWN__, WHICH IS SUPPOSED TO BE      *
001700*    EMPTY MOST OF THE TIME AND IS NEVER A CANDIDATE.           *
001800*                                                               *
001900*    CHANGE LOG                                                 *
002000*    ----------------------------------------------------------  *
002100*    1990-08-22  DWS  ORIGINAL - EMPTY HOUSEHOLD LISTING, RUN    *
002200*                     BY THE MEMBERSHIP CLERK EVERY DECEMBER    *
002300*    1994-11-03  DWS  ADDED THE PURGE OPTION SO THE CLERK COULD *
002400*                     CLEAN THE FILE IN THE SAME STEP           *
002500*    1998-12-14  WLT  Y2K REVIEW - NO DATE MATH IN THIS PROGRAM, *
002600*                     LOGGED AS REVIEWED ONLY                    *
002700*    2016-02-19  RJH  REBUILT FOR THE KILLMAIL SYSTEM - HOUSE-   *
002800*                     HOLDS OUT, PLAYERS IN; MEMBERS OUT,        *
002900*                     CHARACTERS IN; __UNKNOWN__ NEVER LISTED    *
003000*    2020-06-05  KDW  REPORT NOW SHOWS JOIN DATE AND MAIN        *
003100*                     CHARACTER SO THE CLERK CAN SEE WHY A       *
003200*                     PLAYER LOOKS EMPTY BEFORE APPROVING PURGE  *
003300****************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT CHAR-MSTR-FILE ASSIGN TO UT-S-CHARMSTR
004300            ORGANIZATION IS SEQUENTIAL
004400            FILE STATUS IS WS-CHARMSTR-STATUS.
004500     SELECT PLYR-MSTR-FILE ASSIGN TO UT-S-PLYRMSTR
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS IS WS-PLYRMSTR-STATUS.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  CHAR-MSTR-FILE LABEL RECORDS ARE STANDARD.
005100 COPY CHARREC.
005200 FD  PLYR-MSTR-FILE LABEL RECORDS ARE STANDARD.
005300 COPY PLYRREC.
005400 WORKING-STORAGE SECTION.
005500 01  WS-FILE-STATUSES.
005600     05  WS-CHARMSTR-STATUS      PIC X(02) VALUE SPACES.
005700     05  WS-PLYRMSTR-STATUS      PIC X(02) VALUE SPACES.
005800     05  FILLER                  PIC X(04).
005900 01  WS-SWITCHES.
006000     05  SW-FATAL                PIC X VALUE 'N'.
006100         88  FATAL-ERROR               VALUE 'Y'.
006200     05  FILLER                  PIC X(08).
006300 01  WS-COUNTERS.
006400     05  WS-CHAR-COUNT           PIC S9(08) COMP VALUE ZERO.
006500     05  WS-PLYR-COUNT           PIC S9(08) COMP VALUE ZERO.
006600     05  WS-DUMMY-COUNT          PIC S9(07) COMP-3 VALUE ZERO.
006700     05  WS-REMOVED-COUNT        PIC S9(07) COMP-3 VALUE ZERO.
006800     05  FILLER                  PIC X(06).
006900 01  WS-CHAR-TABLE.
007000     05  WS-CHAR-ENTRY           OCCURS 3000 TIMES
007100                                 INDEXED BY WS-CHAR-NDX.
007200         10  WS-CT-CHAR-ID           PIC S9(10) COMP.
007300         10  WS-CT-CHAR-ID-DUMP REDEFINES WS-CT-CHAR-ID
007400                                     PIC X(04).
007500         10  WS-CT-PLAYER-ID         PIC S9(10) COMP.
007600         10  FILLER                  PIC X(10).
007700 01  WS-PLYR-TABLE.
007800     05  WS-PLYR-ENTRY           OCCURS 2000 TIMES
007900                                 INDEXED BY WS-PLYR-NDX.
008000         10  WS-PT-PLYR-ID           PIC S9(10) COMP.
008100         10  WS-PT-PLYR-ID-DUMP REDEFINES WS-PT-PLYR-ID
008200                                     PIC X(04).
008300         10  WS-PT-TITLE             PIC X(40).
008400         10  WS-PT-TITLE-UC          PIC X(40).
008500         10  WS-PT-JOINDATE          PIC 9(14).
008600         10  WS-PT-JOINDATE-R REDEFINES WS-PT-JOINDATE.
008700             15  WS-PT-JD-YYYYMMDD   PIC 9(8).
008800             15  WS-PT-JD-HHMMSS     PIC 9(6).
008900         10  WS-PT-MAINCHAR-ID       PIC S9(10) COMP.
009000         10  WS-PT-DUMMY-FLAG        PIC X VALUE 'N'.
009100             88  PLAYER-IS-DUMMY         VALUE 'Y'.
009200         10  FILLER                  PIC X(10).
009300 01  WS-WORK-FIELDS.
009400     05  WS-FOUND-COUNT          PIC S9(05) COMP VALUE ZERO.
009500     05  WS-DISP-JOINDATE        PIC X(14) VALUE SPACES.
009600     05  WS-DISP-MAINCHAR        PIC S9(10) VALUE ZERO.
009700     05  FILLER                  PIC X(10).
009800 01  PARAM-RECORD.
009900     05  P-REMOVE                PIC X(01) VALUE 'N'.
009950     05  FILLER                  PIC X(79).
010000****************************************************************
010100 PROCEDURE DIVISION.
010200****************************************************************
010300 000-TOP-LEVEL.
010400     DISPLAY 'DUMYSCAN STARTING'.
010500     PERFORM 100-INITIALIZATION.
010600     IF NOT FATAL-ERROR
010700         PERFORM 200-SCAN-FOR-DUMMY-PLAYERS
010800             VARYING WS-PLYR-NDX FROM 1 BY 1
010900             UNTIL WS-PLYR-NDX > WS-PLYR-COUNT
011000     END-IF.
011100     IF NOT FATAL-ERROR AND P-REMOVE = 'Y' AND WS-DUMMY-COUNT > ZERO
011200         PERFORM 900-REWRITE-PLAYER-MASTER
011300     END-IF.
011400     DISPLAY 'DUMYSCAN DUMMY PLAYERS FOUND: ' WS-DUMMY-COUNT
011500         '  REMOVED: ' WS-REMOVED-COUNT.
011600     GOBACK.
011700 100-INITIALIZATION.
011800     ACCEPT PARAM-RECORD FROM COMMAND-LINE.
011900     PERFORM 110-LOAD-CHARACTER-MASTER.
012000     IF NOT FATAL-ERROR
012100         PERFORM 120-LOAD-PLAYER-MASTER
012200     END-IF.
012300 110-LOAD-CHARACTER-MASTER.
012400     OPEN INPUT CHAR-MSTR-FILE.
012500     IF WS-CHARMSTR-STATUS NOT = '00'
012600         DISPLAY 'ERROR OPENING CHARACTER-MASTER. RC: '
012700                 WS-CHARMSTR-STATUS
012800         MOVE 'Y' TO SW-FATAL
012900     ELSE
013000         PERFORM 111-LOAD-ONE-CHARACTER
013100             UNTIL WS-CHARMSTR-STATUS = '10'
013200         CLOSE CHAR-MSTR-FILE
013300     END-IF.
013400 111-LOAD-ONE-CHARACTER.
013500     READ CHAR-MSTR-FILE
013600         AT END
013700             MOVE '10' TO WS-CHARMSTR-STATUS
013800         NOT AT END
013900             ADD 1 TO WS-CHAR-COUNT
014000             SET WS-CHAR-NDX TO WS-CHAR-COUNT
014100             MOVE CHAR-ID        TO WS-CT-CHAR-ID (WS-CHAR-NDX)
014200             MOVE CHAR-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
014300     END-READ.
014400 120-LOAD-PLAYER-MASTER.
014500     OPEN INPUT PLYR-MSTR-FILE.
014600     IF WS-PLYRMSTR-STATUS NOT = '00'
014700         DISPLAY 'ERROR OPENING PLAYER-MASTER. RC: '
014800                 WS-PLYRMSTR-STATUS
014900         MOVE 'Y' TO SW-FATAL
015000     ELSE
015100         PERFORM 121-LOAD-ONE-PLAYER
015200             UNTIL WS-PLYRMSTR-STATUS = '10'
015300         CLOSE PLYR-MSTR-FILE
015400     END-IF.
015500 121-LOAD-ONE-PLAYER.
015600     READ PLYR-MSTR-FILE
015700         AT END
015800             MOVE '10' TO WS-PLYRMSTR-STATUS
015900         NOT AT END
016000             ADD 1 TO WS-PLYR-COUNT
016100             SET WS-PLYR-NDX TO WS-PLYR-COUNT
016200             MOVE PLYR-ID          TO WS-PT-PLYR-ID (WS-PLYR-NDX)
016300             MOVE PLYR-TITLE       TO WS-PT-TITLE (WS-PLYR-NDX)
016400             MOVE PLYR-TITLE       TO WS-PT-TITLE-UC (WS-PLYR-NDX)
016500             PERFORM 910-UPPER-CASE-TITLE
016600             MOVE PLYR-JOINDATE    TO WS-PT-JOINDATE (WS-PLYR-NDX)
016700             MOVE PLYR-MAINCHAR-ID TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
016800     END-READ.
016900****************************************************************
017000 200-SCAN-FOR-DUMMY-PLAYERS.
017100     IF WS-PT-TITLE-UC (WS-PLYR-NDX) NOT = '__UNKNOWN__'
017200         MOVE ZERO TO WS-FOUND-COUNT
017300         PERFORM 210-COUNT-CHARS-FOR-PLAYER
017400             VARYING WS-CHAR-NDX FROM 1 BY 1
017500             UNTIL WS-CHAR-NDX > WS-CHAR-COUNT
017600         IF WS-FOUND-COUNT = ZERO
017700             ADD 1 TO WS-DUMMY-COUNT
017800             PERFORM 220-DISPLAY-DUMMY-PLAYER
017900             IF P-REMOVE = 'Y'
018000                 MOVE 'Y' TO WS-PT-DUMMY-FLAG (WS-PLYR-NDX)
018100             END-IF
018200         END-IF
018300     END-IF.
018400 210-COUNT-CHARS-FOR-PLAYER.
018500     IF WS-CT-PLAYER-ID (WS-CHAR-NDX) = WS-PT-PLYR-ID (WS-PLYR-NDX)
018600         ADD 1 TO WS-FOUND-COUNT
018700     END-IF.
018800 220-DISPLAY-DUMMY-PLAYER.
018900     IF WS-PT-JOINDATE (WS-PLYR-NDX) = ZERO
019000         MOVE 'NONE' TO WS-DISP-JOINDATE
019100     ELSE
019200         MOVE WS-PT-JOINDATE (WS-PLYR-NDX) TO WS-DISP-JOINDATE
019300     END-IF.
019400     MOVE WS-PT-MAINCHAR-ID (WS-PLYR-NDX) TO WS-DISP-MAINCHAR.
019500     DISPLAY 'DUMYSCAN - DUMMY PLAYER '
019600         WS-PT-PLYR-ID (WS-PLYR-NDX) ' TITLE ' WS-PT-TITLE (WS-PLYR-NDX)
019700         ' JOINED ' WS-DISP-JOINDATE.
019800     IF WS-PT-MAINCHAR-ID (WS-PLYR-NDX) = ZERO
019900         DISPLAY 'DUMYSCAN -    MAIN CHARACTER NONE'
020000     ELSE
020100         DISPLAY 'DUMYSCAN -    MAIN CHARACTER ' WS-DISP-MAINCHAR
020200     END-IF.
020300****************************************************************
020400 900-REWRITE-PLAYER-MASTER.
020500     OPEN OUTPUT PLYR-MSTR-FILE.
020600     PERFORM 901-WRITE-ONE-PLAYER
020700         VARYING WS-PLYR-NDX FROM 1 BY 1
020800         UNTIL WS-PLYR-NDX > WS-PLYR-COUNT.
020900     CLOSE PLYR-MSTR-FILE.
021000 901-WRITE-ONE-PLAYER.
021100     IF PLAYER-IS-DUMMY (WS-PLYR-NDX)
021200         ADD 1 TO WS-REMOVED-COUNT
021300     ELSE
021400         MOVE WS-PT-PLYR-ID (WS-PLYR-NDX)     TO PLYR-ID
021500         MOVE WS-PT-TITLE (WS-PLYR-NDX)       TO PLYR-TITLE
021600         MOVE WS-PT-JOINDATE (WS-PLYR-NDX)    TO PLYR-JOINDATE
021700         MOVE WS-PT-MAINCHAR-ID (WS-PLYR-NDX) TO PLYR-MAINCHAR-ID
021800         WRITE PLYR-REC
021900     END-IF.
022000****************************************************************
022100 910-UPPER-CASE-TITLE.
022200     INSPECT WS-PT-TITLE-UC (WS-PLYR-NDX) REPLACING
022300         ALL 'a' BY 'A' ALL 'b' BY 'B' ALL 'c' BY 'C'
022400         ALL 'd' BY 'D' ALL 'e' BY 'E' ALL 'f' BY 'F'
022500         ALL 'g' BY 'G' ALL 'h' BY 'H' ALL 'i' BY 'I'
022600         ALL 'j' BY 'J' ALL 'k' BY 'K' ALL 'l' BY 'L'
022700         ALL 'm' BY 'M' ALL 'n' BY 'N' ALL 'o' BY 'O'
022800         ALL 'p' BY 'P' ALL 'q' BY 'Q' ALL 'r' BY 'R'
022900         ALL 's' BY 'S' ALL 't' BY 'T' ALL 'u' BY 'U'
023000         ALL 'v' BY 'V' ALL 'w' BY 'W' ALL 'x' BY 'X'
023100         ALL 'y' BY 'Y' ALL 'z' BY 'Z'.
