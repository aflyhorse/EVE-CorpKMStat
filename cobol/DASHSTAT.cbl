000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID. DASHSTAT.
000400 AUTHOR. M WEATHERALL.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 09/25/1994.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900****************************************************************
001000*    DASHBOARD-STATS.  RANKS PLAYERS BY DESTROYED KILLMAIL      *
001100*    VALUE FOR A SELECTED CALENDAR YEAR AND A SELECTED MONTH,   *
001200*    DESCENDING, ONE SECTION EACH ON THE DASHBOARD REPORT.      *
001300*    A KILLMAIL COUNTS AGAINST WHICHEVER PLAYER OWNS THE        *
001400*    FINAL-BLOW CHARACTER AT THE TIME THIS JOB RUNS.            *
001500*                                                               *
001600*    CHANGE LOG                                                 *
001700*    ----------------------------------------------------      *
001800*    1994-09-25  MW   ORIGINAL - CONTRACT REDEMPTION EARLY-     *
001900*                     TERMINATION ANALYSIS RUN                  *
002000*    1994-12-05  WLT  FIXED FOR MVS COBOL II RUNTIME             *
002100*    1998-11-02  WLT  Y2K REVIEW - WIDENED THE TWO-DIGIT YEAR   *
002200*                     BUCKET COLUMN HEADINGS TO FOUR DIGITS      *
002300*    2017-05-30  RJH  REBUILT FOR THE KILLMAIL SYSTEM - RANKS   *
002400*                     PLAYERS BY DESTROYED VALUE INSTEAD OF     *
002500*                     BUCKETING CONTRACTS BY YEARS-EARLY         *
002600*    2018-06-14  RJH  ADDED THE MONTHLY RANKING SECTION - THE   *
002700*                     YEARLY-ONLY REPORT WAS TOO COARSE FOR THE *
002800*                     FLEET COMMANDERS                          *
002900*    2020-01-17  KDW  SHARES RANKSORT WITH UPLOAD-SUMMARY -     *
003000*                     SAME INSERTION SORT, NOW A CALLED PROGRAM *
003100*    2022-04-19  KDW  RECAST FILE-OPEN ERROR HANDLING AS           *
003200*                     PERFORM...THRU/GO TO ON BAD FILE STATUS,     *
003300*                     MOVED THE RECORD COUNTERS OUT TO STANDALONE  *
003400*                     77-LEVELS TO MATCH THE REDEMPTION-ANALYSIS   *
003500*                     PROGRAM THIS ONE WAS BUILT FROM              *
003600****************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT KMST-FILE       ASSIGN TO UT-S-KMSTFILE
004600            ORGANIZATION IS SEQUENTIAL
004700            FILE STATUS  IS WS-KMSTFILE-STATUS.
004800     SELECT CHAR-MSTR-FILE  ASSIGN TO UT-S-CHARMSTR
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS  IS WS-CHARMSTR-STATUS.
005100     SELECT PLYR-MSTR-FILE  ASSIGN TO UT-S-PLYRMSTR
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS WS-PLYRMSTR-STATUS.
005400     SELECT REPORT-FILE     ASSIGN TO UT-S-DASHRPT
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS  IS WS-REPORT-STATUS.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  KMST-FILE       LABEL RECORDS ARE STANDARD.
006000 COPY KMSTREC.
006100 FD  CHAR-MSTR-FILE  LABEL RECORDS ARE STANDARD.
006200 COPY CHARREC.
006300 FD  PLYR-MSTR-FILE  LABEL RECORDS ARE STANDARD.
006400 COPY PLYRREC.
006500 FD  REPORT-FILE     LABEL RECORDS ARE STANDARD.
006600 01  RPT-REC                     PIC X(132).
006700 WORKING-STORAGE SECTION.
006800 01  PARAM-RECORD.
006900     05  P-SELECTED-YEAR         PIC 9(04).
007000     05  P-SELECTED-MONTH        PIC 9(06).
007100     05  FILLER                  PIC X(70).
007200 01  WS-FILE-STATUSES.
007300     05  WS-KMSTFILE-STATUS      PIC X(02) VALUE SPACES.
007400     05  WS-CHARMSTR-STATUS      PIC X(02) VALUE SPACES.
007500     05  WS-PLYRMSTR-STATUS      PIC X(02) VALUE SPACES.
007600     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
007700     05  FILLER                  PIC X(02).
007800 01  WS-SWITCHES.
007900     05  SW-FOUND-CHAR           PIC X VALUE 'N'.
008000         88  FOUND-CHARACTER            VALUE 'Y'.
008100     05  SW-FOUND-PLYR           PIC X VALUE 'N'.
008200         88  FOUND-PLAYER               VALUE 'Y'.
008300     05  FILLER                  PIC X(05).
008400*    RECORD COUNTERS - KEPT AS STANDALONE 77-LEVELS, NOT BURIED   *
008500*    IN A GROUP, SO A DUMP SHOWS THEM AT A GLANCE.                *
008600 77  WS-CHAR-COUNT              PIC S9(08) COMP VALUE ZERO.
008700 77  WS-PLYR-COUNT              PIC S9(08) COMP VALUE ZERO.
008800 77  WS-RANK-COUNT              PIC S9(08) COMP VALUE ZERO.
008900 01  WS-CHAR-TABLE.
009000     05  WS-CHAR-ENTRY           OCCURS 3000 TIMES
009100                                 INDEXED BY WS-CHAR-NDX.
009200         10  WS-CT-CHAR-ID           PIC S9(10) COMP.
009300         10  WS-CT-CHAR-ID-DUMP REDEFINES WS-CT-CHAR-ID
009400                                     PIC X(04).
009500         10  WS-CT-PLAYER-ID         PIC S9(10) COMP.
009600         10  FILLER                  PIC X(08).
009700 01  WS-PLYR-TABLE.
009800     05  WS-PLYR-ENTRY           OCCURS 2000 TIMES
009900                                 INDEXED BY WS-PLYR-NDX.
010000         10  WS-PT-PLYR-ID           PIC S9(10) COMP.
010100         10  WS-PT-PLYR-ID-DUMP REDEFINES WS-PT-PLYR-ID
010200                                     PIC X(04).
010300         10  WS-PT-TITLE             PIC X(40).
010400         10  WS-PT-YEAR-TOTAL        PIC S9(15)V99 COMP-3.
010500         10  WS-PT-MONTH-TOTAL       PIC S9(15)V99 COMP-3.
010600         10  FILLER                  PIC X(10).
010700 01  WS-RANK-TABLES.
010800     05  WS-RANK-KEY-TABLE       PIC S9(15)V99 COMP-3
010900                                 OCCURS 2000 TIMES
011000                                 INDEXED BY WS-RANK-KEY-NDX.
011100     05  WS-RANK-PLYR-NDX-TABLE  PIC S9(08) COMP
011200                                 OCCURS 2000 TIMES
011300                                 INDEXED BY WS-RANK-PN-NDX.
011400     05  WS-RANK-ORDER-TABLE     PIC S9(08) COMP
011500                                 OCCURS 2000 TIMES
011600                                 INDEXED BY WS-RANK-ORD-NDX.
011700     05  FILLER                  PIC X(08).
011800 01  WS-SECTION-FIELDS.
011900     05  WS-SECTION-TITLE        PIC X(20).
012000     05  WS-SECTION-TOTAL        PIC S9(15)V99 COMP-3 VALUE ZERO.
012100     05  WS-RANK-DISPLAY         PIC ZZZ9.
012200     05  FILLER                  PIC X(06).
012300 01  WS-WORK-FIELDS.
012400     05  WS-CUR-YEAR             PIC 9(04).
012500     05  WS-CUR-MONTH-YM         PIC 9(06).
012600     05  WS-CUR-MONTH-YM-R REDEFINES WS-CUR-MONTH-YM.
012700         10  WS-CUR-YM-YYYY          PIC 9(04).
012800         10  WS-CUR-YM-MM            PIC 9(02).
012900     05  FILLER                  PIC X(08).
013000 01  RPT-HEADING.
013100     05  FILLER                  PIC X(05) VALUE SPACES.
013200     05  RH-TITLE                PIC X(40) VALUE SPACES.
013300 01  RPT-DETAIL.
013400     05  RD-RANK                 PIC ZZZ9.
013500     05  FILLER                  PIC X(02) VALUE SPACES.
013600     05  RD-TITLE                PIC X(40) VALUE SPACES.
013700     05  FILLER                  PIC X(02) VALUE SPACES.
013800     05  RD-VALUE                PIC Z(12)9.99-.
013900 01  RPT-TOTAL-LINE.
014000     05  FILLER                  PIC X(20) VALUE
014100                                 'SECTION TOTAL VALUE'.
014200     05  FILLER                  PIC X(24) VALUE SPACES.
014300     05  RT-VALUE                PIC Z(12)9.99-.
014400****************************************************************
014500****************************************************************
014600 PROCEDURE DIVISION.
014700****************************************************************
014800 000-TOP-LEVEL.
014900     ACCEPT PARAM-RECORD.
015000     DISPLAY 'DASHSTAT STARTING FOR YEAR ' P-SELECTED-YEAR
015100         ' MONTH ' P-SELECTED-MONTH.
015200     PERFORM 100-INITIALIZATION THRU 100-EXIT.
015300     PERFORM 200-ACCUMULATE-KILLMAILS THRU 200-EXIT.
015400     OPEN OUTPUT REPORT-FILE.
015500     PERFORM 300-BUILD-RANK-YEAR THRU 300-EXIT.
015600     MOVE 'CALENDAR YEAR TOTALS' TO WS-SECTION-TITLE.
015700     PERFORM 500-PRINT-RANK-SECTION-YEAR THRU 500-EXIT.
015800     PERFORM 400-BUILD-RANK-MONTH THRU 400-EXIT.
015900     MOVE 'CALENDAR MONTH TOTALS' TO WS-SECTION-TITLE.
016000     PERFORM 600-PRINT-RANK-SECTION-MONTH THRU 600-EXIT.
016100     CLOSE REPORT-FILE.
016200     GOBACK.
016300 100-INITIALIZATION.
016400     PERFORM 110-LOAD-CHARACTER-MASTER THRU 110-EXIT.
016500     PERFORM 120-LOAD-PLAYER-MASTER THRU 120-EXIT.
016600 100-EXIT.
016700     EXIT.
016800 110-LOAD-CHARACTER-MASTER.
016900     MOVE ZERO TO WS-CHAR-COUNT.
017000     OPEN INPUT CHAR-MSTR-FILE.
017100     IF WS-CHARMSTR-STATUS NOT = '00'
017200         DISPLAY 'ERROR OPENING CHARACTER-MASTER. RC: '
017300             WS-CHARMSTR-STATUS
017400         GO TO 900-ERROR-RTN
017500     END-IF.
017600     PERFORM 111-LOAD-ONE-CHARACTER THRU 111-EXIT
017700         UNTIL WS-CHARMSTR-STATUS = '10'.
017800     CLOSE CHAR-MSTR-FILE.
017900 110-EXIT.
018000     EXIT.
018100 111-LOAD-ONE-CHARACTER.
018200     READ CHAR-MSTR-FILE
018300         AT END
018400             MOVE '10' TO WS-CHARMSTR-STATUS
018500         NOT AT END
018600             ADD 1 TO WS-CHAR-COUNT
018700             SET WS-CHAR-NDX TO WS-CHAR-COUNT
018800             MOVE CHAR-ID        TO WS-CT-CHAR-ID (WS-CHAR-NDX)
018900             MOVE CHAR-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
019000     END-READ.
019100 111-EXIT.
019200     EXIT.
019300 120-LOAD-PLAYER-MASTER.
019400     MOVE ZERO TO WS-PLYR-COUNT.
019500     OPEN INPUT PLYR-MSTR-FILE.
019600     IF WS-PLYRMSTR-STATUS NOT = '00'
019700         DISPLAY 'ERROR OPENING PLAYER-MASTER. RC: '
019800             WS-PLYRMSTR-STATUS
019900         GO TO 900-ERROR-RTN
020000     END-IF.
020100     PERFORM 121-LOAD-ONE-PLAYER THRU 121-EXIT
020200         UNTIL WS-PLYRMSTR-STATUS = '10'.
020300     CLOSE PLYR-MSTR-FILE.
020400 120-EXIT.
020500     EXIT.
020600 121-LOAD-ONE-PLAYER.
020700     READ PLYR-MSTR-FILE
020800         AT END
020900             MOVE '10' TO WS-PLYRMSTR-STATUS
021000         NOT AT END
021100             ADD 1 TO WS-PLYR-COUNT
021200             SET WS-PLYR-NDX TO WS-PLYR-COUNT
021300             MOVE PLYR-ID    TO WS-PT-PLYR-ID (WS-PLYR-NDX)
021400             MOVE PLYR-TITLE TO WS-PT-TITLE (WS-PLYR-NDX)
021500             MOVE ZERO       TO WS-PT-YEAR-TOTAL (WS-PLYR-NDX)
021600             MOVE ZERO       TO WS-PT-MONTH-TOTAL (WS-PLYR-NDX)
021700     END-READ.
021800 121-EXIT.
021900     EXIT.
022000 200-ACCUMULATE-KILLMAILS.
022100     OPEN INPUT KMST-FILE.
022200     IF WS-KMSTFILE-STATUS NOT = '00'
022300         DISPLAY 'ERROR OPENING KILLMAIL-MASTER. RC: '
022400             WS-KMSTFILE-STATUS
022500         GO TO 900-ERROR-RTN
022600     END-IF.
022700     PERFORM 210-PROCESS-ONE-KILLMAIL THRU 210-EXIT
022800         UNTIL WS-KMSTFILE-STATUS = '10'.
022900     CLOSE KMST-FILE.
023000 200-EXIT.
023100     EXIT.
023200 210-PROCESS-ONE-KILLMAIL.
023300     READ KMST-FILE
023400         AT END
023500             MOVE '10' TO WS-KMSTFILE-STATUS
023600         NOT AT END
023700             MOVE KMST-TL-YYYYMMDD (1:4) TO WS-CUR-YEAR
023800             MOVE KMST-TL-YYYYMMDD (1:6) TO WS-CUR-MONTH-YM
023900             MOVE 'N' TO SW-FOUND-CHAR
024000             PERFORM 220-FIND-CHAR-PLAYER THRU 220-EXIT
024100                 VARYING WS-CHAR-NDX FROM 1 BY 1
024200                 UNTIL WS-CHAR-NDX > WS-CHAR-COUNT
024300                 OR FOUND-CHARACTER
024400             IF FOUND-CHARACTER
024500                 MOVE 'N' TO SW-FOUND-PLYR
024600                 PERFORM 230-FIND-PLAYER-BY-ID THRU 230-EXIT
024700                     VARYING WS-PLYR-NDX FROM 1 BY 1
024800                     UNTIL WS-PLYR-NDX > WS-PLYR-COUNT
024900                     OR FOUND-PLAYER
025000                 IF FOUND-PLAYER
025100                     IF WS-CUR-YEAR = P-SELECTED-YEAR
025200                         ADD KMST-TOTAL-VALUE
025300                             TO WS-PT-YEAR-TOTAL (WS-PLYR-NDX)
025400                     END-IF
025500                     IF WS-CUR-MONTH-YM = P-SELECTED-MONTH
025600                         ADD KMST-TOTAL-VALUE
025700                             TO WS-PT-MONTH-TOTAL (WS-PLYR-NDX)
025800                     END-IF
025900                 END-IF
026000             END-IF
026100     END-READ.
026200 210-EXIT.
026300     EXIT.
026400 220-FIND-CHAR-PLAYER.
026500     IF WS-CT-CHAR-ID (WS-CHAR-NDX) = KMST-CHAR-ID
026600         MOVE 'Y' TO SW-FOUND-CHAR
026700     END-IF.
026800 220-EXIT.
026900     EXIT.
027000 230-FIND-PLAYER-BY-ID.
027100     IF WS-PT-PLYR-ID (WS-PLYR-NDX)
027200             = WS-CT-PLAYER-ID (WS-CHAR-NDX)
027300         MOVE 'Y' TO SW-FOUND-PLYR
027400     END-IF.
027500 230-EXIT.
027600     EXIT.
027700 300-BUILD-RANK-YEAR.
027800     MOVE ZERO TO WS-RANK-COUNT.
027900     PERFORM 310-ADD-YEAR-ENTRY THRU 310-EXIT
028000         VARYING WS-PLYR-NDX FROM 1 BY 1
028100         UNTIL WS-PLYR-NDX > WS-PLYR-COUNT.
028200     IF WS-RANK-COUNT > 0
028300         CALL 'RANKSORT' USING WS-RANK-COUNT, WS-RANK-KEY-TABLE,
028400             WS-RANK-ORDER-TABLE
028500     END-IF.
028600 300-EXIT.
028700     EXIT.
028800 310-ADD-YEAR-ENTRY.
028900     IF WS-PT-YEAR-TOTAL (WS-PLYR-NDX) NOT = ZERO
029000         ADD 1 TO WS-RANK-COUNT
029100         SET WS-RANK-KEY-NDX TO WS-RANK-COUNT
029200         SET WS-RANK-PN-NDX TO WS-RANK-COUNT
029300         SET WS-RANK-ORD-NDX TO WS-RANK-COUNT
029400         MOVE WS-PT-YEAR-TOTAL (WS-PLYR-NDX)
029500             TO WS-RANK-KEY-TABLE (WS-RANK-KEY-NDX)
029600         MOVE WS-PLYR-NDX TO WS-RANK-PLYR-NDX-TABLE (WS-RANK-PN-NDX)
029700         MOVE WS-RANK-COUNT TO WS-RANK-ORDER-TABLE (WS-RANK-ORD-NDX)
029800     END-IF.
029900 310-EXIT.
030000     EXIT.
030100 400-BUILD-RANK-MONTH.
030200     MOVE ZERO TO WS-RANK-COUNT.
030300     PERFORM 410-ADD-MONTH-ENTRY THRU 410-EXIT
030400         VARYING WS-PLYR-NDX FROM 1 BY 1
030500         UNTIL WS-PLYR-NDX > WS-PLYR-COUNT.
030600     IF WS-RANK-COUNT > 0
030700         CALL 'RANKSORT' USING WS-RANK-COUNT, WS-RANK-KEY-TABLE,
030800             WS-RANK-ORDER-TABLE
030900     END-IF.
031000 400-EXIT.
031100     EXIT.
031200 410-ADD-MONTH-ENTRY.
031300     IF WS-PT-MONTH-TOTAL (WS-PLYR-NDX) NOT = ZERO
031400         ADD 1 TO WS-RANK-COUNT
031500         SET WS-RANK-KEY-NDX TO WS-RANK-COUNT
031600         SET WS-RANK-PN-NDX TO WS-RANK-COUNT
031700         SET WS-RANK-ORD-NDX TO WS-RANK-COUNT
031800         MOVE WS-PT-MONTH-TOTAL (WS-PLYR-NDX)
031900             TO WS-RANK-KEY-TABLE (WS-RANK-KEY-NDX)
032000         MOVE WS-PLYR-NDX TO WS-RANK-PLYR-NDX-TABLE (WS-RANK-PN-NDX)
032100         MOVE WS-RANK-COUNT TO WS-RANK-ORDER-TABLE (WS-RANK-ORD-NDX)
032200     END-IF.
032300 410-EXIT.
032400     EXIT.
032500 500-PRINT-RANK-SECTION-YEAR.
032600     MOVE ZERO TO WS-SECTION-TOTAL.
032700     MOVE SPACES TO RPT-REC.
032800     MOVE WS-SECTION-TITLE TO RH-TITLE.
032900     MOVE RPT-HEADING TO RPT-REC.
033000     WRITE RPT-REC AFTER TOP-OF-FORM.
033100     PERFORM 510-PRINT-ONE-YEAR-LINE THRU 510-EXIT
033200         VARYING WS-RANK-ORD-NDX FROM 1 BY 1
033300         UNTIL WS-RANK-ORD-NDX > WS-RANK-COUNT.
033400     MOVE SPACES TO RPT-REC.
033500     MOVE WS-SECTION-TOTAL TO RT-VALUE.
033600     MOVE RPT-TOTAL-LINE TO RPT-REC.
033700     WRITE RPT-REC AFTER 2.
033800 500-EXIT.
033900     EXIT.
034000 510-PRINT-ONE-YEAR-LINE.
034100     SET WS-RANK-PN-NDX TO WS-RANK-ORDER-TABLE (WS-RANK-ORD-NDX).
034200     SET WS-PLYR-NDX TO WS-RANK-PLYR-NDX-TABLE (WS-RANK-PN-NDX).
034300     MOVE WS-RANK-ORD-NDX TO WS-RANK-DISPLAY.
034400     ADD WS-PT-YEAR-TOTAL (WS-PLYR-NDX) TO WS-SECTION-TOTAL.
034500     MOVE SPACES TO RPT-REC.
034600     MOVE WS-RANK-DISPLAY TO RD-RANK.
034700     MOVE WS-PT-TITLE (WS-PLYR-NDX) TO RD-TITLE.
034800     MOVE WS-PT-YEAR-TOTAL (WS-PLYR-NDX) TO RD-VALUE.
034900     MOVE RPT-DETAIL TO RPT-REC.
035000     WRITE RPT-REC AFTER 1.
035100 510-EXIT.
035200     EXIT.
035300 600-PRINT-RANK-SECTION-MONTH.
035400     MOVE ZERO TO WS-SECTION-TOTAL.
035500     MOVE SPACES TO RPT-REC.
035600     MOVE WS-SECTION-TITLE TO RH-TITLE.
035700     MOVE RPT-HEADING TO RPT-REC.
035800     WRITE RPT-REC AFTER TOP-OF-FORM.
035900     PERFORM 610-PRINT-ONE-MONTH-LINE THRU 610-EXIT
036000         VARYING WS-RANK-ORD-NDX FROM 1 BY 1
036100         UNTIL WS-RANK-ORD-NDX > WS-RANK-COUNT.
036200     MOVE SPACES TO RPT-REC.
036300     MOVE WS-SECTION-TOTAL TO RT-VALUE.
036400     MOVE RPT-TOTAL-LINE TO RPT-REC.
036500     WRITE RPT-REC AFTER 2.
036600 600-EXIT.
036700     EXIT.
036800 610-PRINT-ONE-MONTH-LINE.
036900     SET WS-RANK-PN-NDX TO WS-RANK-ORDER-TABLE (WS-RANK-ORD-NDX).
037000     SET WS-PLYR-NDX TO WS-RANK-PLYR-NDX-TABLE (WS-RANK-PN-NDX).
037100     MOVE WS-RANK-ORD-NDX TO WS-RANK-DISPLAY.
037200     ADD WS-PT-MONTH-TOTAL (WS-PLYR-NDX) TO WS-SECTION-TOTAL.
037300     MOVE SPACES TO RPT-REC.
037400     MOVE WS-RANK-DISPLAY TO RD-RANK.
037500     MOVE WS-PT-TITLE (WS-PLYR-NDX) TO RD-TITLE.
037600     MOVE WS-PT-MONTH-TOTAL (WS-PLYR-NDX) TO RD-VALUE.
037700     MOVE RPT-DETAIL TO RPT-REC.
037800     WRITE RPT-REC AFTER 1.
037900 610-EXIT.
038000     EXIT.
038100 900-ERROR-RTN.
038200     DISPLAY 'DASHSTAT - DASHBOARD STATISTICS - ABENDING'.
038300     GOBACK.
