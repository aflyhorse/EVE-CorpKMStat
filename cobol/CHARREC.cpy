000100***************************************************************
000200*    COPYBOOK   CHARREC                                        *
000300*    CHARACTER MASTER RECORD - ONE PER GAME CHARACTER          *
000400*    NEGATIVE CHAR-ID = UNRESOLVED TEMPORARY (SEE CHARRSLV)    *
000500*                                                               *
001000*    MAINTENANCE                                                *
001100*    ---------------------------------------------------------  *
001200*    2011-03-14  RJH  ORIGINAL LAYOUT                            *
001300*    2015-06-30  RJH  ADDED CHAR-TITLE FOR IN-GAME RANK TEXT     *
001400*    2020-01-17  KDW  NOTE - CHAR-TITLE MAY CARRY AN EMBEDDED    *
001500*                     <COLOR=0xAARRGGBB> TAG - SEE CLRTAGDT      *
001600***************************************************************
001700 01  CHAR-REC.
001800     05  CHAR-ID                     PIC S9(10).
001900     05  CHAR-NAME                   PIC X(40).
002000     05  CHAR-TITLE                  PIC X(40).
002100     05  CHAR-PLAYER-ID              PIC S9(10).
002200     05  CHAR-JOINDATE               PIC 9(14).
002300     05  CHAR-JOINDATE-R REDEFINES CHAR-JOINDATE.
002400         10  CHAR-JD-YYYYMMDD        PIC 9(8).
002500         10  CHAR-JD-HHMMSS          PIC 9(6).
002600*        0 = CHARACTER HAS NEVER JOINED THE CORP LOCALLY.
002700     05  FILLER                      PIC X(20).
