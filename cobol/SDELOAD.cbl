000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. SDELOAD.
000400 AUTHOR. R J HARROWGATE.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 08/01/1984.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    SDE-LOAD.  BRINGS A FRESH COPY OF THE GAME'S "STATIC DATA   *
001100*    EXPORT" - THE SOLAR SYSTEM AND SHIP/MODULE NAME TABLES -    *
001200*    INTO OUR TWO REFERENCE MASTERS.  NEW IDS ARE ADDED; ANY ID  *
001300*    WE ALREADY HAVE KEEPS THE NAME WE HAVE ON FILE, EVEN IF THE *
001400*    VENDOR RENAMED IT UPSTREAM.  NOTHING IS EVER DELETED HERE.  *
001500*                                                                *
001600*    ORIGINALLY WRITTEN AS THE OVERNIGHT REORDER-POINT PASS      *
001700*    AGAINST THE PART-STOCK AND PART-ORDER REMOTE TABLES - THE   *
001800*    FETCH-AND-INSERT SHAPE OF THAT OLD PASS CARRIES OVER HERE,  *
001900*    ONLY THE TABLES CHANGED.                                    *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ----------------------------------------------------------- *
002300*    1984-08-01  RJH  ORIGINAL - NIGHTLY PART REORDER CURSOR PASS*
002400*                     AGAINST THE REMOTE WAREHOUSE DATABASE      *
002500*    1991-02-14  RJH  ADDED THE RUN TOTAL TRAILER DISPLAY        *
002600*    1998-10-30  RJH  Y2K REVIEW - NO DATE FIELDS IN THE ORIGINAL*
002700*                     ORDER RECORDS, NO CHANGE REQUIRED          *
002800*    2016-02-09  RJH  REBUILT FOR THE KILLMAIL SYSTEM - DROPPED  *
002900*                     THE REMOTE DATABASE CURSORS, MERGES THE    *
003000*                     SOLAR SYSTEM AND ITEM TYPE FEED FILES INTO *
003100*                     THE TWO REFERENCE MASTERS INSTEAD          *
003200*    2018-04-11  RJH  STAMPS CFG-SDE-VERSION WITH THE RUN DATE   *
003300*                     SO THE OTHER PROGRAMS KNOW HOW FRESH THE   *
003400*                     REFERENCE DATA IS                          *
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT CONFIG ASSIGN TO CONFGFIL
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-CONFIG-STATUS.
004700     SELECT SOLARSYSTEM-MASTER ASSIGN TO SYSMSTR
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-SYSMSTR-STATUS.
005000     SELECT ITEMTYPE-MASTER ASSIGN TO TYPMSTR
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-TYPMSTR-STATUS.
005300     SELECT SYS-IN-FILE ASSIGN TO SYSFEED
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-SYSFEED-STATUS.
005600     SELECT TYPE-IN-FILE ASSIGN TO TYPFEED
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-TYPFEED-STATUS.
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CONFIG
006200     LABEL RECORDS ARE STANDARD.
006300     COPY CFGREC.
006400 FD  SOLARSYSTEM-MASTER
006500     LABEL RECORDS ARE STANDARD.
006600     COPY SYSTREC.
006700 FD  ITEMTYPE-MASTER
006800     LABEL RECORDS ARE STANDARD.
006900     COPY ITYPREC.
007000 FD  SYS-IN-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  SYSI-REC.
007300     05  SYSI-ID                 PIC 9(10).
007400     05  SYSI-NAME               PIC X(40).
007500     05  FILLER                  PIC X(10).
007600 FD  TYPE-IN-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  TYPI-REC.
007900     05  TYPI-ID                 PIC 9(10).
008000     05  TYPI-NAME               PIC X(60).
008100     05  FILLER                  PIC X(10).
008200 WORKING-STORAGE SECTION.
008300 01  WS-FILE-STATUSES.
008400     05  WS-CONFIG-STATUS        PIC X(02).
008500     05  WS-SYSMSTR-STATUS       PIC X(02).
008600     05  WS-TYPMSTR-STATUS       PIC X(02).
008700     05  WS-SYSFEED-STATUS       PIC X(02).
008800     05  WS-TYPFEED-STATUS       PIC X(02).
008900     05  FILLER                  PIC X(10).
009000 01  WS-SWITCHES.
009100     05  SW-FATAL                PIC X(01) VALUE 'N'.
009200         88  FATAL-ERROR             VALUE 'Y'.
009300     05  SW-SYS-FOUND            PIC X(01) VALUE 'N'.
009400         88  SYSTEM-WAS-FOUND        VALUE 'Y'.
009500     05  SW-TYPE-FOUND           PIC X(01) VALUE 'N'.
009600         88  TYPE-WAS-FOUND          VALUE 'Y'.
009700     05  FILLER                  PIC X(06).
009800 01  WS-COUNTERS.
009900     05  WS-SYST-COUNT           PIC S9(07) COMP VALUE ZERO.
010000     05  WS-TYPE-COUNT           PIC S9(07) COMP VALUE ZERO.
010100     05  WS-SYS-INSERTED         PIC S9(07) COMP-3 VALUE ZERO.
010200     05  WS-TYPE-INSERTED        PIC S9(07) COMP-3 VALUE ZERO.
010300     05  FILLER                  PIC X(06).
010400 01  WS-SYST-TABLE.
010500     05  WS-ST-ENTRY OCCURS 6000 TIMES
010600                     INDEXED BY WS-ST-NDX.
010700         10  WS-ST-SYS-ID        PIC S9(10) COMP.
010800         10  WS-ST-SYS-ID-DUMP REDEFINES WS-ST-SYS-ID
010900                                 PIC X(04).
011000         10  WS-ST-SYS-NAME      PIC X(40).
011100         10  FILLER              PIC X(06).
011200 01  WS-TYPE-TABLE.
011300     05  WS-TT-ENTRY OCCURS 12000 TIMES
011400                     INDEXED BY WS-TT-NDX.
011500         10  WS-TT-TYPE-ID       PIC S9(10) COMP.
011600         10  WS-TT-TYPE-ID-DUMP REDEFINES WS-TT-TYPE-ID
011700                                 PIC X(04).
011800         10  WS-TT-TYPE-NAME     PIC X(60).
011900         10  FILLER              PIC X(06).
012000 01  PARAM-RECORD.
012100     05  P-RUN-DATE              PIC 9(08).
012200     05  P-RUN-DATE-R REDEFINES P-RUN-DATE.
012300         10  P-RUN-YEAR          PIC 9(04).
012400         10  P-RUN-MONTHDAY      PIC 9(04).
012450     05  FILLER                  PIC X(72).
012600 PROCEDURE DIVISION.
012700******************************************************************
012800 000-TOP-LEVEL.
012900     DISPLAY 'SDELOAD - REFERENCE DATA LOAD - STARTING'.
013000     PERFORM 100-INITIALIZATION THRU 100-EXIT.
013100     IF NOT FATAL-ERROR
013200         PERFORM 200-LOAD-SOLAR-SYSTEMS THRU 200-EXIT
013300         PERFORM 300-MERGE-SOLAR-SYSTEMS THRU 300-EXIT
013400         PERFORM 400-REWRITE-SOLARSYSTEM-MASTER THRU 400-EXIT
013500         PERFORM 500-LOAD-ITEM-TYPES THRU 500-EXIT
013600         PERFORM 600-MERGE-ITEM-TYPES THRU 600-EXIT
013700         PERFORM 700-REWRITE-ITEMTYPE-MASTER THRU 700-EXIT
013800         PERFORM 800-UPDATE-CONFIG THRU 800-EXIT
013900         DISPLAY 'SDELOAD - ' WS-SYS-INSERTED
014000             ' SOLAR SYSTEM(S), ' WS-TYPE-INSERTED
014100             ' ITEM TYPE(S) INSERTED'
014200     END-IF.
014300     DISPLAY 'SDELOAD - REFERENCE DATA LOAD - COMPLETE'.
014400     GOBACK.
014500 000-EXIT. EXIT.
014600******************************************************************
014700 100-INITIALIZATION.
014800     ACCEPT PARAM-RECORD FROM COMMAND-LINE.
014900     OPEN I-O CONFIG.
015000     IF WS-CONFIG-STATUS NOT = '00'
015100         DISPLAY 'SDELOAD - UNABLE TO OPEN CONFIG, STATUS = '
015200             WS-CONFIG-STATUS
015300         MOVE 'Y' TO SW-FATAL
015400     ELSE
015500         READ CONFIG
015600         IF WS-CONFIG-STATUS NOT = '00'
015700             DISPLAY 'SDELOAD - UNABLE TO READ CONFIG, STATUS = '
015800                 WS-CONFIG-STATUS
015900             MOVE 'Y' TO SW-FATAL
016000         END-IF
016100     END-IF.
016200 100-EXIT. EXIT.
016300******************************************************************
016400 200-LOAD-SOLAR-SYSTEMS.
016500     MOVE ZERO TO WS-SYST-COUNT.
016600     OPEN INPUT SOLARSYSTEM-MASTER.
016700     IF WS-SYSMSTR-STATUS = '00'
016800         PERFORM 210-LOAD-ONE-SYSTEM THRU 210-EXIT
016900             UNTIL WS-SYSMSTR-STATUS NOT = '00'
017000         CLOSE SOLARSYSTEM-MASTER
017100     END-IF.
017200 200-EXIT. EXIT.
017300 210-LOAD-ONE-SYSTEM.
017400     READ SOLARSYSTEM-MASTER
017500         AT END
017600             MOVE '10' TO WS-SYSMSTR-STATUS
017700         NOT AT END
017800             ADD 1 TO WS-SYST-COUNT
017900             SET WS-ST-NDX TO WS-SYST-COUNT
018000             MOVE SYST-ID   TO WS-ST-SYS-ID (WS-ST-NDX)
018100             MOVE SYST-NAME TO WS-ST-SYS-NAME (WS-ST-NDX)
018200     END-READ.
018300 210-EXIT. EXIT.
018400******************************************************************
018500 300-MERGE-SOLAR-SYSTEMS.
018600     MOVE ZERO TO WS-SYS-INSERTED.
018700     OPEN INPUT SYS-IN-FILE.
018800     IF WS-SYSFEED-STATUS = '00'
018900         PERFORM 310-PROCESS-ONE-SYS-IN THRU 310-EXIT
019000             UNTIL WS-SYSFEED-STATUS NOT = '00'
019100         CLOSE SYS-IN-FILE
019200     END-IF.
019300 300-EXIT. EXIT.
019400 310-PROCESS-ONE-SYS-IN.
019500     READ SYS-IN-FILE
019600         AT END
019700             MOVE '10' TO WS-SYSFEED-STATUS
019800         NOT AT END
019900             MOVE 'N' TO SW-SYS-FOUND
020000             SET WS-ST-NDX TO 1
020100             SEARCH WS-ST-ENTRY
020200                 AT END
020300                     MOVE 'N' TO SW-SYS-FOUND
020400                 WHEN WS-ST-SYS-ID (WS-ST-NDX) = SYSI-ID
020500                     MOVE 'Y' TO SW-SYS-FOUND
020600             END-SEARCH
020700             IF NOT SYSTEM-WAS-FOUND
020800                 ADD 1 TO WS-SYST-COUNT
020900                 SET WS-ST-NDX TO WS-SYST-COUNT
021000                 MOVE SYSI-ID   TO WS-ST-SYS-ID (WS-ST-NDX)
021100                 MOVE SYSI-NAME TO WS-ST-SYS-NAME (WS-ST-NDX)
021200                 ADD 1 TO WS-SYS-INSERTED
021300             END-IF
021400     END-READ.
021500 310-EXIT. EXIT.
021600******************************************************************
021700 400-REWRITE-SOLARSYSTEM-MASTER.
021800     OPEN OUTPUT SOLARSYSTEM-MASTER.
021900     PERFORM 410-WRITE-ONE-SYSTEM THRU 410-EXIT
022000         VARYING WS-ST-NDX FROM 1 BY 1
022100         UNTIL WS-ST-NDX > WS-SYST-COUNT.
022200     CLOSE SOLARSYSTEM-MASTER.
022300 400-EXIT. EXIT.
022400 410-WRITE-ONE-SYSTEM.
022500     MOVE WS-ST-SYS-ID (WS-ST-NDX) TO SYST-ID.
022600     MOVE WS-ST-SYS-NAME (WS-ST-NDX) TO SYST-NAME.
022700     WRITE SYST-REC.
022800 410-EXIT. EXIT.
022900******************************************************************
023000 500-LOAD-ITEM-TYPES.
023100     MOVE ZERO TO WS-TYPE-COUNT.
023200     OPEN INPUT ITEMTYPE-MASTER.
023300     IF WS-TYPMSTR-STATUS = '00'
023400         PERFORM 510-LOAD-ONE-TYPE THRU 510-EXIT
023500             UNTIL WS-TYPMSTR-STATUS NOT = '00'
023600         CLOSE ITEMTYPE-MASTER
023700     END-IF.
023800 500-EXIT. EXIT.
023900 510-LOAD-ONE-TYPE.
024000     READ ITEMTYPE-MASTER
024100         AT END
024200             MOVE '10' TO WS-TYPMSTR-STATUS
024300         NOT AT END
024400             ADD 1 TO WS-TYPE-COUNT
024500             SET WS-TT-NDX TO WS-TYPE-COUNT
024600             MOVE ITYP-ID   TO WS-TT-TYPE-ID (WS-TT-NDX)
024700             MOVE ITYP-NAME TO WS-TT-TYPE-NAME (WS-TT-NDX)
024800     END-READ.
024900 510-EXIT. EXIT.
025000******************************************************************
025100 600-MERGE-ITEM-TYPES.
025200     MOVE ZERO TO WS-TYPE-INSERTED.
025300     OPEN INPUT TYPE-IN-FILE.
025400     IF WS-TYPFEED-STATUS = '00'
025500         PERFORM 610-PROCESS-ONE-TYPE-IN THRU 610-EXIT
025600             UNTIL WS-TYPFEED-STATUS NOT = '00'
025700         CLOSE TYPE-IN-FILE
025800     END-IF.
025900 600-EXIT. EXIT.
026000 610-PROCESS-ONE-TYPE-IN.
026100     READ TYPE-IN-FILE
026200         AT END
026300             MOVE '10' TO WS-TYPFEED-STATUS
026400         NOT AT END
026500             MOVE 'N' TO SW-TYPE-FOUND
026600             SET WS-TT-NDX TO 1
026700             SEARCH WS-TT-ENTRY
026800                 AT END
026900                     MOVE 'N' TO SW-TYPE-FOUND
027000                 WHEN WS-TT-TYPE-ID (WS-TT-NDX) = TYPI-ID
027100                     MOVE 'Y' TO SW-TYPE-FOUND
027200             END-SEARCH
027300             IF NOT TYPE-WAS-FOUND
027400                 ADD 1 TO WS-TYPE-COUNT
027500                 SET WS-TT-NDX TO WS-TYPE-COUNT
027600                 MOVE TYPI-ID   TO WS-TT-TYPE-ID (WS-TT-NDX)
027700                 MOVE TYPI-NAME TO WS-TT-TYPE-NAME (WS-TT-NDX)
027800                 ADD 1 TO WS-TYPE-INSERTED
027900             END-IF
028000     END-READ.
028100 610-EXIT. EXIT.
028200******************************************************************
028300 700-REWRITE-ITEMTYPE-MASTER.
028400     OPEN OUTPUT ITEMTYPE-MASTER.
028500     PERFORM 710-WRITE-ONE-TYPE THRU 710-EXIT
028600         VARYING WS-TT-NDX FROM 1 BY 1
028700         UNTIL WS-TT-NDX > WS-TYPE-COUNT.
028800     CLOSE ITEMTYPE-MASTER.
028900 700-EXIT. EXIT.
029000 710-WRITE-ONE-TYPE.
029100     MOVE WS-TT-TYPE-ID (WS-TT-NDX) TO ITYP-ID.
029200     MOVE WS-TT-TYPE-NAME (WS-TT-NDX) TO ITYP-NAME.
029300     WRITE ITYP-REC.
029400 710-EXIT. EXIT.
029500******************************************************************
029600 800-UPDATE-CONFIG.
029700     MOVE P-RUN-DATE TO CFG-SDE-VERSION.
029800     REWRITE CFG-REC.
029900     CLOSE CONFIG.
030000 800-EXIT. EXIT.
