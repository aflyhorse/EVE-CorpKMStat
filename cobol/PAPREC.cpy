000100***************************************************************
000200*    COPYBOOK   PAPREC                                          *
000300*    PAP-RECORD - ONE PER RESOLVED FLEET-PARTICIPATION LINE     *
000400*    OF THE MONTHLY WORKBOOK.  PAPR-SHEET-REC IS THE RAW INPUT   *
000500*    ROW LAYOUT BEFORE CHARACTER RESOLUTION IN UPLDPROC.  THE    *
000600*    SHEET COLUMNS ARE CARRIED AS PIC X SO A BLANK CELL (MISSING *
000700*    VALUE) CAN BE TOLD APART FROM A TRUE ZERO.                  *
000800*    2018-04-11  RJH  ORIGINAL LAYOUT                            *
000900*    2018-04-30  RJH  ADDED PAPR-RAW-NAME TO SURVIVE REPAIR      *
001000*                     PASSES AFTER RESOLUTION (FIXORPHN)         *
001100***************************************************************
001200 01  PAPR-REC.
001300     05  PAPR-UPLOAD-YM              PIC 9(6).
001400     05  PAPR-CHAR-ID                PIC S9(10).
001500     05  PAPR-POINTS                 PIC S9(7)V99 COMP-3.
001600     05  PAPR-STRATEGIC              PIC S9(7)V99 COMP-3.
001700     05  PAPR-RAW-NAME               PIC X(40).
001800     05  FILLER                      PIC X(10).
001900*
002000 01  PAPR-SHEET-REC.
002100     05  PAPR-SH-CHAR-NAME           PIC X(40).
002200     05  PAPR-SH-PLAYER-TITLE        PIC X(40).
002300*        SPACES = TITLE CELL MISSING (SKIP THE ROW); SEE
002400*        88 PAPR-SH-TITLE-CELL-PRESENT BELOW FOR THE OTHER CASE
002500*        OF AN EXPLICIT EMPTY STRING (MAPS TO __UNKNOWN__).
002600     05  PAPR-SH-TITLE-MARKER        PIC X(01).
002700         88  PAPR-SH-TITLE-CELL-PRESENT   VALUE 'P'.
002800     05  PAPR-SH-PAP-X               PIC X(10).
002900     05  PAPR-SH-PAP-N REDEFINES PAPR-SH-PAP-X
003000                                     PIC S9(7)V99.
003100     05  PAPR-SH-STRAT-X             PIC X(10).
003200     05  PAPR-SH-STRAT-N REDEFINES PAPR-SH-STRAT-X
003300                                     PIC S9(7)V99.
003400     05  FILLER                      PIC X(09).
