000100***************************************************************
000200*    COPYBOOK   SUMLREC                                         *
000300*    SUMMARY-LINE - ONE PER PLAYER ON THE MONTHLY COMPLIANCE     *
000400*    REPORT PRODUCED BY UPLDSUMM.                                *
000500*    2018-05-01  RJH  ORIGINAL LAYOUT                            *
000600***************************************************************
000700 01  SUML-REC.
000800     05  SUML-PLAYER-TITLE           PIC X(40).
000900     05  SUML-MAINCHAR-NAME          PIC X(40).
001000     05  SUML-TOTAL-PAP              PIC S9(7)V99 COMP-3.
001100     05  SUML-STRATEGIC-PAP          PIC S9(7)V99 COMP-3.
001200     05  SUML-TOTAL-TAX              PIC S9(15)V99 COMP-3.
001300     05  SUML-TOTAL-MINING-M3        PIC S9(11)V99 COMP-3.
001400     05  SUML-TOTAL-INCOME           PIC S9(15)V99 COMP-3.
001500     05  SUML-STATUS                 PIC X(20).
001600     05  FILLER                      PIC X(10).
