000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID. CHARRSLV.
000400 AUTHOR. DOUG STOUT.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 09/03/1988.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900****************************************************************
001000*    CHAR-RESOLVE.  WALKS EVERY NEGATIVE-ID (TEMPORARY)         *
001100*    CHARACTER, TRIES TO MATCH IT TO A REAL CHARACTER BY NAME   *
001200*    OR THROUGH THE CHARACTER DIRECTORY, RE-POINTS THE          *
001300*    PAP/BOUNTY/MINING RECORDS THAT NAMED THE TEMP AND MERGES   *
001400*    OR PROMOTES THE TEMP RECORD, THEN RECOMPUTES EACH TOUCHED  *
001500*    PLAYER'S JOIN DATE AND MAIN CHARACTER.                     *
001600*                                                               *
001700*    THIS IS THE OLD TRANSACTION-AGAINST-SORTED-MASTER MEMBER   *
001800*    RECONCILIATION JOB TURNED SIDEWAYS: THE NEGATIVE-ID        *
001900*    CHARACTERS ARE THE "TRANSACTIONS", THE POSITIVE-ID         *
002000*    CHARACTER TABLE IS THE "MASTER" THEY GET MATCHED AGAINST.  *
002100*                                                               *
002200*    CHANGE LOG                                                 *
002300*    ---------------------------------------------------------- *
002400*    1988-09-03  DWS  ORIGINAL - MEMBER-NUMBER RECONCILIATION   *
002500*                     AGAINST THE STATE ROSTER TAPE             *
002600*    1994-05-11  DWS  ADDED SECOND-PASS ROSTER LOOKUP WHEN THE  *
002700*                     LOCAL FILE HAD NO MATCH ON MEMBER NAME    *
002800*    1998-12-02  DWS  Y2K REVIEW - JOIN-DATE FIELDS ALREADY 4-  *
002900*                     DIGIT YEAR, NO CHANGE REQUIRED            *
003000*    2016-02-09  RJH  REBUILT FOR THE KILLMAIL SYSTEM - MEMBER  *
003100*                     ROSTER OUT, CHARACTER DIRECTORY IN,       *
003200*                     REPOINTS PAP/BOUNTY/MINING INSTEAD OF     *
003300*                     DUES POSTINGS                             *
003400*    2018-04-11  RJH  ADDED RE-POINT PASSES FOR THE THREE NEW   *
003500*                     MONTHLY WORKBOOK FILES                    *
003600*    2020-01-17  KDW  DIRECTORY TITLE NOW MOVES AN UNKNOWN'S     *
003700*                     CHARACTER TO ITS REAL PLAYER ON RESOLVE   *
003800****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT CHAR-MSTR-FILE  ASSIGN TO UT-S-CHARMSTR
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS  IS WS-CHARMSTR-STATUS.
005000     SELECT PLYR-MSTR-FILE  ASSIGN TO UT-S-PLYRMSTR
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS  IS WS-PLYRMSTR-STATUS.
005300     SELECT CHAR-DIR-FILE   ASSIGN TO UT-S-CHARDIR
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS  IS WS-CHARDIR-STATUS.
005600     SELECT PAP-IN-FILE     ASSIGN TO UT-S-PAPFILE
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS  IS WS-PAPIN-STATUS.
005900     SELECT PAP-OUT-FILE    ASSIGN TO UT-S-PAPFLOT
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS  IS WS-PAPOUT-STATUS.
006200     SELECT BNT-IN-FILE     ASSIGN TO UT-S-BNTFILE
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS  IS WS-BNTIN-STATUS.
006500     SELECT BNT-OUT-FILE    ASSIGN TO UT-S-BNTFLOT
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS  IS WS-BNTOUT-STATUS.
006800     SELECT MIN-IN-FILE     ASSIGN TO UT-S-MINFILE
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS  IS WS-MININ-STATUS.
007100     SELECT MIN-OUT-FILE    ASSIGN TO UT-S-MINFLOT
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS  IS WS-MINOUT-STATUS.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  CHAR-MSTR-FILE  LABEL RECORDS ARE STANDARD.
007700 COPY CHARREC.
007800 FD  PLYR-MSTR-FILE  LABEL RECORDS ARE STANDARD.
007900 COPY PLYRREC.
008000 FD  CHAR-DIR-FILE   LABEL RECORDS ARE STANDARD.
008100 COPY CDIRREC.
008200 FD  PAP-IN-FILE     LABEL RECORDS ARE STANDARD.
008210 01  PAPI-REC.
008220     05  PAPI-UPLOAD-YM          PIC 9(06).
008230     05  PAPI-CHAR-ID            PIC S9(10).
008240     05  PAPI-POINTS             PIC S9(7)V99 COMP-3.
008250     05  PAPI-STRATEGIC          PIC S9(7)V99 COMP-3.
008260     05  PAPI-RAW-NAME           PIC X(40).
008270     05  FILLER                  PIC X(10).
008300 FD  PAP-OUT-FILE    LABEL RECORDS ARE STANDARD.
008310 01  PAPO-REC.
008320     05  PAPO-UPLOAD-YM          PIC 9(06).
008330     05  PAPO-CHAR-ID            PIC S9(10).
008340     05  PAPO-POINTS             PIC S9(7)V99 COMP-3.
008350     05  PAPO-STRATEGIC          PIC S9(7)V99 COMP-3.
008360     05  PAPO-RAW-NAME           PIC X(40).
008370     05  FILLER                  PIC X(10).
008700 FD  BNT-IN-FILE     LABEL RECORDS ARE STANDARD.
008710 01  BNTI-REC.
008720     05  BNTI-UPLOAD-YM          PIC 9(06).
008730     05  BNTI-CHAR-ID            PIC S9(10).
008740     05  BNTI-TAX-ISK            PIC S9(15)V99 COMP-3.
008750     05  BNTI-RAW-NAME           PIC X(40).
008760     05  FILLER                  PIC X(10).
008800 FD  BNT-OUT-FILE    LABEL RECORDS ARE STANDARD.
008810 01  BNTO-REC.
008820     05  BNTO-UPLOAD-YM          PIC 9(06).
008830     05  BNTO-CHAR-ID            PIC S9(10).
008840     05  BNTO-TAX-ISK            PIC S9(15)V99 COMP-3.
008850     05  BNTO-RAW-NAME           PIC X(40).
008860     05  FILLER                  PIC X(10).
009100 FD  MIN-IN-FILE     LABEL RECORDS ARE STANDARD.
009110 01  MINI-REC.
009120     05  MINI-UPLOAD-YM          PIC 9(06).
009130     05  MINI-CHAR-ID            PIC S9(10).
009140     05  MINI-VOLUME-M3          PIC S9(11)V99 COMP-3.
009150     05  MINI-RAW-NAME           PIC X(40).
009160     05  FILLER                  PIC X(10).
009200 FD  MIN-OUT-FILE    LABEL RECORDS ARE STANDARD.
009210 01  MINO-REC.
009220     05  MINO-UPLOAD-YM          PIC 9(06).
009230     05  MINO-CHAR-ID            PIC S9(10).
009240     05  MINO-VOLUME-M3          PIC S9(11)V99 COMP-3.
009250     05  MINO-RAW-NAME           PIC X(40).
009260     05  FILLER                  PIC X(10).
009400 WORKING-STORAGE SECTION.
009500 01  WS-FILE-STATUSES.
009600     05  WS-CHARMSTR-STATUS      PIC X(02) VALUE SPACES.
009700     05  WS-PLYRMSTR-STATUS      PIC X(02) VALUE SPACES.
009800     05  WS-CHARDIR-STATUS       PIC X(02) VALUE SPACES.
009900     05  WS-PAPIN-STATUS         PIC X(02) VALUE SPACES.
010000     05  WS-PAPOUT-STATUS        PIC X(02) VALUE SPACES.
010100     05  WS-BNTIN-STATUS         PIC X(02) VALUE SPACES.
010200     05  WS-BNTOUT-STATUS        PIC X(02) VALUE SPACES.
010300     05  WS-MININ-STATUS         PIC X(02) VALUE SPACES.
010400     05  WS-MINOUT-STATUS        PIC X(02) VALUE SPACES.
010500     05  FILLER                  PIC X(02).
010600 01  WS-SWITCHES.
010700     05  SW-FATAL                PIC X VALUE 'N'.
010800         88  FATAL-ERROR               VALUE 'Y'.
010900     05  SW-FOUND-MASTER         PIC X VALUE 'N'.
011000         88  FOUND-IN-MASTER           VALUE 'Y'.
011100     05  SW-FOUND-DIR            PIC X VALUE 'N'.
011200         88  FOUND-IN-DIRECTORY        VALUE 'Y'.
011300     05  SW-FOUND-REMAP          PIC X VALUE 'N'.
011400         88  FOUND-REMAP               VALUE 'Y'.
011500     05  FILLER                  PIC X(04).
011600 01  WS-COUNTERS.
011700     05  WS-RESOLVED-COUNT       PIC S9(07) COMP-3 VALUE ZERO.
011800     05  WS-FAILED-COUNT         PIC S9(07) COMP-3 VALUE ZERO.
011900     05  WS-CHAR-COUNT           PIC S9(08) COMP VALUE ZERO.
012000     05  WS-PLYR-COUNT           PIC S9(08) COMP VALUE ZERO.
012100     05  WS-DIR-COUNT            PIC S9(08) COMP VALUE ZERO.
012200     05  WS-REMAP-COUNT          PIC S9(08) COMP VALUE ZERO.
012300     05  FILLER                  PIC X(08).
012400 01  WS-CHAR-TABLE.
012500     05  WS-CHAR-ENTRY           OCCURS 3000 TIMES
012600                                 INDEXED BY WS-CHAR-NDX.
012700         10  WS-CT-CHAR-ID           PIC S9(10) COMP.
012800         10  WS-CT-CHAR-ID-DUMP REDEFINES WS-CT-CHAR-ID
012900                                     PIC X(04).
013000         10  WS-CT-CHAR-NAME         PIC X(40).
013100         10  WS-CT-CHAR-NAME-UC      PIC X(40).
013200         10  WS-CT-CHAR-TITLE        PIC X(40).
013300         10  WS-CT-PLAYER-ID         PIC S9(10) COMP.
013400         10  WS-CT-JOINDATE          PIC 9(14).
013500         10  WS-CT-DELETE-FLAG       PIC X(01).
013600             88  WS-CT-DELETED             VALUE 'Y'.
013700         10  FILLER                  PIC X(09).
013800 01  WS-PLYR-TABLE.
013900     05  WS-PLYR-ENTRY           OCCURS 2000 TIMES
014000                                 INDEXED BY WS-PLYR-NDX.
014100         10  WS-PT-PLYR-ID           PIC S9(10) COMP.
014200         10  WS-PT-PLYR-ID-DUMP REDEFINES WS-PT-PLYR-ID
014300                                     PIC X(04).
014400         10  WS-PT-TITLE             PIC X(40).
014500         10  WS-PT-TITLE-UC          PIC X(40).
014600         10  WS-PT-JOINDATE          PIC 9(14).
014700         10  WS-PT-MAINCHAR-ID       PIC S9(10) COMP.
014800         10  FILLER                  PIC X(10).
014900 01  WS-DIR-TABLE.
015000     05  WS-DIR-ENTRY            OCCURS 4000 TIMES
015100                                 INDEXED BY WS-DIR-NDX.
015200         10  WS-DT-CHAR-ID           PIC S9(10) COMP.
015300         10  WS-DT-CHAR-ID-DUMP REDEFINES WS-DT-CHAR-ID
015400                                     PIC X(04).
015500         10  WS-DT-CHAR-NAME         PIC X(40).
015600         10  WS-DT-CHAR-NAME-UC      PIC X(40).
015700         10  WS-DT-TITLE             PIC X(40).
015800         10  WS-DT-JOINDATE          PIC 9(14).
015900         10  FILLER                  PIC X(10).
016000 01  WS-REMAP-TABLE.
016100     05  WS-REMAP-ENTRY          OCCURS 3000 TIMES
016200                                 INDEXED BY WS-REMAP-NDX.
016300         10  WS-RM-OLD-ID            PIC S9(10) COMP.
016400         10  WS-RM-NEW-ID            PIC S9(10) COMP.
016450         10  FILLER                  PIC X(04).
016500 01  WS-WORK-FIELDS.
016600     05  WS-UPPER-KEY            PIC X(40).
016700     05  WS-TEMP-CHAR-ID         PIC S9(10) COMP VALUE ZERO.
016800     05  WS-MATCH-ID             PIC S9(10) COMP VALUE ZERO.
016900     05  WS-MATCH-ID-DUMP REDEFINES WS-MATCH-ID PIC X(04).
017000     05  WS-NEW-PLAYER-ID        PIC S9(10) COMP VALUE ZERO.
017050     05  WS-CLEAN-DIR-TITLE      PIC X(40).
017060     05  WS-CT-INPUT-TEXT        PIC X(40).
017070     05  WS-CT-WEB-COLOR         PIC X(07).
017080     05  WS-CT-TAG-FOUND         PIC X(01).
017100     05  FILLER                  PIC X(10).
017200 01  WS-REPOINT-FIELDS.
017300     05  WS-RP-CHAR-ID-X         PIC S9(10).
017400     05  FILLER                  PIC X(10).
017500****************************************************************
017600 PROCEDURE DIVISION.
017700****************************************************************
017800 000-TOP-LEVEL.
017900     DISPLAY 'CHARRSLV STARTING'.
018000     PERFORM 100-INITIALIZATION.
018100     IF NOT FATAL-ERROR
018200         PERFORM 200-RESOLVE-TEMP-CHARACTERS
018300             VARYING WS-CHAR-NDX FROM 1 BY 1
018400             UNTIL WS-CHAR-NDX > WS-CHAR-COUNT
018500     END-IF.
018600     IF NOT FATAL-ERROR
018700         PERFORM 400-REPOINT-ACTIVITY-FILES
018800     END-IF.
018900     IF NOT FATAL-ERROR
019000         PERFORM 500-RECOMPUTE-ALL-PLAYERS
019100             VARYING WS-PLYR-NDX FROM 1 BY 1
019200             UNTIL WS-PLYR-NDX > WS-PLYR-COUNT
019300     END-IF.
019400     PERFORM 900-REWRITE-MASTERS.
019500     DISPLAY 'CHARRSLV RESOLVED: ' WS-RESOLVED-COUNT
019600         '  FAILED: ' WS-FAILED-COUNT.
019700     GOBACK.
019800 100-INITIALIZATION.
019900     PERFORM 110-LOAD-CHARACTER-MASTER.
020000     IF NOT FATAL-ERROR
020100         PERFORM 120-LOAD-PLAYER-MASTER
020200     END-IF.
020300     IF NOT FATAL-ERROR
020400         PERFORM 130-LOAD-CHAR-DIRECTORY
020500     END-IF.
020600 110-LOAD-CHARACTER-MASTER.
020700     OPEN INPUT CHAR-MSTR-FILE.
020800     IF WS-CHARMSTR-STATUS NOT = '00'
020900         DISPLAY 'ERROR OPENING CHARACTER-MASTER. RC: '
021000                 WS-CHARMSTR-STATUS
021100         MOVE 'Y' TO SW-FATAL
021200     ELSE
021300         PERFORM 111-LOAD-ONE-CHARACTER
021400             UNTIL WS-CHARMSTR-STATUS = '10'
021500         CLOSE CHAR-MSTR-FILE
021600     END-IF.
021700 111-LOAD-ONE-CHARACTER.
021800     READ CHAR-MSTR-FILE
021900         AT END
022000             MOVE '10' TO WS-CHARMSTR-STATUS
022100         NOT AT END
022200             ADD 1 TO WS-CHAR-COUNT
022300             SET WS-CHAR-NDX TO WS-CHAR-COUNT
022400             MOVE CHAR-ID        TO WS-CT-CHAR-ID (WS-CHAR-NDX)
022500             MOVE CHAR-NAME      TO WS-CT-CHAR-NAME (WS-CHAR-NDX)
022600             MOVE CHAR-NAME      TO WS-UPPER-KEY
022700             PERFORM 910-UPPER-CASE-KEY
022800             MOVE WS-UPPER-KEY   TO WS-CT-CHAR-NAME-UC (WS-CHAR-NDX)
022900             MOVE CHAR-TITLE     TO WS-CT-CHAR-TITLE (WS-CHAR-NDX)
023000             MOVE CHAR-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
023100             MOVE CHAR-JOINDATE  TO WS-CT-JOINDATE (WS-CHAR-NDX)
023200             MOVE 'N'            TO WS-CT-DELETE-FLAG (WS-CHAR-NDX)
023300     END-READ.
023400 120-LOAD-PLAYER-MASTER.
023500     OPEN INPUT PLYR-MSTR-FILE.
023600     IF WS-PLYRMSTR-STATUS NOT = '00'
023700         DISPLAY 'ERROR OPENING PLAYER-MASTER. RC: '
023800                 WS-PLYRMSTR-STATUS
023900         MOVE 'Y' TO SW-FATAL
024000     ELSE
024100         PERFORM 121-LOAD-ONE-PLAYER
024200             UNTIL WS-PLYRMSTR-STATUS = '10'
024300         CLOSE PLYR-MSTR-FILE
024400     END-IF.
024500 121-LOAD-ONE-PLAYER.
024600     READ PLYR-MSTR-FILE
024700         AT END
024800             MOVE '10' TO WS-PLYRMSTR-STATUS
024900         NOT AT END
025000             ADD 1 TO WS-PLYR-COUNT
025100             SET WS-PLYR-NDX TO WS-PLYR-COUNT
025200             MOVE PLYR-ID          TO WS-PT-PLYR-ID (WS-PLYR-NDX)
025300             MOVE PLYR-TITLE       TO WS-PT-TITLE (WS-PLYR-NDX)
025400             MOVE PLYR-TITLE       TO WS-UPPER-KEY
025500             PERFORM 910-UPPER-CASE-KEY
025600             MOVE WS-UPPER-KEY     TO WS-PT-TITLE-UC (WS-PLYR-NDX)
025700             MOVE PLYR-JOINDATE    TO WS-PT-JOINDATE (WS-PLYR-NDX)
025800             MOVE PLYR-MAINCHAR-ID TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
025900             IF WS-NEW-PLAYER-ID < PLYR-ID
026000                 MOVE PLYR-ID TO WS-NEW-PLAYER-ID
026100             END-IF
026200     END-READ.
026300 130-LOAD-CHAR-DIRECTORY.
026400     OPEN INPUT CHAR-DIR-FILE.
026500     IF WS-CHARDIR-STATUS NOT = '00'
026600         DISPLAY 'ERROR OPENING CHAR-DIRECTORY. RC: '
026700                 WS-CHARDIR-STATUS
026800         MOVE 'Y' TO SW-FATAL
026900     ELSE
027000         PERFORM 131-LOAD-ONE-DIR-ENTRY
027100             UNTIL WS-CHARDIR-STATUS = '10'
027200         CLOSE CHAR-DIR-FILE
027300     END-IF.
027400 131-LOAD-ONE-DIR-ENTRY.
027500     READ CHAR-DIR-FILE
027600         AT END
027700             MOVE '10' TO WS-CHARDIR-STATUS
027800         NOT AT END
027900             ADD 1 TO WS-DIR-COUNT
028000             SET WS-DIR-NDX TO WS-DIR-COUNT
028100             MOVE CDIR-CHAR-ID   TO WS-DT-CHAR-ID (WS-DIR-NDX)
028200             MOVE CDIR-CHAR-NAME TO WS-DT-CHAR-NAME (WS-DIR-NDX)
028300             MOVE CDIR-CHAR-NAME TO WS-UPPER-KEY
028400             PERFORM 910-UPPER-CASE-KEY
028500             MOVE WS-UPPER-KEY   TO WS-DT-CHAR-NAME-UC (WS-DIR-NDX)
028600             MOVE CDIR-TITLE     TO WS-DT-TITLE (WS-DIR-NDX)
028700             MOVE CDIR-JOINDATE  TO WS-DT-JOINDATE (WS-DIR-NDX)
028800     END-READ.
028900 200-RESOLVE-TEMP-CHARACTERS.
029000     IF WS-CT-CHAR-ID (WS-CHAR-NDX) < ZERO
029100         AND NOT WS-CT-DELETED (WS-CHAR-NDX)
029200         PERFORM 210-TRY-MASTER-MATCH
029300         IF FOUND-IN-MASTER
029400             PERFORM 220-MERGE-TO-MATCH
029500         ELSE
029600             PERFORM 230-TRY-DIRECTORY-MATCH
029700             IF NOT FOUND-IN-DIRECTORY
029800                 ADD 1 TO WS-FAILED-COUNT
029900             ELSE
030000                 PERFORM 240-CHECK-DIRECTORY-ID-EXISTS
030100                 IF FOUND-IN-MASTER
030200                     PERFORM 220-MERGE-TO-MATCH
030300                 ELSE
030400                     PERFORM 250-PROMOTE-TO-REAL-ID
030500                 END-IF
030600             END-IF
030700         END-IF
030800     END-IF.
030900 210-TRY-MASTER-MATCH.
031000     MOVE 'N' TO SW-FOUND-MASTER.
031100     MOVE WS-CT-CHAR-ID (WS-CHAR-NDX) TO WS-TEMP-CHAR-ID.
031200     MOVE WS-CT-CHAR-NAME-UC (WS-CHAR-NDX) TO WS-UPPER-KEY.
031300     PERFORM 211-SCAN-MASTER-BY-NAME
031400         VARYING WS-REMAP-NDX FROM 1 BY 1
031500         UNTIL WS-REMAP-NDX > WS-CHAR-COUNT
031600         OR FOUND-IN-MASTER.
031700 211-SCAN-MASTER-BY-NAME.
031800     IF WS-REMAP-NDX NOT = WS-CHAR-NDX
031900         AND WS-CT-CHAR-ID (WS-REMAP-NDX) > ZERO
032000         AND NOT WS-CT-DELETED (WS-REMAP-NDX)
032100         AND WS-CT-CHAR-NAME-UC (WS-REMAP-NDX) = WS-UPPER-KEY
032200         MOVE WS-CT-CHAR-ID (WS-REMAP-NDX) TO WS-MATCH-ID
032300         MOVE 'Y' TO SW-FOUND-MASTER
032400     END-IF.
032500 220-MERGE-TO-MATCH.
032600     ADD 1 TO WS-REMAP-COUNT.
032700     SET WS-REMAP-NDX TO WS-REMAP-COUNT.
032800     MOVE WS-TEMP-CHAR-ID TO WS-RM-OLD-ID (WS-REMAP-NDX).
032900     MOVE WS-MATCH-ID     TO WS-RM-NEW-ID (WS-REMAP-NDX).
033000     MOVE 'Y' TO WS-CT-DELETE-FLAG (WS-CHAR-NDX).
033100     ADD 1 TO WS-RESOLVED-COUNT.
033200 230-TRY-DIRECTORY-MATCH.
033300     MOVE 'N' TO SW-FOUND-DIR.
033400     MOVE WS-CT-CHAR-NAME-UC (WS-CHAR-NDX) TO WS-UPPER-KEY.
033500     SET WS-DIR-NDX TO 1.
033600     SEARCH WS-DIR-ENTRY
033700         AT END CONTINUE
033800         WHEN WS-DT-CHAR-NAME-UC (WS-DIR-NDX) = WS-UPPER-KEY
033900             MOVE 'Y' TO SW-FOUND-DIR
034000     END-SEARCH.
034100 240-CHECK-DIRECTORY-ID-EXISTS.
034200     MOVE 'N' TO SW-FOUND-MASTER.
034300     PERFORM 241-SCAN-MASTER-BY-ID
034400         VARYING WS-REMAP-NDX FROM 1 BY 1
034500         UNTIL WS-REMAP-NDX > WS-CHAR-COUNT
034600         OR FOUND-IN-MASTER.
034700 241-SCAN-MASTER-BY-ID.
034800     IF WS-REMAP-NDX NOT = WS-CHAR-NDX
034900         AND NOT WS-CT-DELETED (WS-REMAP-NDX)
035000         AND WS-CT-CHAR-ID (WS-REMAP-NDX) = WS-DT-CHAR-ID (WS-DIR-NDX)
035100         MOVE WS-DT-CHAR-ID (WS-DIR-NDX) TO WS-MATCH-ID
035200         MOVE 'Y' TO SW-FOUND-MASTER
035300     END-IF.
035400 250-PROMOTE-TO-REAL-ID.
035500     ADD 1 TO WS-REMAP-COUNT.
035600     SET WS-REMAP-NDX TO WS-REMAP-COUNT.
035700     MOVE WS-TEMP-CHAR-ID              TO WS-RM-OLD-ID (WS-REMAP-NDX).
035800     MOVE WS-DT-CHAR-ID (WS-DIR-NDX)   TO WS-RM-NEW-ID (WS-REMAP-NDX).
035900     MOVE WS-DT-CHAR-ID (WS-DIR-NDX)   TO WS-CT-CHAR-ID (WS-CHAR-NDX).
036000     MOVE WS-DT-CHAR-NAME (WS-DIR-NDX) TO WS-CT-CHAR-NAME (WS-CHAR-NDX).
036100     MOVE WS-DT-CHAR-NAME-UC (WS-DIR-NDX)
036200         TO WS-CT-CHAR-NAME-UC (WS-CHAR-NDX).
036300     MOVE WS-DT-JOINDATE (WS-DIR-NDX)  TO WS-CT-JOINDATE (WS-CHAR-NDX).
036350     PERFORM 249-STRIP-DIRECTORY-COLOR-TAG.
036400     IF WS-CLEAN-DIR-TITLE NOT = SPACES
036500         PERFORM 251-CHECK-UNKNOWN-OWNER
036600         IF WS-CT-PLAYER-ID (WS-CHAR-NDX) = ZERO OR FOUND-REMAP
036700             MOVE WS-CLEAN-DIR-TITLE TO WS-CT-CHAR-TITLE (WS-CHAR-NDX)
036800             PERFORM 252-MOVE-TO-TITLED-PLAYER
036900         END-IF
037000     END-IF.
037100     ADD 1 TO WS-RESOLVED-COUNT.
037150 249-STRIP-DIRECTORY-COLOR-TAG.
037160*    CDIR-TITLE MAY CARRY AN EMBEDDED <COLOR=0xAARRGGBB>
037170*    TAG - STRIP IT BEFORE IT IS FILED OR MATCHED.
037180     MOVE WS-DT-TITLE (WS-DIR-NDX) TO WS-CT-INPUT-TEXT.
037190     CALL 'CLRTAGDT' USING WS-CT-INPUT-TEXT, WS-CLEAN-DIR-TITLE,
037195                           WS-CT-WEB-COLOR, WS-CT-TAG-FOUND.
037200 251-CHECK-UNKNOWN-OWNER.
037300     MOVE 'N' TO SW-FOUND-REMAP.
037400     IF WS-CT-PLAYER-ID (WS-CHAR-NDX) > ZERO
037500         SET WS-PLYR-NDX TO 1
037600         SEARCH WS-PLYR-ENTRY
037700             AT END CONTINUE
037800             WHEN WS-PT-PLYR-ID (WS-PLYR-NDX)
037900                     = WS-CT-PLAYER-ID (WS-CHAR-NDX)
038000                 IF WS-PT-TITLE-UC (WS-PLYR-NDX) = '__UNKNOWN__'
038100                     MOVE 'Y' TO SW-FOUND-REMAP
038200                 END-IF
038300         END-SEARCH
038400     END-IF.
038500 252-MOVE-TO-TITLED-PLAYER.
038600     MOVE WS-CLEAN-DIR-TITLE TO WS-UPPER-KEY.
038700     PERFORM 910-UPPER-CASE-KEY.
038800     MOVE ZERO TO WS-NEW-PLAYER-ID.
038900     SET WS-PLYR-NDX TO 1.
039000     SEARCH WS-PLYR-ENTRY
039100         AT END
039200             PERFORM 253-CREATE-PLAYER
039300         WHEN WS-PT-TITLE-UC (WS-PLYR-NDX) = WS-UPPER-KEY
039400             MOVE WS-PT-PLYR-ID (WS-PLYR-NDX) TO WS-NEW-PLAYER-ID
039500     END-SEARCH.
039600     MOVE WS-NEW-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX).
039700 253-CREATE-PLAYER.
039800     ADD 1 TO WS-NEW-PLAYER-ID.
039900     ADD 1 TO WS-PLYR-COUNT.
040000     SET WS-PLYR-NDX TO WS-PLYR-COUNT.
040100     MOVE WS-NEW-PLAYER-ID         TO WS-PT-PLYR-ID (WS-PLYR-NDX).
040200     MOVE WS-CLEAN-DIR-TITLE       TO WS-PT-TITLE (WS-PLYR-NDX).
040300     MOVE WS-UPPER-KEY             TO WS-PT-TITLE-UC (WS-PLYR-NDX).
040400     MOVE ZERO                     TO WS-PT-JOINDATE (WS-PLYR-NDX).
040500     MOVE ZERO                     TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX).
040600 400-REPOINT-ACTIVITY-FILES.
040700     PERFORM 410-REPOINT-PAP.
040800     PERFORM 420-REPOINT-BOUNTY.
040900     PERFORM 430-REPOINT-MINING.
041000 410-REPOINT-PAP.
041100     OPEN INPUT PAP-IN-FILE OUTPUT PAP-OUT-FILE.
041200     PERFORM 411-REPOINT-ONE-PAP
041300         UNTIL WS-PAPIN-STATUS = '10'.
041400     CLOSE PAP-IN-FILE PAP-OUT-FILE.
041500 411-REPOINT-ONE-PAP.
041600     READ PAP-IN-FILE
041700         AT END
041800             MOVE '10' TO WS-PAPIN-STATUS
041900         NOT AT END
042000             MOVE PAPI-CHAR-ID TO WS-RP-CHAR-ID-X
042100             PERFORM 900-FIND-REMAP
042200             IF FOUND-REMAP
042300                 MOVE WS-MATCH-ID TO WS-RP-CHAR-ID-X
042400                 MOVE WS-RP-CHAR-ID-X TO PAPI-CHAR-ID
042500             END-IF
042550             MOVE PAPI-UPLOAD-YM  TO PAPO-UPLOAD-YM
042560             MOVE PAPI-CHAR-ID    TO PAPO-CHAR-ID
042570             MOVE PAPI-POINTS     TO PAPO-POINTS
042580             MOVE PAPI-STRATEGIC  TO PAPO-STRATEGIC
042590             MOVE PAPI-RAW-NAME   TO PAPO-RAW-NAME
042600             WRITE PAPO-REC
042800     END-READ.
042900 420-REPOINT-BOUNTY.
043000     OPEN INPUT BNT-IN-FILE OUTPUT BNT-OUT-FILE.
043100     PERFORM 421-REPOINT-ONE-BNT
043200         UNTIL WS-BNTIN-STATUS = '10'.
043300     CLOSE BNT-IN-FILE BNT-OUT-FILE.
043400 421-REPOINT-ONE-BNT.
043500     READ BNT-IN-FILE
043600         AT END
043700             MOVE '10' TO WS-BNTIN-STATUS
043800         NOT AT END
043900             MOVE BNTI-CHAR-ID TO WS-RP-CHAR-ID-X
044000             PERFORM 900-FIND-REMAP
044100             IF FOUND-REMAP
044200                 MOVE WS-MATCH-ID TO WS-RP-CHAR-ID-X
044300                 MOVE WS-RP-CHAR-ID-X TO BNTI-CHAR-ID
044350             END-IF
044360             MOVE BNTI-UPLOAD-YM TO BNTO-UPLOAD-YM
044370             MOVE BNTI-CHAR-ID   TO BNTO-CHAR-ID
044380             MOVE BNTI-TAX-ISK   TO BNTO-TAX-ISK
044390             MOVE BNTI-RAW-NAME  TO BNTO-RAW-NAME
044600             WRITE BNTO-REC
044700     END-READ.
044800 430-REPOINT-MINING.
044900     OPEN INPUT MIN-IN-FILE OUTPUT MIN-OUT-FILE.
045000     PERFORM 431-REPOINT-ONE-MIN
045100         UNTIL WS-MININ-STATUS = '10'.
045200     CLOSE MIN-IN-FILE MIN-OUT-FILE.
045300 431-REPOINT-ONE-MIN.
045400     READ MIN-IN-FILE
045500         AT END
045600             MOVE '10' TO WS-MININ-STATUS
045700         NOT AT END
045800             MOVE MINI-CHAR-ID TO WS-RP-CHAR-ID-X
045900             PERFORM 900-FIND-REMAP
046000             IF FOUND-REMAP
046100                 MOVE WS-MATCH-ID TO WS-RP-CHAR-ID-X
046200                 MOVE WS-RP-CHAR-ID-X TO MINI-CHAR-ID
046250             END-IF
046260             MOVE MINI-UPLOAD-YM TO MINO-UPLOAD-YM
046270             MOVE MINI-CHAR-ID   TO MINO-CHAR-ID
046280             MOVE MINI-VOLUME-M3 TO MINO-VOLUME-M3
046290             MOVE MINI-RAW-NAME  TO MINO-RAW-NAME
046500             WRITE MINO-REC
046600     END-READ.
046700 500-RECOMPUTE-ALL-PLAYERS.
046800     IF WS-PT-PLYR-ID (WS-PLYR-NDX) NOT = ZERO
046900         MOVE ZERO TO WS-PT-JOINDATE (WS-PLYR-NDX)
047000         MOVE ZERO TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
047100         PERFORM 510-SCAN-CHARS-FOR-PLAYER
047200             VARYING WS-CHAR-NDX FROM 1 BY 1
047300             UNTIL WS-CHAR-NDX > WS-CHAR-COUNT
047400     END-IF.
047500 510-SCAN-CHARS-FOR-PLAYER.
047600     IF NOT WS-CT-DELETED (WS-CHAR-NDX)
047700         AND WS-CT-PLAYER-ID (WS-CHAR-NDX)
047800             = WS-PT-PLYR-ID (WS-PLYR-NDX)
047900         IF WS-PT-MAINCHAR-ID (WS-PLYR-NDX) = ZERO
048000             MOVE WS-CT-CHAR-ID (WS-CHAR-NDX)
048100                 TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
048200         END-IF
048300         IF WS-CT-JOINDATE (WS-CHAR-NDX) NOT = ZERO
048400             IF WS-PT-JOINDATE (WS-PLYR-NDX) = ZERO
048500                 OR WS-CT-JOINDATE (WS-CHAR-NDX)
048600                     < WS-PT-JOINDATE (WS-PLYR-NDX)
048700                 MOVE WS-CT-JOINDATE (WS-CHAR-NDX)
048800                     TO WS-PT-JOINDATE (WS-PLYR-NDX)
048900                 MOVE WS-CT-CHAR-ID (WS-CHAR-NDX)
049000                     TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
049100             END-IF
049200         END-IF
049300     END-IF.
049400 900-FIND-REMAP.
049500     MOVE 'N' TO SW-FOUND-REMAP.
049600     MOVE ZERO TO WS-MATCH-ID.
049700     SET WS-REMAP-NDX TO 1.
049800     SEARCH WS-REMAP-ENTRY
049900         AT END CONTINUE
050000         WHEN WS-RM-OLD-ID (WS-REMAP-NDX) = WS-RP-CHAR-ID-X
050100             MOVE WS-RM-NEW-ID (WS-REMAP-NDX) TO WS-MATCH-ID
050200             MOVE 'Y' TO SW-FOUND-REMAP
050300     END-SEARCH.
050400 900-REWRITE-MASTERS.
050500     OPEN OUTPUT CHAR-MSTR-FILE.
050600     PERFORM 901-WRITE-ONE-CHARACTER
050700         VARYING WS-CHAR-NDX FROM 1 BY 1
050800         UNTIL WS-CHAR-NDX > WS-CHAR-COUNT.
050900     CLOSE CHAR-MSTR-FILE.
051000     OPEN OUTPUT PLYR-MSTR-FILE.
051100     PERFORM 902-WRITE-ONE-PLAYER
051200         VARYING WS-PLYR-NDX FROM 1 BY 1
051300         UNTIL WS-PLYR-NDX > WS-PLYR-COUNT.
051400     CLOSE PLYR-MSTR-FILE.
051500 901-WRITE-ONE-CHARACTER.
051600     IF NOT WS-CT-DELETED (WS-CHAR-NDX)
051700         MOVE WS-CT-CHAR-ID (WS-CHAR-NDX)    TO CHAR-ID
051800         MOVE WS-CT-CHAR-NAME (WS-CHAR-NDX)  TO CHAR-NAME
051900         MOVE WS-CT-CHAR-TITLE (WS-CHAR-NDX) TO CHAR-TITLE
052000         MOVE WS-CT-PLAYER-ID (WS-CHAR-NDX)  TO CHAR-PLAYER-ID
052100         MOVE WS-CT-JOINDATE (WS-CHAR-NDX)   TO CHAR-JOINDATE
052200         WRITE CHAR-REC
052300     END-IF.
052400 902-WRITE-ONE-PLAYER.
052500     MOVE WS-PT-PLYR-ID (WS-PLYR-NDX)     TO PLYR-ID.
052600     MOVE WS-PT-TITLE (WS-PLYR-NDX)       TO PLYR-TITLE.
052700     MOVE WS-PT-JOINDATE (WS-PLYR-NDX)    TO PLYR-JOINDATE.
052800     MOVE WS-PT-MAINCHAR-ID (WS-PLYR-NDX) TO PLYR-MAINCHAR-ID.
052900     WRITE PLYR-REC.
053000 910-UPPER-CASE-KEY.
053100     INSPECT WS-UPPER-KEY REPLACING
053200         ALL 'a' BY 'A' ALL 'b' BY 'B' ALL 'c' BY 'C'
053300         ALL 'd' BY 'D' ALL 'e' BY 'E' ALL 'f' BY 'F'
053400         ALL 'g' BY 'G' ALL 'h' BY 'H' ALL 'i' BY 'I'
053500         ALL 'j' BY 'J' ALL 'k' BY 'K' ALL 'l' BY 'L'
053600         ALL 'm' BY 'M' ALL 'n' BY 'N' ALL 'o' BY 'O'
053700         ALL 'p' BY 'P' ALL 'q' BY 'Q' ALL 'r' BY 'R'
053800         ALL 's' BY 'S' ALL 't' BY 'T' ALL 'u' BY 'U'
053900         ALL 'v' BY 'V' ALL 'w' BY 'W' ALL 'x' BY 'X'
054000         ALL 'y' BY 'Y' ALL 'z' BY 'Z'.
