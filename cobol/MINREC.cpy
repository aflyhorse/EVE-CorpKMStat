000100***************************************************************
000200*    COPYBOOK   MINREC                                          *
000300*    MINING-RECORD - ONE PER RESOLVED MINING-VOLUME LINE OF THE  *
000400*    MONTHLY WORKBOOK.  MINR-SHEET-REC IS THE RAW ROW BEFORE     *
000500*    RESOLUTION IN UPLDPROC; THE SHEET CARRIES AN OPTIONAL       *
000600*    MAIN-CHARACTER NAME USED ONLY WHEN A NEW TEMP CHARACTER     *
000700*    HAS TO BE CREATED.                                          *
000800*    2018-04-11  RJH  ORIGINAL LAYOUT                            *
000900***************************************************************
001000 01  MINR-REC.
001100     05  MINR-UPLOAD-YM              PIC 9(6).
001200     05  MINR-CHAR-ID                PIC S9(10).
001300     05  MINR-VOLUME-M3              PIC S9(11)V99 COMP-3.
001400     05  MINR-RAW-NAME               PIC X(40).
001500     05  FILLER                      PIC X(10).
001600*
001700 01  MINR-SHEET-REC.
001800     05  MINR-SH-CHAR-NAME           PIC X(40).
001900     05  MINR-SH-MAINCHAR-NAME       PIC X(40).
002000*        MAY BE SPACES.
002100     05  MINR-SH-VOLUME-X            PIC X(14).
002200     05  MINR-SH-VOLUME-N REDEFINES MINR-SH-VOLUME-X
002300                                     PIC S9(11)V99.
002400     05  FILLER                      PIC X(20).
