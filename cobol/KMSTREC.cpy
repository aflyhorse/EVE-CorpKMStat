000100***************************************************************
000200*    COPYBOOK   KMSTREC                                        *
000300*    ACCEPTED/STORED KILLMAIL RECORD - APPENDED TO              *
000400*    KILLMAIL-MASTER BY KMPARSDY, DEDUPED IN MEMORY ON KMST-ID   *
000500*    2016-02-09  RJH  ORIGINAL LAYOUT                            *
000600***************************************************************
000700 01  KMST-REC.
000800     05  KMST-ID                     PIC 9(10).
000900     05  KMST-TIME-LOCAL             PIC 9(14).
001000     05  KMST-TIME-LOCAL-R REDEFINES KMST-TIME-LOCAL.
001100         10  KMST-TL-YYYYMMDD        PIC 9(8).
001200         10  KMST-TL-HHMMSS          PIC 9(6).
001300     05  KMST-CHAR-ID                PIC 9(10).
001400     05  KMST-SYSTEM-ID              PIC 9(10).
001500     05  KMST-VICTIM-SHIP-TYPE-ID    PIC 9(10).
001600     05  KMST-TOTAL-VALUE            PIC S9(15)V99 COMP-3.
001700     05  FILLER                      PIC X(10).
