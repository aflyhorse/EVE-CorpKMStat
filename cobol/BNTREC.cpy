000100***************************************************************
000200*    COPYBOOK   BNTREC                                          *
000300*    BOUNTY-RECORD - ONE PER RESOLVED BOUNTY-TAX LINE OF THE     *
000400*    MONTHLY WORKBOOK.  BNTR-SHEET-REC IS THE RAW ROW BEFORE     *
000500*    RESOLUTION IN UPLDPROC.                                     *
000600*    2018-04-11  RJH  ORIGINAL LAYOUT                            *
000700***************************************************************
000800 01  BNTR-REC.
000900     05  BNTR-UPLOAD-YM              PIC 9(6).
001000     05  BNTR-CHAR-ID                PIC S9(10).
001100     05  BNTR-TAX-ISK                PIC S9(15)V99 COMP-3.
001200     05  BNTR-RAW-NAME               PIC X(40).
001300     05  FILLER                      PIC X(10).
001400*
001500 01  BNTR-SHEET-REC.
001600     05  BNTR-SH-CHAR-NAME           PIC X(40).
001700     05  BNTR-SH-TAX-X               PIC X(18).
001800     05  BNTR-SH-TAX-N REDEFINES BNTR-SH-TAX-X
001900                                     PIC S9(15)V99.
002000     05  FILLER                      PIC X(20).
