000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. UPLDSUMM.
000400 AUTHOR. J M SAYLES.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 02/11/1989.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    UPLOAD-SUMMARY.  RUNS AFTER A MONTH'S PAP, BOUNTY AND       *
001100*    MINING WORKBOOKS HAVE BEEN LOADED AND THE CHARACTER ROLL    *
001200*    HAS BEEN CLEANED UP.  ADDS EACH PLAYER'S ACTIVITY FOR THE   *
001300*    SELECTED MONTH, FIGURES THEIR TAX AND ORE INCOME AGAINST    *
001400*    THAT MONTH'S RATES, AND STAMPS EACH PLAYER WITH A DUES      *
001500*    STANDING SO THE BOARD CAN SEE WHO OWES A FINE.              *
001600*                                                                *
001700*    ORIGINALLY WRITTEN TO FOOT ANCILLARY, LAB AND EQUIPMENT     *
001800*    CHARGES AGAINST A PATIENT'S MASTER RECORD FOR THE MONTHLY   *
001900*    BENEFITS RECONCILIATION RUN - SAME SHAPE, PATIENT SWAPPED   *
002000*    FOR PLAYER, INSURANCE CHARGES SWAPPED FOR PAP.              *
002100*                                                                *
002200*    CHANGE LOG                                                  *
002300*    ----------------------------------------------------------- *
002400*    1989-02-11  JMS  ORIGINAL - MONTHLY BENEFITS COST ROLLUP    *
002500*                     AGAINST THE DB2 PATIENT MASTER             *
002600*    1991-06-19  JMS  ADDED STATE REIMBURSEMENT PERCENTAGE TABLE *
002700*    1994-03-08  WLT  CONVERTED SHARED PATIENT LOOKUP TO A       *
002800*                     WORKING-STORAGE TABLE, DB2 CALL VOLUME     *
002900*                     WAS TOO HIGH DURING MONTH END              *
003000*    1998-11-20  WLT  Y2K REVIEW - EXPANDED YEAR FIELDS TO FOUR  *
003100*                     DIGITS THROUGHOUT                          *
003200*    2017-06-05  RJH  REBUILT FOR THE KILLMAIL SYSTEM - DROPPED  *
003300*                     DB2 ENTIRELY, RUNS OVER THE FLAT PAP,      *
003400*                     BOUNTY AND MINING WORKBOOK FILES INSTEAD   *
003500*                     OF THE PATIENT CHARGE MASTER               *
003600*    2018-07-23  RJH  ADDED THE TAX AND ORE INCOME FIGURES AND   *
003700*                     THE DUES STANDING COLUMN                   *
003800*    2020-01-17  KDW  SHARES THE RANKSORT ROUTINE WITH DASHSTAT  *
003900*                     TO ORDER THE REPORT BY TOTAL PAP           *
004000*    2021-09-14  KDW  RENAMED THE DD ASSIGNMENTS TO THE UT-S-    *
004100*                     STANDARD SO THIS PROGRAM AGREES WITH       *
004200*                     UPLDPROC AND CHARRSLV ON WHAT TO CALL THE  *
004300*                     SHARED UPLOAD, MASTER AND REPORT FILES     *
004400*    2022-04-19  KDW  RECAST THE FILE-OPEN AND UPLOAD-LOOKUP ERROR    *
004500*                     HANDLING AS PERFORM...THRU/GO TO ON BAD FILE    *
004600*                     STATUS, MATCHING THE REST OF THE COST ROLLUP    *
004700*                     FAMILY OF PROGRAMS THIS ONE WAS BUILT FROM      *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT UPLOAD-CONTROL ASSIGN TO UT-S-UPLDCTL
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-UPLDCTL-STATUS.
006000     SELECT CHAR-MSTR-FILE ASSIGN TO UT-S-CHARMSTR
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-CHARMSTR-STATUS.
006300     SELECT PLYR-MSTR-FILE ASSIGN TO UT-S-PLYRMSTR
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-PLYRMSTR-STATUS.
006600     SELECT PAP-FILE ASSIGN TO UT-S-PAPFILE
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-PAPFILE-STATUS.
006900     SELECT BOUNTY-FILE ASSIGN TO UT-S-BNTFILE
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-BNTFILE-STATUS.
007200     SELECT MINING-FILE ASSIGN TO UT-S-MINFILE
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-MINFILE-STATUS.
007500     SELECT SUMMARY-REPORT ASSIGN TO UT-S-SUMMRPT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-SUMMRPT-STATUS.
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  UPLOAD-CONTROL
008100     LABEL RECORDS ARE STANDARD.
008200     COPY UPLDREC.
008300 FD  CHAR-MSTR-FILE
008400     LABEL RECORDS ARE STANDARD.
008500     COPY CHARREC.
008600 FD  PLYR-MSTR-FILE
008700     LABEL RECORDS ARE STANDARD.
008800     COPY PLYRREC.
008900 FD  PAP-FILE
009000     LABEL RECORDS ARE STANDARD.
009100     COPY PAPREC.
009200 FD  BOUNTY-FILE
009300     LABEL RECORDS ARE STANDARD.
009400     COPY BNTREC.
009500 FD  MINING-FILE
009600     LABEL RECORDS ARE STANDARD.
009700     COPY MINREC.
009800 FD  SUMMARY-REPORT
009900     LABEL RECORDS ARE STANDARD.
010000 01  RPT-REC                     PIC X(132).
010100 WORKING-STORAGE SECTION.
010200 01  WS-FILE-STATUSES.
010300     05  WS-UPLDCTL-STATUS       PIC X(02).
010400     05  WS-CHARMSTR-STATUS      PIC X(02).
010500     05  WS-PLYRMSTR-STATUS      PIC X(02).
010600     05  WS-PAPFILE-STATUS       PIC X(02).
010700     05  WS-BNTFILE-STATUS       PIC X(02).
010800     05  WS-MINFILE-STATUS       PIC X(02).
010900     05  WS-SUMMRPT-STATUS       PIC X(02).
011000     05  FILLER                  PIC X(08).
011100 01  WS-SWITCHES.
011200     05  SW-UPLOAD-FOUND         PIC X(01) VALUE 'N'.
011300         88  UPLOAD-WAS-FOUND        VALUE 'Y'.
011400     05  SW-CHAR-FOUND           PIC X(01) VALUE 'N'.
011500         88  CHARACTER-WAS-FOUND     VALUE 'Y'.
011600     05  SW-PLYR-FOUND           PIC X(01) VALUE 'N'.
011700         88  PLAYER-WAS-FOUND        VALUE 'Y'.
011800    05  FILLER                  PIC X(07).
011900 01  WS-COUNTERS.
012000     05  WS-CHAR-COUNT           PIC S9(07) COMP VALUE ZERO.
012100     05  WS-PLYR-COUNT           PIC S9(07) COMP VALUE ZERO.
012200     05  WS-UNKNOWN-NDX          PIC S9(07) COMP VALUE ZERO.
012300     05  WS-PAP-RECS-READ        PIC S9(07) COMP-3 VALUE ZERO.
012400     05  WS-BNT-RECS-READ        PIC S9(07) COMP-3 VALUE ZERO.
012500     05  WS-MIN-RECS-READ        PIC S9(07) COMP-3 VALUE ZERO.
012600     05  WS-RANK-COUNT           PIC S9(07) COMP VALUE ZERO.
012700     05  FILLER                  PIC X(06).
012800 01  WS-CHAR-TABLE.
012900     05  WS-CHAR-ENTRY OCCURS 3000 TIMES
013000                       INDEXED BY WS-CHAR-NDX.
013100         10  WS-CT-CHAR-ID       PIC S9(10) COMP.
013200         10  WS-CT-CHAR-ID-DUMP REDEFINES WS-CT-CHAR-ID
013300                                 PIC X(04).
013400         10  WS-CT-CHAR-NAME     PIC X(40).
013500         10  WS-CT-PLAYER-ID     PIC S9(10) COMP.
013600         10  WS-CT-PLAYER-ID-DUMP REDEFINES WS-CT-PLAYER-ID
013700                                 PIC X(04).
013800         10  FILLER              PIC X(06).
013900 01  WS-PLYR-TABLE.
014000     05  WS-PLYR-ENTRY OCCURS 2000 TIMES
014100                       INDEXED BY WS-PLYR-NDX.
014200         10  WS-PT-PLYR-ID       PIC S9(10) COMP.
014300         10  WS-PT-PLYR-ID-DUMP REDEFINES WS-PT-PLYR-ID
014400                                 PIC X(04).
014500         10  WS-PT-TITLE         PIC X(40).
014600         10  WS-PT-TITLE-UC      PIC X(40).
014700         10  WS-PT-JOINDATE      PIC 9(14).
014800         10  WS-PT-MAINCHAR-ID   PIC S9(10) COMP.
014900         10  WS-PT-MAINCHAR-DUMP REDEFINES WS-PT-MAINCHAR-ID
015000                                 PIC X(04).
015100         10  WS-PT-MAINCHAR-NAME PIC X(40).
015200         10  WS-PT-TOTAL-PAP     PIC S9(07)V99 COMP-3.
015300         10  WS-PT-STRATEGIC-PAP PIC S9(07)V99 COMP-3.
015400         10  WS-PT-TOTAL-TAX     PIC S9(15)V99 COMP-3.
015500         10  WS-PT-TOTAL-MINING  PIC S9(11)V99 COMP-3.
015600         10  WS-PT-TOTAL-INCOME  PIC S9(15)V99 COMP-3.
015700         10  WS-PT-STATUS        PIC X(20).
015800         10  WS-PT-USED-FLAG     PIC X(01).
015900             88  WS-PT-WAS-USED      VALUE 'Y'.
016000         10  FILLER              PIC X(06).
016100 01  WS-RANK-TABLES.
016200     05  WS-RANK-KEY-TABLE.
016300         10  WS-RANK-KEY-TABLE-ENTRY OCCURS 2000 TIMES
016400                       INDEXED BY WS-RANK-KEY-NDX
016500                       PIC S9(07)V99 COMP-3.
016600     05  WS-RANK-PLYR-NDX-TABLE.
016700         10  WS-RANK-PLYR-NDX-ENTRY OCCURS 2000 TIMES
016800                       INDEXED BY WS-RANK-PN-NDX
016900                       PIC S9(07) COMP.
017000     05  WS-RANK-ORDER-TABLE.
017100         10  WS-RANK-ORDER-ENTRY OCCURS 2000 TIMES
017200                       INDEXED BY WS-RANK-ORD-NDX
017300                       PIC S9(07) COMP.
017400     05  FILLER                  PIC X(08).
017500 01  WS-DATE-WORK.
017600     05  WS-SELECTED-YM          PIC 9(06).
017700     05  WS-JD-YEAR              PIC 9(04) COMP.
017800     05  WS-JD-MONTH             PIC 9(02) COMP.
017900     05  WS-JD-DAY               PIC 9(02) COMP.
018000     05  WS-JD-Y                 PIC S9(06) COMP.
018100     05  WS-JD-M                 PIC S9(04) COMP.
018200     05  WS-JD-RESULT            PIC S9(08) COMP.
018300     05  WS-JOIN-JULIAN-DAY      PIC S9(08) COMP.
018400     05  WS-MONTH-JULIAN-DAY     PIC S9(08) COMP.
018500     05  WS-DAYS-SINCE-JOIN      PIC S9(08) COMP.
018600     05  FILLER                  PIC X(06).
018700 01  WS-COMPUTE-FIELDS.
018800     05  WS-TAX-INCOME           PIC S9(15)V99 COMP-3.
018900     05  WS-ORE-INCOME           PIC S9(15)V99 COMP-3.
019000     05  WS-FINE-AMT             PIC S9(05)V99 COMP-3.
019100     05  WS-FINE-DISPLAY         PIC ZZ9.99.
019200     05  FILLER                  PIC X(06).
019300 01  WS-WORK-FIELDS.
019400     05  WS-UPPER-KEY            PIC X(40).
019500     05  WS-CUR-CHAR-ID          PIC S9(10) COMP.
019600     05  WS-CUR-PLAYER-NDX       PIC S9(07) COMP.
019700     05  FILLER                  PIC X(06).
019800 01  PARAM-RECORD.
019900     05  P-SELECTED-YEAR         PIC 9(04).
020000     05  P-SELECTED-MONTH        PIC 9(02).
020100     05  FILLER                  PIC X(74).
020200 01  WS-REPORT-LINE-1.
020300     05  FILLER                  PIC X(01)  VALUE SPACES.
020400     05  RL1-RANK                PIC ZZZ9.
020500     05  FILLER                  PIC X(02)  VALUE SPACES.
020600     05  RL1-PLAYER-TITLE        PIC X(30).
020700     05  FILLER                  PIC X(01)  VALUE SPACES.
020800     05  RL1-MAINCHAR-NAME       PIC X(30).
020900     05  FILLER                  PIC X(01)  VALUE SPACES.
021000     05  RL1-TOTAL-PAP           PIC ZZZ,ZZ9.99.
021100     05  FILLER                  PIC X(01)  VALUE SPACES.
021200     05  RL1-STRAT-PAP           PIC ZZZ,ZZ9.99.
021300     05  FILLER                  PIC X(01)  VALUE SPACES.
021400     05  RL1-TOTAL-TAX           PIC Z,ZZZ,ZZZ,ZZ9.99.
021500     05  FILLER                  PIC X(01)  VALUE SPACES.
021600     05  RL1-TOTAL-MINING        PIC ZZZ,ZZZ,ZZ9.99.
021700     05  FILLER                  PIC X(01)  VALUE SPACES.
021800     05  RL1-TOTAL-INCOME        PIC Z,ZZZ,ZZZ,ZZ9.99.
021900     05  FILLER                  PIC X(01)  VALUE SPACES.
022000     05  RL1-STATUS              PIC X(20).
022100 01  WS-HEADER-LINE-1.
022200     05  FILLER                  PIC X(01)  VALUE SPACES.
022300     05  HL1-YEAR                PIC 9(04).
022400     05  FILLER                  PIC X(01)  VALUE '-'.
022500     05  HL1-MONTH               PIC 99.
022600     05  FILLER                  PIC X(30)  VALUE
022700         ' MONTHLY COMPLIANCE SUMMARY'.
022800     05  FILLER                  PIC X(59) VALUE SPACES.
022900 01  WS-HEADER-LINE-2.
023000     05  FILLER                  PIC X(01)  VALUE SPACES.
023100     05  FILLER                  PIC X(14)  VALUE 'UPLOADED BY  '.
023200     05  HL2-UPLOADER            PIC X(20).
023300     05  FILLER                  PIC X(03)  VALUE SPACES.
023400     05  FILLER                  PIC X(11)  VALUE 'TAX RATE  '.
023500     05  HL2-TAX-RATE            PIC .9999.
023600     05  FILLER                  PIC X(03)  VALUE SPACES.
023700     05  FILLER                  PIC X(11)  VALUE 'ORE RATE  '.
023800     05  HL2-ORE-RATE            PIC ZZZ,ZZ9.99.
023900     05  FILLER                  PIC X(38)  VALUE SPACES.
024000 01  WS-HEADER-LINE-3.
024100     05  FILLER                  PIC X(01)  VALUE SPACES.
024200     05  FILLER                  PIC X(14)  VALUE 'PAP RECORDS  '.
024300     05  HL3-PAP-COUNT           PIC ZZZ,ZZ9.
024400     05  FILLER                  PIC X(03)  VALUE SPACES.
024500     05  FILLER                  PIC X(17)  VALUE 'BOUNTY RECORDS  '.
024600     05  HL3-BNT-COUNT           PIC ZZZ,ZZ9.
024700     05  FILLER                  PIC X(03)  VALUE SPACES.
024800     05  FILLER                  PIC X(17)  VALUE 'MINING RECORDS  '.
024900     05  HL3-MIN-COUNT           PIC ZZZ,ZZ9.
025000     05  FILLER                  PIC X(48) VALUE SPACES.
025100 01  WS-TRAILER-LINE.
025200     05  FILLER                  PIC X(01)  VALUE SPACES.
025300     05  TL-PLAYER-COUNT         PIC ZZZ9.
025400     05  FILLER                  PIC X(20)  VALUE
025500         ' PLAYERS ON REPORT'.
025600     05  FILLER                  PIC X(107) VALUE SPACES.
025700******************************************************************
025800 PROCEDURE DIVISION.
025900******************************************************************
026000 000-TOP-LEVEL.
026100     DISPLAY 'UPLDSUMM - MONTHLY UPLOAD SUMMARY - STARTING'.
026200     PERFORM 100-INITIALIZATION THRU 100-EXIT.
026300     PERFORM 200-ACCUMULATE-PAP THRU 200-EXIT.
026400     PERFORM 300-ACCUMULATE-BOUNTY THRU 300-EXIT.
026500     PERFORM 400-ACCUMULATE-MINING THRU 400-EXIT.
026600     PERFORM 500-COMPUTE-INCOME-AND-STATUS THRU 500-EXIT
026700         VARYING WS-PLYR-NDX FROM 1 BY 1
026800         UNTIL WS-PLYR-NDX > WS-PLYR-COUNT.
026900     PERFORM 600-PRINT-REPORT THRU 600-EXIT.
027000     DISPLAY 'UPLDSUMM - MONTHLY UPLOAD SUMMARY - COMPLETE'.
027100     GOBACK.
027200******************************************************************
027300 100-INITIALIZATION.
027400     PERFORM 110-FIND-UPLOAD-RECORD THRU 110-EXIT.
027500     IF NOT UPLOAD-WAS-FOUND
027600         GO TO 900-ERROR-RTN
027700     END-IF.
027800     COMPUTE WS-SELECTED-YM = P-SELECTED-YEAR * 100
027900         + P-SELECTED-MONTH.
028000     PERFORM 120-LOAD-CHARACTER-MASTER THRU 120-EXIT.
028100     PERFORM 130-LOAD-PLAYER-MASTER THRU 130-EXIT.
028200 100-EXIT.
028300     EXIT.
028400 110-FIND-UPLOAD-RECORD.
028500     ACCEPT PARAM-RECORD FROM COMMAND-LINE.
028600     OPEN INPUT UPLOAD-CONTROL.
028700     IF WS-UPLDCTL-STATUS NOT = '00'
028800         DISPLAY 'UPLDSUMM - UNABLE TO OPEN UPLOAD-CONTROL, '
028900             'STATUS = ' WS-UPLDCTL-STATUS
029000         GO TO 900-ERROR-RTN
029100     END-IF.
029200     PERFORM 111-READ-ONE-UPLOAD THRU 111-EXIT
029300         UNTIL UPLOAD-WAS-FOUND
029400         OR WS-UPLDCTL-STATUS NOT = '00'.
029500     CLOSE UPLOAD-CONTROL.
029600     IF NOT UPLOAD-WAS-FOUND
029700         DISPLAY 'UPLDSUMM - NO UPLOAD-CONTROL RECORD FOR '
029800             P-SELECTED-YEAR '-' P-SELECTED-MONTH
029900     END-IF.
030000 110-EXIT.
030100     EXIT.
030200 111-READ-ONE-UPLOAD.
030300     READ UPLOAD-CONTROL
030400         AT END
030500             MOVE '10' TO WS-UPLDCTL-STATUS
030600         NOT AT END
030700             IF UPLD-YEAR = P-SELECTED-YEAR
030800                 AND UPLD-MONTH = P-SELECTED-MONTH
030900                 MOVE 'Y' TO SW-UPLOAD-FOUND
031000             END-IF
031100     END-READ.
031200 111-EXIT.
031300     EXIT.
031400 120-LOAD-CHARACTER-MASTER.
031500     MOVE ZERO TO WS-CHAR-COUNT.
031600     OPEN INPUT CHAR-MSTR-FILE.
031700     IF WS-CHARMSTR-STATUS NOT = '00'
031800         DISPLAY 'UPLDSUMM - UNABLE TO OPEN CHAR-MSTR-FILE, '
031900             'STATUS = ' WS-CHARMSTR-STATUS
032000         GO TO 900-ERROR-RTN
032100     END-IF.
032200     PERFORM 121-LOAD-ONE-CHARACTER THRU 121-EXIT
032300         UNTIL WS-CHARMSTR-STATUS NOT = '00'.
032400     CLOSE CHAR-MSTR-FILE.
032500 120-EXIT.
032600     EXIT.
032700 121-LOAD-ONE-CHARACTER.
032800     READ CHAR-MSTR-FILE
032900         AT END
033000             MOVE '10' TO WS-CHARMSTR-STATUS
033100         NOT AT END
033200             ADD 1 TO WS-CHAR-COUNT
033300             SET WS-CHAR-NDX TO WS-CHAR-COUNT
033400             MOVE CHAR-ID       TO WS-CT-CHAR-ID (WS-CHAR-NDX)
033500             MOVE CHAR-NAME     TO WS-CT-CHAR-NAME (WS-CHAR-NDX)
033600             MOVE CHAR-PLAYER-ID
033700                                TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
033800     END-READ.
033900 121-EXIT.
034000     EXIT.
034100 130-LOAD-PLAYER-MASTER.
034200     MOVE ZERO TO WS-PLYR-COUNT.
034300     OPEN INPUT PLYR-MSTR-FILE.
034400     IF WS-PLYRMSTR-STATUS NOT = '00'
034500         DISPLAY 'UPLDSUMM - UNABLE TO OPEN PLYR-MSTR-FILE, '
034600             'STATUS = ' WS-PLYRMSTR-STATUS
034700         GO TO 900-ERROR-RTN
034800     END-IF.
034900     PERFORM 131-LOAD-ONE-PLAYER THRU 131-EXIT
035000         UNTIL WS-PLYRMSTR-STATUS NOT = '00'.
035100     CLOSE PLYR-MSTR-FILE.
035200 130-EXIT.
035300     EXIT.
035400 131-LOAD-ONE-PLAYER.
035500     READ PLYR-MSTR-FILE
035600         AT END
035700             MOVE '10' TO WS-PLYRMSTR-STATUS
035800         NOT AT END
035900             ADD 1 TO WS-PLYR-COUNT
036000             SET WS-PLYR-NDX TO WS-PLYR-COUNT
036100             MOVE PLYR-ID       TO WS-PT-PLYR-ID (WS-PLYR-NDX)
036200             MOVE PLYR-TITLE    TO WS-PT-TITLE (WS-PLYR-NDX)
036300             MOVE PLYR-TITLE    TO WS-PT-TITLE-UC (WS-PLYR-NDX)
036400             INSPECT WS-PT-TITLE-UC (WS-PLYR-NDX)
036500                 CONVERTING
036600                 'abcdefghijklmnopqrstuvwxyz'
036700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
036800             MOVE PLYR-JOINDATE TO WS-PT-JOINDATE (WS-PLYR-NDX)
036900             MOVE PLYR-MAINCHAR-ID
037000                                TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
037100             MOVE ZERO          TO WS-PT-TOTAL-PAP (WS-PLYR-NDX)
037200             MOVE ZERO       TO WS-PT-STRATEGIC-PAP (WS-PLYR-NDX)
037300             MOVE ZERO          TO WS-PT-TOTAL-TAX (WS-PLYR-NDX)
037400             MOVE ZERO       TO WS-PT-TOTAL-MINING (WS-PLYR-NDX)
037500             MOVE ZERO       TO WS-PT-TOTAL-INCOME (WS-PLYR-NDX)
037600             MOVE SPACES        TO WS-PT-STATUS (WS-PLYR-NDX)
037700             MOVE 'N'           TO WS-PT-USED-FLAG (WS-PLYR-NDX)
037800             PERFORM 132-FIND-MAINCHAR-NAME THRU 132-EXIT
037900     END-READ.
038000 131-EXIT.
038100     EXIT.
038200 132-FIND-MAINCHAR-NAME.
038300     MOVE SPACES TO WS-PT-MAINCHAR-NAME (WS-PLYR-NDX).
038400     IF WS-PT-MAINCHAR-ID (WS-PLYR-NDX) NOT = ZERO
038500         SET WS-CHAR-NDX TO 1
038600         SEARCH WS-CHAR-ENTRY
038700             AT END
038800                 MOVE SPACES TO WS-PT-MAINCHAR-NAME (WS-PLYR-NDX)
038900             WHEN WS-CT-CHAR-ID (WS-CHAR-NDX)
039000                 = WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
039100                 MOVE WS-CT-CHAR-NAME (WS-CHAR-NDX)
039200                     TO WS-PT-MAINCHAR-NAME (WS-PLYR-NDX)
039300         END-SEARCH
039400     END-IF.
039500 132-EXIT.
039600     EXIT.
039700******************************************************************
039800 200-ACCUMULATE-PAP.
039900     MOVE ZERO TO WS-PAP-RECS-READ.
040000     OPEN INPUT PAP-FILE.
040100     IF WS-PAPFILE-STATUS NOT = '00'
040200         DISPLAY 'UPLDSUMM - UNABLE TO OPEN PAP-FILE, STATUS = '
040300             WS-PAPFILE-STATUS
040400         GO TO 900-ERROR-RTN
040500     END-IF.
040600     PERFORM 210-PROCESS-ONE-PAP THRU 210-EXIT
040700         UNTIL WS-PAPFILE-STATUS NOT = '00'.
040800     CLOSE PAP-FILE.
040900 200-EXIT.
041000     EXIT.
041100 210-PROCESS-ONE-PAP.
041200     READ PAP-FILE
041300         AT END
041400             MOVE '10' TO WS-PAPFILE-STATUS
041500         NOT AT END
041600             IF PAPR-UPLOAD-YM = WS-SELECTED-YM
041700                 ADD 1 TO WS-PAP-RECS-READ
041800                 MOVE PAPR-CHAR-ID TO WS-CUR-CHAR-ID
041900                 PERFORM 220-FIND-PLAYER-FOR-CHARACTER THRU 220-EXIT
042000                 ADD PAPR-POINTS
042100                   TO WS-PT-TOTAL-PAP (WS-CUR-PLAYER-NDX)
042200                 ADD PAPR-STRATEGIC
042300                   TO WS-PT-STRATEGIC-PAP (WS-CUR-PLAYER-NDX)
042400                 MOVE 'Y'
042500                   TO WS-PT-USED-FLAG (WS-CUR-PLAYER-NDX)
042600             END-IF
042700     END-READ.
042800 210-EXIT.
042900     EXIT.
043000******************************************************************
043100 300-ACCUMULATE-BOUNTY.
043200     MOVE ZERO TO WS-BNT-RECS-READ.
043300     OPEN INPUT BOUNTY-FILE.
043400     IF WS-BNTFILE-STATUS NOT = '00'
043500         DISPLAY 'UPLDSUMM - UNABLE TO OPEN BOUNTY-FILE, STATUS = '
043600             WS-BNTFILE-STATUS
043700         GO TO 900-ERROR-RTN
043800     END-IF.
043900     PERFORM 310-PROCESS-ONE-BNT THRU 310-EXIT
044000         UNTIL WS-BNTFILE-STATUS NOT = '00'.
044100     CLOSE BOUNTY-FILE.
044200 300-EXIT.
044300     EXIT.
044400 310-PROCESS-ONE-BNT.
044500     READ BOUNTY-FILE
044600         AT END
044700             MOVE '10' TO WS-BNTFILE-STATUS
044800         NOT AT END
044900             IF BNTR-UPLOAD-YM = WS-SELECTED-YM
045000                 ADD 1 TO WS-BNT-RECS-READ
045100                 MOVE BNTR-CHAR-ID TO WS-CUR-CHAR-ID
045200                 PERFORM 220-FIND-PLAYER-FOR-CHARACTER THRU 220-EXIT
045300                 ADD BNTR-TAX-ISK
045400                   TO WS-PT-TOTAL-TAX (WS-CUR-PLAYER-NDX)
045500                 MOVE 'Y'
045600                   TO WS-PT-USED-FLAG (WS-CUR-PLAYER-NDX)
045700             END-IF
045800     END-READ.
045900 310-EXIT.
046000     EXIT.
046100******************************************************************
046200 400-ACCUMULATE-MINING.
046300     MOVE ZERO TO WS-MIN-RECS-READ.
046400     OPEN INPUT MINING-FILE.
046500     IF WS-MINFILE-STATUS NOT = '00'
046600         DISPLAY 'UPLDSUMM - UNABLE TO OPEN MINING-FILE, STATUS = '
046700             WS-MINFILE-STATUS
046800         GO TO 900-ERROR-RTN
046900     END-IF.
047000     PERFORM 410-PROCESS-ONE-MIN THRU 410-EXIT
047100         UNTIL WS-MINFILE-STATUS NOT = '00'.
047200     CLOSE MINING-FILE.
047300 400-EXIT.
047400     EXIT.
047500 410-PROCESS-ONE-MIN.
047600     READ MINING-FILE
047700         AT END
047800             MOVE '10' TO WS-MINFILE-STATUS
047900         NOT AT END
048000             IF MINR-UPLOAD-YM = WS-SELECTED-YM
048100                 ADD 1 TO WS-MIN-RECS-READ
048200                 MOVE MINR-CHAR-ID TO WS-CUR-CHAR-ID
048300                 PERFORM 220-FIND-PLAYER-FOR-CHARACTER THRU 220-EXIT
048400                 ADD MINR-VOLUME-M3
048500                   TO WS-PT-TOTAL-MINING (WS-CUR-PLAYER-NDX)
048600                 MOVE 'Y'
048700                   TO WS-PT-USED-FLAG (WS-CUR-PLAYER-NDX)
048800             END-IF
048900     END-READ.
049000 410-EXIT.
049100     EXIT.
049200******************************************************************
049300*    220-FIND-PLAYER-FOR-CHARACTER IS SHARED BY ALL THREE
049400*    ACCUMULATION LOOPS.  A RECORD WHOSE CHARACTER CANNOT BE
049500*    TRACED TO A PLAYER FALLS INTO THE __UNKNOWN__ BUCKET SO
049600*    THE MONTH'S TOTALS STILL TIE OUT ON THE REPORT.
049700 220-FIND-PLAYER-FOR-CHARACTER.
049800     MOVE 'N' TO SW-CHAR-FOUND.
049900     SET WS-CHAR-NDX TO 1.
050000     SEARCH WS-CHAR-ENTRY
050100         AT END
050200             MOVE 'N' TO SW-CHAR-FOUND
050300         WHEN WS-CT-CHAR-ID (WS-CHAR-NDX) = WS-CUR-CHAR-ID
050400             MOVE 'Y' TO SW-CHAR-FOUND
050500     END-SEARCH.
050600     MOVE 'N' TO SW-PLYR-FOUND.
050700     IF CHARACTER-WAS-FOUND
050800         AND WS-CT-PLAYER-ID (WS-CHAR-NDX) NOT = ZERO
050900         SET WS-PLYR-NDX TO 1
051000         SEARCH WS-PLYR-ENTRY
051100             AT END
051200                 MOVE 'N' TO SW-PLYR-FOUND
051300             WHEN WS-PT-PLYR-ID (WS-PLYR-NDX)
051400                 = WS-CT-PLAYER-ID (WS-CHAR-NDX)
051500                 MOVE 'Y' TO SW-PLYR-FOUND
051600         END-SEARCH
051700     END-IF.
051800     IF PLAYER-WAS-FOUND
051900         SET WS-CUR-PLAYER-NDX TO WS-PLYR-NDX
052000     ELSE
052100         PERFORM 230-FIND-UNKNOWN-PLAYER THRU 230-EXIT
052200         SET WS-CUR-PLAYER-NDX TO WS-PLYR-NDX
052300     END-IF.
052400 220-EXIT.
052500     EXIT.
052600 230-FIND-UNKNOWN-PLAYER.
052700     SET WS-PLYR-NDX TO 1.
052800     SEARCH WS-PLYR-ENTRY
052900         AT END
053000             DISPLAY 'UPLDSUMM - NO __UNKNOWN__ PLAYER ON FILE'
053100             SET WS-PLYR-NDX TO 1
053200         WHEN WS-PT-TITLE-UC (WS-PLYR-NDX) = '__UNKNOWN__'
053300             CONTINUE
053400     END-SEARCH.
053500 230-EXIT.
053600     EXIT.
053700******************************************************************
053800*    500-COMPUTE-INCOME-AND-STATUS FIGURES EACH PLAYER'S TAX
053900*    AND ORE INCOME AGAINST THE MONTH'S RATES AND ASSIGNS THE
054000*    DUES STANDING - QUALIFIED, NEWCOMER, A FINE AMOUNT, OR
054100*    LOW-INCOME EXEMPT.  ONLY PLAYERS WITH ACTIVITY THIS MONTH
054200*    ARE STAMPED - THE REST ARE LEFT BLANK AND SKIPPED ON THE
054300*    REPORT.
054400 500-COMPUTE-INCOME-AND-STATUS.
054500     IF WS-PT-WAS-USED (WS-PLYR-NDX)
054600         PERFORM 510-COMPUTE-INCOME THRU 510-EXIT
054700         PERFORM 520-DETERMINE-STATUS THRU 520-EXIT
054800     END-IF.
054900 500-EXIT.
055000     EXIT.
055100 510-COMPUTE-INCOME.
055200     IF UPLD-TAX-RATE > ZERO
055300         COMPUTE WS-TAX-INCOME ROUNDED
055400             = WS-PT-TOTAL-TAX (WS-PLYR-NDX) / UPLD-TAX-RATE
055500     ELSE
055600         MOVE ZERO TO WS-TAX-INCOME
055700     END-IF.
055800     COMPUTE WS-ORE-INCOME ROUNDED
055900         = WS-PT-TOTAL-MINING (WS-PLYR-NDX) * UPLD-ORE-RATE.
056000     COMPUTE WS-PT-TOTAL-INCOME (WS-PLYR-NDX) ROUNDED
056100         = WS-TAX-INCOME + WS-ORE-INCOME.
056200 510-EXIT.
056300     EXIT.
056400 520-DETERMINE-STATUS.
056500     IF WS-PT-TOTAL-PAP (WS-PLYR-NDX) >= 3
056600         MOVE 'QUALIFIED' TO WS-PT-STATUS (WS-PLYR-NDX)
056700     ELSE
056800         PERFORM 530-CHECK-NEWCOMER THRU 530-EXIT
056900     END-IF.
057000 520-EXIT.
057100     EXIT.
057200 530-CHECK-NEWCOMER.
057300     MOVE 'N' TO SW-PLYR-FOUND.
057400     IF WS-PT-JOINDATE (WS-PLYR-NDX) NOT = ZERO
057500         PERFORM 540-COMPUTE-DAYS-SINCE-JOIN THRU 540-EXIT
057600         IF WS-DAYS-SINCE-JOIN < 90
057700             MOVE 'NEWCOMER' TO WS-PT-STATUS (WS-PLYR-NDX)
057800             MOVE 'Y' TO SW-PLYR-FOUND
057900         END-IF
058000     END-IF.
058100     IF NOT PLAYER-WAS-FOUND
058200         PERFORM 560-CHECK-FINE-OR-EXEMPT THRU 560-EXIT
058300     END-IF.
058400 530-EXIT.
058500     EXIT.
058600*    540-COMPUTE-DAYS-SINCE-JOIN CONVERTS THE PLAYER'S JOIN DATE
058700*    AND THE FIRST DAY OF THE REPORT MONTH TO JULIAN DAY NUMBERS
058800*    AND SUBTRACTS - NO INTRINSIC DATE FUNCTIONS ON THIS SYSTEM.
058900 540-COMPUTE-DAYS-SINCE-JOIN.
059000     MOVE WS-PT-JOINDATE (WS-PLYR-NDX) (1:4) TO WS-JD-YEAR.
059100     MOVE WS-PT-JOINDATE (WS-PLYR-NDX) (5:2) TO WS-JD-MONTH.
059200     MOVE WS-PT-JOINDATE (WS-PLYR-NDX) (7:2) TO WS-JD-DAY.
059300     PERFORM 550-COMPUTE-JULIAN-DAY THRU 550-EXIT.
059400     MOVE WS-JD-RESULT TO WS-JOIN-JULIAN-DAY.
059500     MOVE P-SELECTED-YEAR TO WS-JD-YEAR.
059600     MOVE P-SELECTED-MONTH TO WS-JD-MONTH.
059700     MOVE 1 TO WS-JD-DAY.
059800     PERFORM 550-COMPUTE-JULIAN-DAY THRU 550-EXIT.
059900     MOVE WS-JD-RESULT TO WS-MONTH-JULIAN-DAY.
060000     COMPUTE WS-DAYS-SINCE-JOIN
060100         = WS-MONTH-JULIAN-DAY - WS-JOIN-JULIAN-DAY.
060200 540-EXIT.
060300     EXIT.
060400 550-COMPUTE-JULIAN-DAY.
060500     MOVE WS-JD-YEAR TO WS-JD-Y.
060600     MOVE WS-JD-MONTH TO WS-JD-M.
060700     IF WS-JD-M NOT > 2
060800         COMPUTE WS-JD-M = WS-JD-M + 12
060900         COMPUTE WS-JD-Y = WS-JD-Y - 1
061000     END-IF.
061100     COMPUTE WS-JD-RESULT =
061200         WS-JD-DAY
061300         + ((153 * (WS-JD-M - 3)) + 2) / 5
061400         + (365 * WS-JD-Y)
061500         + (WS-JD-Y / 4)
061600         - (WS-JD-Y / 100)
061700         + (WS-JD-Y / 400)
061800         + 1721119.
061900 550-EXIT.
062000     EXIT.
062100*    560-CHECK-FINE-OR-EXEMPT ASSESSES A FINE OF (3 - TOTAL-PAP)
062200*    FOR ANY ESTABLISHED PLAYER WHOSE INCOME CLEARS THE BOARD'S
062300*    MINIMUM, OR MARKS THEM LOW-INCOME EXEMPT OTHERWISE.
062400 560-CHECK-FINE-OR-EXEMPT.
062500     IF WS-PT-TOTAL-INCOME (WS-PLYR-NDX) >= 1000000000.00
062600         COMPUTE WS-FINE-AMT ROUNDED
062700             = 3 - WS-PT-TOTAL-PAP (WS-PLYR-NDX)
062800         MOVE WS-FINE-AMT TO WS-FINE-DISPLAY
062900         STRING 'FINE: ' WS-FINE-DISPLAY DELIMITED BY SIZE
063000             INTO WS-PT-STATUS (WS-PLYR-NDX)
063100     ELSE
063200         MOVE 'LOW-INCOME EXEMPT' TO WS-PT-STATUS (WS-PLYR-NDX)
063300     END-IF.
063400 560-EXIT.
063500     EXIT.
063600******************************************************************
063700 600-PRINT-REPORT.
063800     OPEN OUTPUT SUMMARY-REPORT.
063900     PERFORM 610-PRINT-HEADER THRU 610-EXIT.
064000     PERFORM 620-BUILD-RANK-TABLE THRU 620-EXIT.
064100     IF WS-RANK-COUNT > 0
064200         CALL 'RANKSORT' USING WS-RANK-COUNT, WS-RANK-KEY-TABLE,
064300             WS-RANK-ORDER-TABLE
064400     END-IF.
064500     PERFORM 630-PRINT-ONE-DETAIL-LINE THRU 630-EXIT
064600         VARYING WS-RANK-ORD-NDX FROM 1 BY 1
064700         UNTIL WS-RANK-ORD-NDX > WS-RANK-COUNT.
064800     PERFORM 640-PRINT-TRAILER THRU 640-EXIT.
064900     CLOSE SUMMARY-REPORT.
065000 600-EXIT.
065100     EXIT.
065200 610-PRINT-HEADER.
065300     MOVE P-SELECTED-YEAR TO HL1-YEAR.
065400     MOVE P-SELECTED-MONTH TO HL1-MONTH.
065500     WRITE RPT-REC FROM WS-HEADER-LINE-1.
065600     MOVE UPLD-USER TO HL2-UPLOADER.
065700     MOVE UPLD-TAX-RATE TO HL2-TAX-RATE.
065800     MOVE UPLD-ORE-RATE TO HL2-ORE-RATE.
065900     WRITE RPT-REC FROM WS-HEADER-LINE-2.
066000     MOVE WS-PAP-RECS-READ TO HL3-PAP-COUNT.
066100     MOVE WS-BNT-RECS-READ TO HL3-BNT-COUNT.
066200     MOVE WS-MIN-RECS-READ TO HL3-MIN-COUNT.
066300     WRITE RPT-REC FROM WS-HEADER-LINE-3.
066400     MOVE SPACES TO RPT-REC.
066500     WRITE RPT-REC.
066600 610-EXIT.
066700     EXIT.
066800 620-BUILD-RANK-TABLE.
066900     MOVE ZERO TO WS-RANK-COUNT.
067000     PERFORM 621-ADD-RANK-ENTRY THRU 621-EXIT
067100         VARYING WS-PLYR-NDX FROM 1 BY 1
067200         UNTIL WS-PLYR-NDX > WS-PLYR-COUNT.
067300 620-EXIT.
067400     EXIT.
067500 621-ADD-RANK-ENTRY.
067600     IF WS-PT-WAS-USED (WS-PLYR-NDX)
067700         ADD 1 TO WS-RANK-COUNT
067800         SET WS-RANK-KEY-NDX TO WS-RANK-COUNT
067900         SET WS-RANK-PN-NDX TO WS-RANK-COUNT
068000         SET WS-RANK-ORD-NDX TO WS-RANK-COUNT
068100         MOVE WS-PT-TOTAL-PAP (WS-PLYR-NDX)
068200             TO WS-RANK-KEY-TABLE-ENTRY (WS-RANK-KEY-NDX)
068300         MOVE WS-PLYR-NDX
068400             TO WS-RANK-PLYR-NDX-ENTRY (WS-RANK-PN-NDX)
068500         MOVE WS-RANK-COUNT
068600             TO WS-RANK-ORDER-ENTRY (WS-RANK-ORD-NDX)
068700     END-IF.
068800 621-EXIT.
068900     EXIT.
069000 630-PRINT-ONE-DETAIL-LINE.
069100     SET WS-RANK-KEY-NDX TO WS-RANK-ORDER-ENTRY (WS-RANK-ORD-NDX).
069200     SET WS-PLYR-NDX TO WS-RANK-PLYR-NDX-ENTRY (WS-RANK-KEY-NDX).
069300     MOVE WS-RANK-ORD-NDX TO RL1-RANK.
069400     MOVE WS-PT-TITLE (WS-PLYR-NDX) TO RL1-PLAYER-TITLE.
069500     MOVE WS-PT-MAINCHAR-NAME (WS-PLYR-NDX) TO RL1-MAINCHAR-NAME.
069600     MOVE WS-PT-TOTAL-PAP (WS-PLYR-NDX) TO RL1-TOTAL-PAP.
069700     MOVE WS-PT-STRATEGIC-PAP (WS-PLYR-NDX) TO RL1-STRAT-PAP.
069800     MOVE WS-PT-TOTAL-TAX (WS-PLYR-NDX) TO RL1-TOTAL-TAX.
069900     MOVE WS-PT-TOTAL-MINING (WS-PLYR-NDX) TO RL1-TOTAL-MINING.
070000     MOVE WS-PT-TOTAL-INCOME (WS-PLYR-NDX) TO RL1-TOTAL-INCOME.
070100     MOVE WS-PT-STATUS (WS-PLYR-NDX) TO RL1-STATUS.
070200     WRITE RPT-REC FROM WS-REPORT-LINE-1.
070300 630-EXIT.
070400     EXIT.
070500 640-PRINT-TRAILER.
070600     MOVE SPACES TO RPT-REC.
070700     WRITE RPT-REC.
070800     MOVE WS-RANK-COUNT TO TL-PLAYER-COUNT.
070900     WRITE RPT-REC FROM WS-TRAILER-LINE.
071000 640-EXIT.
071100     EXIT.
071200******************************************************************
071300 900-ERROR-RTN.
071400     DISPLAY 'UPLDSUMM - MONTHLY UPLOAD SUMMARY - ABENDING'.
071500     GOBACK.
