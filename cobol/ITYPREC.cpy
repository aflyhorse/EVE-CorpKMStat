000100***************************************************************
000200*    COPYBOOK   ITYPREC                                        *
000300*    ITEM-TYPE (SHIP/MODULE) REFERENCE MASTER - ASCENDING       *
000400*    ITYP-ID, INSERT-ONLY MERGE FROM SDELOAD                    *
000500*    2012-08-01  RJH  ORIGINAL LAYOUT                            *
000600***************************************************************
000700 01  ITYP-REC.
000800     05  ITYP-ID                     PIC 9(10).
000900     05  ITYP-NAME                   PIC X(60).
001000     05  FILLER                      PIC X(10).
