000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID. JOINDATU.
000400 AUTHOR. DOUG STOUT.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 11/21/1988.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900****************************************************************
001000*    JOINDATE-UPDATE.  REFRESHES CHAR-JOINDATE FROM THE          *
001100*    CHARACTER DIRECTORY (THE SYSTEM OF RECORD FOR WHEN A        *
001200*    CHARACTER FIRST JOINED THE CORP), THEN REFRESHES EACH       *
001300*    PLAYER'S JOINDATE AS THE EARLIEST NONZERO JOIN AMONG ITS    *
001400*    OWN CHARACTERS.  RUN NIGHTLY AFTER THE DIRECTORY PULL.      *
001500*                                                                *
001600*    THIS IS THE OLD MEMBER-ANNIVERSARY REFRESH JOB, WHICH USED  *
001700*    TO WALK THE STATE ROSTER TAPE LOOKING FOR A MEMBER'S TRUE   *
001800*    JOIN DATE AND CORRECT OUR LOCAL COPY WHEN THE TWO DISAGREED.*
001900*    SAME SHAPE, DIRECTORY FILE IN PLACE OF THE ROSTER TAPE.     *
002000*                                                                *
002100*    CHANGE LOG                                                  *
002200*    ----------------------------------------------------------  *
002300*    1988-11-21  DWS  ORIGINAL - MEMBER ANNIVERSARY REFRESH      *
002400*                     AGAINST THE STATE ROSTER TAPE              *
002500*    1993-08-09  DWS  ADDED HOUSEHOLD JOIN-DATE ROLL-UP (THE     *
002600*                     ANCESTOR OF THE PLAYER JOINDATE PASS)      *
002700*    1998-12-02  DWS  Y2K REVIEW - JOIN-DATE FIELDS ALREADY 4-   *
002800*                     DIGIT YEAR, NO CHANGE REQUIRED             *
002900*    2016-02-09  RJH  REBUILT FOR THE KILLMAIL SYSTEM - ROSTER   *
003000*                     TAPE OUT, CHARACTER DIRECTORY IN, HOUSE-   *
003100*                     HOLD ROLL-UP NOW A PER-PLAYER MINIMUM      *
003200*                     OVER THAT PLAYER'S CHARACTERS              *
003300*    2019-11-08  KDW  __UNKNOWN__ EXCLUDED FROM THE PLAYER PASS  *
003400****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CHAR-MSTR-FILE ASSIGN TO UT-S-CHARMSTR
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS IS WS-CHARMSTR-STATUS.
004600     SELECT PLYR-MSTR-FILE ASSIGN TO UT-S-PLYRMSTR
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS IS WS-PLYRMSTR-STATUS.
004900     SELECT CHAR-DIR-FILE  ASSIGN TO UT-S-CHARDIR
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS IS WS-CHARDIR-STATUS.
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  CHAR-MSTR-FILE LABEL RECORDS ARE STANDARD.
005500 COPY CHARREC.
005600 FD  PLYR-MSTR-FILE LABEL RECORDS ARE STANDARD.
005700 COPY PLYRREC.
005800 FD  CHAR-DIR-FILE  LABEL RECORDS ARE STANDARD.
005900 COPY CDIRREC.
006000 WORKING-STORAGE SECTION.
006100 01  WS-FILE-STATUSES.
006200     05  WS-CHARMSTR-STATUS      PIC X(02) VALUE SPACES.
006300     05  WS-PLYRMSTR-STATUS      PIC X(02) VALUE SPACES.
006400     05  WS-CHARDIR-STATUS       PIC X(02) VALUE SPACES.
006500     05  FILLER                  PIC X(02).
006600 01  WS-SWITCHES.
006700     05  SW-FATAL                PIC X VALUE 'N'.
006800         88  FATAL-ERROR               VALUE 'Y'.
006900     05  SW-FOUND-DIR            PIC X VALUE 'N'.
007000         88  FOUND-IN-DIRECTORY        VALUE 'Y'.
007100     05  FILLER                  PIC X(06).
007200 01  WS-COUNTERS.
007300     05  WS-CHAR-COUNT           PIC S9(08) COMP VALUE ZERO.
007400     05  WS-PLYR-COUNT           PIC S9(08) COMP VALUE ZERO.
007500     05  WS-DIR-COUNT            PIC S9(08) COMP VALUE ZERO.
007600     05  WS-CHAR-UPDATED-COUNT   PIC S9(07) COMP-3 VALUE ZERO.
007700     05  WS-CHAR-FAILED-COUNT    PIC S9(07) COMP-3 VALUE ZERO.
007800     05  WS-PLYR-UPDATED-COUNT   PIC S9(07) COMP-3 VALUE ZERO.
007900     05  FILLER                  PIC X(06).
008000 01  WS-CHAR-TABLE.
008100     05  WS-CHAR-ENTRY           OCCURS 3000 TIMES
008200                                 INDEXED BY WS-CHAR-NDX.
008300         10  WS-CT-CHAR-ID           PIC S9(10) COMP.
008400         10  WS-CT-CHAR-ID-DUMP REDEFINES WS-CT-CHAR-ID
008500                                     PIC X(04).
008600         10  WS-CT-CHAR-NAME         PIC X(40).
008700         10  WS-CT-CHAR-TITLE        PIC X(40).
008800         10  WS-CT-PLAYER-ID         PIC S9(10) COMP.
008900         10  WS-CT-JOINDATE          PIC 9(14).
009000         10  FILLER                  PIC X(10).
009100 01  WS-PLYR-TABLE.
009200     05  WS-PLYR-ENTRY           OCCURS 2000 TIMES
009300                                 INDEXED BY WS-PLYR-NDX.
009400         10  WS-PT-PLYR-ID           PIC S9(10) COMP.
009500         10  WS-PT-PLYR-ID-DUMP REDEFINES WS-PT-PLYR-ID
009600                                     PIC X(04).
009700         10  WS-PT-TITLE             PIC X(40).
009800         10  WS-PT-TITLE-UC          PIC X(40).
009900         10  WS-PT-JOINDATE          PIC 9(14).
010000         10  WS-PT-MAINCHAR-ID       PIC S9(10) COMP.
010100         10  FILLER                  PIC X(10).
010200 01  WS-DIR-TABLE.
010300     05  WS-DIR-ENTRY            OCCURS 4000 TIMES
010400                                 INDEXED BY WS-DIR-NDX.
010500         10  WS-DT-CHAR-ID           PIC S9(10) COMP.
010600         10  WS-DT-CHAR-ID-DUMP REDEFINES WS-DT-CHAR-ID
010700                                     PIC X(04).
010800         10  WS-DT-JOINDATE          PIC 9(14).
010900         10  FILLER                  PIC X(10).
011000 01  WS-WORK-FIELDS.
011100     05  WS-UPPER-KEY            PIC X(40).
011200     05  WS-MIN-JOINDATE         PIC 9(14).
011300     05  WS-MIN-CHAR-ID          PIC S9(10) COMP.
011400     05  FILLER                  PIC X(10).
011500****************************************************************
011600 PROCEDURE DIVISION.
011700****************************************************************
011800 000-TOP-LEVEL.
011900     DISPLAY 'JOINDATU STARTING'.
012000     PERFORM 100-INITIALIZATION.
012100     IF NOT FATAL-ERROR
012200         PERFORM 200-UPDATE-CHARACTER-JOINDATES
012300             VARYING WS-CHAR-NDX FROM 1 BY 1
012400             UNTIL WS-CHAR-NDX > WS-CHAR-COUNT
012500     END-IF.
012600     IF NOT FATAL-ERROR
012700         PERFORM 300-UPDATE-PLAYER-JOINDATES
012800             VARYING WS-PLYR-NDX FROM 1 BY 1
012900             UNTIL WS-PLYR-NDX > WS-PLYR-COUNT
013000     END-IF.
013100     IF NOT FATAL-ERROR
013200         PERFORM 900-REWRITE-MASTERS
013300     END-IF.
013400     DISPLAY 'JOINDATU CHARACTERS UPDATED: ' WS-CHAR-UPDATED-COUNT
013500         '  FAILED: ' WS-CHAR-FAILED-COUNT.
013600     DISPLAY 'JOINDATU PLAYERS UPDATED: ' WS-PLYR-UPDATED-COUNT.
013700     GOBACK.
013800 100-INITIALIZATION.
013900     PERFORM 110-LOAD-CHARACTER-MASTER.
014000     IF NOT FATAL-ERROR
014100         PERFORM 120-LOAD-PLAYER-MASTER
014200     END-IF.
014300     IF NOT FATAL-ERROR
014400         PERFORM 130-LOAD-CHAR-DIRECTORY
014500     END-IF.
014600 110-LOAD-CHARACTER-MASTER.
014700     OPEN INPUT CHAR-MSTR-FILE.
014800     IF WS-CHARMSTR-STATUS NOT = '00'
014900         DISPLAY 'ERROR OPENING CHARACTER-MASTER. RC: '
015000                 WS-CHARMSTR-STATUS
015100         MOVE 'Y' TO SW-FATAL
015200     ELSE
015300         PERFORM 111-LOAD-ONE-CHARACTER
015400             UNTIL WS-CHARMSTR-STATUS = '10'
015500         CLOSE CHAR-MSTR-FILE
015600     END-IF.
015700 111-LOAD-ONE-CHARACTER.
015800     READ CHAR-MSTR-FILE
015900         AT END
016000             MOVE '10' TO WS-CHARMSTR-STATUS
016100         NOT AT END
016200             ADD 1 TO WS-CHAR-COUNT
016300             SET WS-CHAR-NDX TO WS-CHAR-COUNT
016400             MOVE CHAR-ID        TO WS-CT-CHAR-ID (WS-CHAR-NDX)
016500             MOVE CHAR-NAME      TO WS-CT-CHAR-NAME (WS-CHAR-NDX)
016600             MOVE CHAR-TITLE     TO WS-CT-CHAR-TITLE (WS-CHAR-NDX)
016700             MOVE CHAR-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
016800             MOVE CHAR-JOINDATE  TO WS-CT-JOINDATE (WS-CHAR-NDX)
016900     END-READ.
017000 120-LOAD-PLAYER-MASTER.
017100     OPEN INPUT PLYR-MSTR-FILE.
017200     IF WS-PLYRMSTR-STATUS NOT = '00'
017300         DISPLAY 'ERROR OPENING PLAYER-MASTER. RC: '
017400                 WS-PLYRMSTR-STATUS
017500         MOVE 'Y' TO SW-FATAL
017600     ELSE
017700         PERFORM 121-LOAD-ONE-PLAYER
017800             UNTIL WS-PLYRMSTR-STATUS = '10'
017900         CLOSE PLYR-MSTR-FILE
018000     END-IF.
018100 121-LOAD-ONE-PLAYER.
018200     READ PLYR-MSTR-FILE
018300         AT END
018400             MOVE '10' TO WS-PLYRMSTR-STATUS
018500         NOT AT END
018600             ADD 1 TO WS-PLYR-COUNT
018700             SET WS-PLYR-NDX TO WS-PLYR-COUNT
018800             MOVE PLYR-ID          TO WS-PT-PLYR-ID (WS-PLYR-NDX)
018900             MOVE PLYR-TITLE       TO WS-PT-TITLE (WS-PLYR-NDX)
019000             MOVE PLYR-TITLE       TO WS-UPPER-KEY
019100             PERFORM 910-UPPER-CASE-KEY
019200             MOVE WS-UPPER-KEY     TO WS-PT-TITLE-UC (WS-PLYR-NDX)
019300             MOVE PLYR-JOINDATE    TO WS-PT-JOINDATE (WS-PLYR-NDX)
019400             MOVE PLYR-MAINCHAR-ID TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
019500     END-READ.
019600 130-LOAD-CHAR-DIRECTORY.
019700     OPEN INPUT CHAR-DIR-FILE.
019800     IF WS-CHARDIR-STATUS NOT = '00'
019900         DISPLAY 'ERROR OPENING CHAR-DIRECTORY. RC: '
020000                 WS-CHARDIR-STATUS
020100         MOVE 'Y' TO SW-FATAL
020200     ELSE
020300         PERFORM 131-LOAD-ONE-DIR-ENTRY
020400             UNTIL WS-CHARDIR-STATUS = '10'
020500         CLOSE CHAR-DIR-FILE
020600     END-IF.
020700 131-LOAD-ONE-DIR-ENTRY.
020800     READ CHAR-DIR-FILE
020900         AT END
021000             MOVE '10' TO WS-CHARDIR-STATUS
021100         NOT AT END
021200             ADD 1 TO WS-DIR-COUNT
021300             SET WS-DIR-NDX TO WS-DIR-COUNT
021400             MOVE CDIR-CHAR-ID  TO WS-DT-CHAR-ID (WS-DIR-NDX)
021500             MOVE CDIR-JOINDATE TO WS-DT-JOINDATE (WS-DIR-NDX)
021600     END-READ.
021700****************************************************************
021800 200-UPDATE-CHARACTER-JOINDATES.
021900     MOVE 'N' TO SW-FOUND-DIR.
022000     MOVE WS-CT-CHAR-ID (WS-CHAR-NDX) TO WS-MIN-CHAR-ID.
022100     SET WS-DIR-NDX TO 1.
022200     SEARCH WS-DIR-ENTRY
022300         AT END CONTINUE
022400         WHEN WS-DT-CHAR-ID (WS-DIR-NDX) = WS-MIN-CHAR-ID
022500             MOVE 'Y' TO SW-FOUND-DIR
022600     END-SEARCH.
022700     IF FOUND-IN-DIRECTORY
022800         AND WS-DT-JOINDATE (WS-DIR-NDX) NOT = ZERO
022900         IF WS-DT-JOINDATE (WS-DIR-NDX)
023000                 NOT = WS-CT-JOINDATE (WS-CHAR-NDX)
023100             MOVE WS-DT-JOINDATE (WS-DIR-NDX)
023200                 TO WS-CT-JOINDATE (WS-CHAR-NDX)
023300             ADD 1 TO WS-CHAR-UPDATED-COUNT
023400         END-IF
023500     ELSE
023600         ADD 1 TO WS-CHAR-FAILED-COUNT
023700     END-IF.
023800****************************************************************
023900 300-UPDATE-PLAYER-JOINDATES.
024000     IF WS-PT-TITLE-UC (WS-PLYR-NDX) NOT = '__UNKNOWN__'
024100         MOVE ZERO TO WS-MIN-JOINDATE
024200         MOVE ZERO TO WS-MIN-CHAR-ID
024300         PERFORM 310-SCAN-CHARS-FOR-PLAYER
024400             VARYING WS-CHAR-NDX FROM 1 BY 1
024500             UNTIL WS-CHAR-NDX > WS-CHAR-COUNT
024600         IF WS-MIN-JOINDATE NOT = ZERO
024700             AND WS-MIN-JOINDATE NOT = WS-PT-JOINDATE (WS-PLYR-NDX)
024800             MOVE WS-MIN-JOINDATE TO WS-PT-JOINDATE (WS-PLYR-NDX)
024900             ADD 1 TO WS-PLYR-UPDATED-COUNT
025000         END-IF
025100     END-IF.
025200 310-SCAN-CHARS-FOR-PLAYER.
025300     IF WS-CT-PLAYER-ID (WS-CHAR-NDX) = WS-PT-PLYR-ID (WS-PLYR-NDX)
025400         AND WS-CT-JOINDATE (WS-CHAR-NDX) NOT = ZERO
025500         IF WS-MIN-JOINDATE = ZERO
025600             OR WS-CT-JOINDATE (WS-CHAR-NDX) < WS-MIN-JOINDATE
025700             MOVE WS-CT-JOINDATE (WS-CHAR-NDX) TO WS-MIN-JOINDATE
025800         END-IF
025900     END-IF.
026000****************************************************************
026100 900-REWRITE-MASTERS.
026200     OPEN OUTPUT CHAR-MSTR-FILE.
026300     PERFORM 901-WRITE-ONE-CHARACTER
026400         VARYING WS-CHAR-NDX FROM 1 BY 1
026500         UNTIL WS-CHAR-NDX > WS-CHAR-COUNT.
026600     CLOSE CHAR-MSTR-FILE.
026700     OPEN OUTPUT PLYR-MSTR-FILE.
026800     PERFORM 902-WRITE-ONE-PLAYER
026900         VARYING WS-PLYR-NDX FROM 1 BY 1
027000         UNTIL WS-PLYR-NDX > WS-PLYR-COUNT.
027100     CLOSE PLYR-MSTR-FILE.
027200 901-WRITE-ONE-CHARACTER.
027300     MOVE WS-CT-CHAR-ID (WS-CHAR-NDX)    TO CHAR-ID.
027400     MOVE WS-CT-CHAR-NAME (WS-CHAR-NDX)  TO CHAR-NAME.
027500     MOVE WS-CT-CHAR-TITLE (WS-CHAR-NDX) TO CHAR-TITLE.
027600     MOVE WS-CT-PLAYER-ID (WS-CHAR-NDX)  TO CHAR-PLAYER-ID.
027700     MOVE WS-CT-JOINDATE (WS-CHAR-NDX)   TO CHAR-JOINDATE.
027800     WRITE CHAR-REC.
027900 902-WRITE-ONE-PLAYER.
028000     MOVE WS-PT-PLYR-ID (WS-PLYR-NDX)     TO PLYR-ID.
028100     MOVE WS-PT-TITLE (WS-PLYR-NDX)       TO PLYR-TITLE.
028200     MOVE WS-PT-JOINDATE (WS-PLYR-NDX)    TO PLYR-JOINDATE.
028300     MOVE WS-PT-MAINCHAR-ID (WS-PLYR-NDX) TO PLYR-MAINCHAR-ID.
028400     WRITE PLYR-REC.
028500****************************************************************
028600 910-UPPER-CASE-KEY.
028700     INSPECT WS-UPPER-KEY REPLACING
028800         ALL 'a' BY 'A' ALL 'b' BY 'B' ALL 'c' BY 'C'
028900         ALL 'd' BY 'D' ALL 'e' BY 'E' ALL 'f' BY 'F'
029000         ALL 'g' BY 'G' ALL 'h' BY 'H' ALL 'i' BY 'I'
029100         ALL 'j' BY 'J' ALL 'k' BY 'K' ALL 'l' BY 'L'
029200         ALL 'm' BY 'M' ALL 'n' BY 'N' ALL 'o' BY 'O'
029300         ALL 'p' BY 'P' ALL 'q' BY 'Q' ALL 'r' BY 'R'
029400         ALL 's' BY 'S' ALL 't' BY 'T' ALL 'u' BY 'U'
029500         ALL 'v' BY 'V' ALL 'w' BY 'W' ALL 'x' BY 'X'
029600         ALL 'y' BY 'Y' ALL 'z' BY 'Z'.
