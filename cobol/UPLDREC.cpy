000100***************************************************************
000200*    COPYBOOK   UPLDREC                                         *
000300*    MONTHLY-UPLOAD CONTROL RECORD - ONE PER YEAR-MONTH LOADED   *
000400*    BY UPLDPROC.  DRIVES UPLDSUMM.                              *
000500*    2018-04-11  RJH  ORIGINAL LAYOUT                            *
000600*    2019-02-05  RJH  ADDED UPL-ORE-RATE FOR MINING INCOME       *
000700***************************************************************
000800 01  UPLD-REC.
000900     05  UPLD-YEAR                   PIC 9(4).
001000     05  UPLD-MONTH                  PIC 9(2).
001100     05  UPLD-DATE                   PIC 9(14).
001200     05  UPLD-DATE-R REDEFINES UPLD-DATE.
001300         10  UPLD-DT-YYYYMMDD        PIC 9(8).
001400         10  UPLD-DT-HHMMSS          PIC 9(6).
001500     05  UPLD-TAX-RATE               PIC V9(4).
001600     05  UPLD-ORE-RATE               PIC S9(7)V99 COMP-3.
001700     05  UPLD-USER                   PIC X(20).
001800     05  FILLER                      PIC X(10).
