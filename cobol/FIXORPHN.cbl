000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID. FIXORPHN.
000400 AUTHOR. DOUG STOUT.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 11/14/1988.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900****************************************************************
001000*    FIX-ORPHANS.  A REPAIR PASS OVER THE THREE MONTHLY-        *
001100*    WORKBOOK ACTIVITY FILES (PAP, BOUNTY, MINING) LOOKING FOR  *
001200*    RECORDS LEFT POINTING AT A TEMPORARY (NEGATIVE-ID)         *
001300*    CHARACTER THAT CHAR-RESOLVE COULD NOT CLEAR - EITHER THE   *
001400*    NAME NOW MATCHES A REAL CHARACTER, OR THE DIRECTORY CAN    *
001500*    STILL RESOLVE IT, OR IT IS TRULY DEAD AND GETS DROPPED.    *
001600*    ENDS WITH A TRANSACTION-STATISTICS REPORT BROKEN OUT BY    *
001700*    RECORD TYPE, THE SAME SHAPE AS THE OLD ABEND-LAB REPORT.   *
001800*                                                               *
001900*    CHANGE LOG                                                 *
002000*    ---------------------------------------------------------- *
002100*    1988-11-14  DWS  ORIGINAL - SECOND-CHANCE ROSTER REPAIR    *
002200*                     RUN FOR THE ANNUAL DUES RECONCILIATION,   *
002300*                     CARVED OUT OF THE SAM3 FAULT-ANALYSIS LAB *
002400*    1993-08-02  DWS  ADDED PER-TRANSACTION-TYPE BREAKOUT ON    *
002500*                     THE STATISTICS REPORT                    *
002600*    1998-12-02  DWS  Y2K REVIEW - JOIN-DATE FIELDS ALREADY 4-  *
002700*                     DIGIT YEAR, NO CHANGE REQUIRED            *
002800*    2016-02-09  RJH  REBUILT FOR THE KILLMAIL SYSTEM - REPAIRS *
002900*                     PAP/BOUNTY/MINING INSTEAD OF DUES RECORDS *
003000*    2018-04-11  RJH  RUNS OVER ALL THREE MONTHLY WORKBOOK      *
003100*                     FILES IN ONE PASS, ADDED THE ORPHAN-      *
003200*                     CHARACTER CLEANUP AT THE END               *
003300*    2020-01-17  KDW  NEWLY-CREATED CHARACTERS NOW PICK UP A    *
003400*                     PLAYER FROM THE DIRECTORY TITLE           *
003500*    2022-04-19  KDW  TAKES THE UPLOAD YEAR/MONTH AS A CALL      *
003600*                     PARAMETER - WHEN UPLOAD-PROCESS PASSES ONE *
003700*                     THE PAP/BOUNTY/MINING SCAN IS LIMITED TO   *
003800*                     THAT MONTH'S RECORDS, ZERO STILL MEANS RUN *
003900*                     OVER THE WHOLE FILE THE OLD WAY            *
004000****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CHAR-MSTR-FILE  ASSIGN TO UT-S-CHARMSTR
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS  IS WS-CHARMSTR-STATUS.
005200     SELECT PLYR-MSTR-FILE  ASSIGN TO UT-S-PLYRMSTR
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS WS-PLYRMSTR-STATUS.
005500     SELECT CHAR-DIR-FILE   ASSIGN TO UT-S-CHARDIR
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS  IS WS-CHARDIR-STATUS.
005800     SELECT PAP-IN-FILE     ASSIGN TO UT-S-PAPFILE
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS  IS WS-PAPIN-STATUS.
006100     SELECT PAP-OUT-FILE    ASSIGN TO UT-S-PAPFLOT
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS WS-PAPOUT-STATUS.
006400     SELECT BNT-IN-FILE     ASSIGN TO UT-S-BNTFILE
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS WS-BNTIN-STATUS.
006700     SELECT BNT-OUT-FILE    ASSIGN TO UT-S-BNTFLOT
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS WS-BNTOUT-STATUS.
007000     SELECT MIN-IN-FILE     ASSIGN TO UT-S-MINFILE
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS  IS WS-MININ-STATUS.
007300     SELECT MIN-OUT-FILE    ASSIGN TO UT-S-MINFLOT
007400            ORGANIZATION IS SEQUENTIAL
007500            FILE STATUS  IS WS-MINOUT-STATUS.
007600     SELECT REPORT-FILE     ASSIGN TO UT-S-ORPHRPT
007700            ORGANIZATION IS SEQUENTIAL
007800            FILE STATUS  IS WS-REPORT-STATUS.
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  CHAR-MSTR-FILE  LABEL RECORDS ARE STANDARD.
008200 COPY CHARREC.
008300 FD  PLYR-MSTR-FILE  LABEL RECORDS ARE STANDARD.
008400 COPY PLYRREC.
008500 FD  CHAR-DIR-FILE   LABEL RECORDS ARE STANDARD.
008600 COPY CDIRREC.
008700 FD  PAP-IN-FILE     LABEL RECORDS ARE STANDARD.
008800 01  PAPI-REC.
008900     05  PAPI-UPLOAD-YM          PIC 9(06).
009000     05  PAPI-CHAR-ID            PIC S9(10).
009100     05  PAPI-POINTS             PIC S9(7)V99 COMP-3.
009200     05  PAPI-STRATEGIC          PIC S9(7)V99 COMP-3.
009300     05  PAPI-RAW-NAME           PIC X(40).
009400     05  FILLER                  PIC X(10).
009500 FD  PAP-OUT-FILE    LABEL RECORDS ARE STANDARD.
009600 01  PAPO-REC.
009700     05  PAPO-UPLOAD-YM          PIC 9(06).
009800     05  PAPO-CHAR-ID            PIC S9(10).
009900     05  PAPO-POINTS             PIC S9(7)V99 COMP-3.
010000     05  PAPO-STRATEGIC          PIC S9(7)V99 COMP-3.
010100     05  PAPO-RAW-NAME           PIC X(40).
010200     05  FILLER                  PIC X(10).
010300 FD  BNT-IN-FILE     LABEL RECORDS ARE STANDARD.
010400 01  BNTI-REC.
010500     05  BNTI-UPLOAD-YM          PIC 9(06).
010600     05  BNTI-CHAR-ID            PIC S9(10).
010700     05  BNTI-TAX-ISK            PIC S9(15)V99 COMP-3.
010800     05  BNTI-RAW-NAME           PIC X(40).
010900     05  FILLER                  PIC X(10).
011000 FD  BNT-OUT-FILE    LABEL RECORDS ARE STANDARD.
011100 01  BNTO-REC.
011200     05  BNTO-UPLOAD-YM          PIC 9(06).
011300     05  BNTO-CHAR-ID            PIC S9(10).
011400     05  BNTO-TAX-ISK            PIC S9(15)V99 COMP-3.
011500     05  BNTO-RAW-NAME           PIC X(40).
011600     05  FILLER                  PIC X(10).
011700 FD  MIN-IN-FILE     LABEL RECORDS ARE STANDARD.
011800 01  MINI-REC.
011900     05  MINI-UPLOAD-YM          PIC 9(06).
012000     05  MINI-CHAR-ID            PIC S9(10).
012100     05  MINI-VOLUME-M3          PIC S9(11)V99 COMP-3.
012200     05  MINI-RAW-NAME           PIC X(40).
012300     05  FILLER                  PIC X(10).
012400 FD  MIN-OUT-FILE    LABEL RECORDS ARE STANDARD.
012500 01  MINO-REC.
012600     05  MINO-UPLOAD-YM          PIC 9(06).
012700     05  MINO-CHAR-ID            PIC S9(10).
012800     05  MINO-VOLUME-M3          PIC S9(11)V99 COMP-3.
012900     05  MINO-RAW-NAME           PIC X(40).
013000     05  FILLER                  PIC X(10).
013100 FD  REPORT-FILE     LABEL RECORDS ARE STANDARD.
013200 01  RPT-REC                     PIC X(132).
013300 WORKING-STORAGE SECTION.
013400 01  WS-FILE-STATUSES.
013500     05  WS-CHARMSTR-STATUS      PIC X(02) VALUE SPACES.
013600     05  WS-PLYRMSTR-STATUS      PIC X(02) VALUE SPACES.
013700     05  WS-CHARDIR-STATUS       PIC X(02) VALUE SPACES.
013800     05  WS-PAPIN-STATUS         PIC X(02) VALUE SPACES.
013900     05  WS-PAPOUT-STATUS        PIC X(02) VALUE SPACES.
014000     05  WS-BNTIN-STATUS         PIC X(02) VALUE SPACES.
014100     05  WS-BNTOUT-STATUS        PIC X(02) VALUE SPACES.
014200     05  WS-MININ-STATUS         PIC X(02) VALUE SPACES.
014300     05  WS-MINOUT-STATUS        PIC X(02) VALUE SPACES.
014400     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
014500     05  FILLER                  PIC X(02).
014600 01  WS-SWITCHES.
014700     05  SW-FATAL                PIC X VALUE 'N'.
014800         88  FATAL-ERROR               VALUE 'Y'.
014900     05  SW-DIR-AVAILABLE        PIC X VALUE 'Y'.
015000         88  DIRECTORY-AVAILABLE       VALUE 'Y'.
015100     05  SW-FOUND-MASTER         PIC X VALUE 'N'.
015200         88  FOUND-IN-MASTER           VALUE 'Y'.
015300     05  SW-FOUND-DIR            PIC X VALUE 'N'.
015400         88  FOUND-IN-DIRECTORY        VALUE 'Y'.
015500     05  SW-NAME-KNOWN           PIC X VALUE 'N'.
015600         88  NAME-IS-KNOWN             VALUE 'Y'.
015700     05  WS-RESOLVE-RESULT       PIC X VALUE SPACE.
015800         88  RESOLVE-FIXED             VALUE 'F'.
015900         88  RESOLVE-DELETED           VALUE 'D'.
016000         88  RESOLVE-FAILED            VALUE 'X'.
016100     05  FILLER                  PIC X(04).
016200 01  WS-COUNTERS.
016300     05  WS-CHAR-COUNT           PIC S9(08) COMP VALUE ZERO.
016400     05  WS-PLYR-COUNT           PIC S9(08) COMP VALUE ZERO.
016500     05  WS-DIR-COUNT            PIC S9(08) COMP VALUE ZERO.
016600     05  WS-TOT-CHECKED          PIC S9(07) COMP-3 VALUE ZERO.
016700     05  WS-TOT-FIXED            PIC S9(07) COMP-3 VALUE ZERO.
016800     05  WS-TOT-FAILED           PIC S9(07) COMP-3 VALUE ZERO.
016900     05  WS-TOT-DELETED          PIC S9(07) COMP-3 VALUE ZERO.
017000     05  FILLER                  PIC X(08).
017100 01  WS-TYPE-STATS.
017200     05  WS-TYPE-ENTRY           OCCURS 3 TIMES
017300                                 INDEXED BY WS-TYPE-NDX.
017400         10  WS-TYPE-NAME            PIC X(10).
017500         10  WS-TYPE-CHECKED         PIC S9(07) COMP-3.
017600         10  WS-TYPE-FIXED           PIC S9(07) COMP-3.
017700         10  WS-TYPE-FAILED          PIC S9(07) COMP-3.
017800         10  WS-TYPE-DELETED         PIC S9(07) COMP-3.
017900         10  FILLER                  PIC X(05).
018000 01  WS-CHAR-TABLE.
018100     05  WS-CHAR-ENTRY           OCCURS 3000 TIMES
018200                                 INDEXED BY WS-CHAR-NDX.
018300         10  WS-CT-CHAR-ID           PIC S9(10) COMP.
018400         10  WS-CT-CHAR-ID-DUMP REDEFINES WS-CT-CHAR-ID
018500                                     PIC X(04).
018600         10  WS-CT-CHAR-NAME         PIC X(40).
018700         10  WS-CT-CHAR-NAME-UC      PIC X(40).
018800         10  WS-CT-CHAR-TITLE        PIC X(40).
018900         10  WS-CT-PLAYER-ID         PIC S9(10) COMP.
019000         10  WS-CT-JOINDATE          PIC 9(14).
019100         10  WS-CT-DELETE-FLAG       PIC X(01).
019200             88  WS-CT-DELETED             VALUE 'Y'.
019300         10  WS-CT-USED-FLAG         PIC X(01).
019400             88  WS-CT-STILL-USED          VALUE 'Y'.
019500         10  FILLER                  PIC X(08).
019600 01  WS-PLYR-TABLE.
019700     05  WS-PLYR-ENTRY           OCCURS 2000 TIMES
019800                                 INDEXED BY WS-PLYR-NDX.
019900         10  WS-PT-PLYR-ID           PIC S9(10) COMP.
020000         10  WS-PT-PLYR-ID-DUMP REDEFINES WS-PT-PLYR-ID
020100                                     PIC X(04).
020200         10  WS-PT-TITLE             PIC X(40).
020300         10  WS-PT-TITLE-UC          PIC X(40).
020400         10  WS-PT-JOINDATE          PIC 9(14).
020500         10  WS-PT-MAINCHAR-ID       PIC S9(10) COMP.
020600         10  FILLER                  PIC X(10).
020700 01  WS-DIR-TABLE.
020800     05  WS-DIR-ENTRY            OCCURS 4000 TIMES
020900                                 INDEXED BY WS-DIR-NDX.
021000         10  WS-DT-CHAR-ID           PIC S9(10) COMP.
021100         10  WS-DT-CHAR-ID-DUMP REDEFINES WS-DT-CHAR-ID
021200                                     PIC X(04).
021300         10  WS-DT-CHAR-NAME         PIC X(40).
021400         10  WS-DT-CHAR-NAME-UC      PIC X(40).
021500         10  WS-DT-TITLE             PIC X(40).
021600         10  WS-DT-JOINDATE          PIC 9(14).
021700         10  FILLER                  PIC X(10).
021800 01  WS-WORK-FIELDS.
021900     05  WS-UPPER-KEY            PIC X(40).
022000     05  WS-CUR-NAME             PIC X(40).
022100     05  WS-CUR-CHAR-ID          PIC S9(10) COMP VALUE ZERO.
022200     05  WS-CUR-CHAR-ID-DUMP REDEFINES WS-CUR-CHAR-ID
022300                                 PIC X(04).
022400     05  WS-MATCH-ID             PIC S9(10) COMP VALUE ZERO.
022500     05  WS-NEW-PLAYER-ID        PIC S9(10) COMP VALUE ZERO.
022600     05  WS-CLEAN-DIR-TITLE      PIC X(40).
022700     05  WS-CT-INPUT-TEXT        PIC X(40).
022800     05  WS-CT-WEB-COLOR         PIC X(07).
022900     05  WS-CT-TAG-FOUND         PIC X(01).
023000     05  FILLER                  PIC X(10).
023100 LINKAGE SECTION.
023200*    LK-UPLOAD-YM COMES FROM UPLOAD-PROCESS AT THE END OF A
023300*    MONTHLY LOAD - ZERO MEANS NO MONTH WAS PASSED (A STAND-
023400*    ALONE RUN) AND THE OLD WHOLE-FILE SCAN APPLIES.
023500 01  LK-UPLOAD-YM                PIC 9(06).
023600***************************************************************
023700 PROCEDURE DIVISION USING LK-UPLOAD-YM.
023800***************************************************************
023900 000-TOP-LEVEL.
024000     DISPLAY 'FIXORPHN STARTING'.
024100     PERFORM 100-INITIALIZATION.
024200     IF NOT FATAL-ERROR
024300         OPEN OUTPUT REPORT-FILE
024400         PERFORM 800-INIT-REPORT
024500         PERFORM 200-PROCESS-PAP
024600         PERFORM 300-PROCESS-BOUNTY
024700         PERFORM 400-PROCESS-MINING
024800         PERFORM 500-DELETE-ORPHAN-CHARACTERS
024900             VARYING WS-CHAR-NDX FROM 1 BY 1
025000             UNTIL WS-CHAR-NDX > WS-CHAR-COUNT
025100         PERFORM 550-RECOMPUTE-ALL-PLAYERS
025200             VARYING WS-PLYR-NDX FROM 1 BY 1
025300             UNTIL WS-PLYR-NDX > WS-PLYR-COUNT
025400         PERFORM 600-REWRITE-MASTERS
025500         PERFORM 900-REPORT-STATS
025600         CLOSE REPORT-FILE
025700     END-IF.
025800     DISPLAY 'FIXORPHN CHECKED: ' WS-TOT-CHECKED
025900         '  FIXED: ' WS-TOT-FIXED '  FAILED: ' WS-TOT-FAILED
026000         '  DELETED: ' WS-TOT-DELETED.
026100     GOBACK.
026200 100-INITIALIZATION.
026300     MOVE 'PAP'      TO WS-TYPE-NAME (1).
026400     MOVE 'BOUNTY'   TO WS-TYPE-NAME (2).
026500     MOVE 'MINING'   TO WS-TYPE-NAME (3).
026600     PERFORM 110-LOAD-CHARACTER-MASTER
026700         VARYING WS-TYPE-NDX FROM 1 BY 1 UNTIL WS-TYPE-NDX > 3.
026800     IF NOT FATAL-ERROR
026900         PERFORM 120-LOAD-PLAYER-MASTER
027000     END-IF.
027100     IF NOT FATAL-ERROR
027200         PERFORM 130-LOAD-CHAR-DIRECTORY
027300     END-IF.
027400 110-LOAD-CHARACTER-MASTER.
027500     IF WS-TYPE-NDX = 1
027600         MOVE ZERO TO WS-TYPE-CHECKED (1) WS-TYPE-FIXED (1)
027700                      WS-TYPE-FAILED (1) WS-TYPE-DELETED (1)
027800         MOVE ZERO TO WS-TYPE-CHECKED (2) WS-TYPE-FIXED (2)
027900                      WS-TYPE-FAILED (2) WS-TYPE-DELETED (2)
028000         MOVE ZERO TO WS-TYPE-CHECKED (3) WS-TYPE-FIXED (3)
028100                      WS-TYPE-FAILED (3) WS-TYPE-DELETED (3)
028200         OPEN INPUT CHAR-MSTR-FILE
028300         IF WS-CHARMSTR-STATUS NOT = '00'
028400             DISPLAY 'ERROR OPENING CHARACTER-MASTER. RC: '
028500                     WS-CHARMSTR-STATUS
028600             MOVE 'Y' TO SW-FATAL
028700         ELSE
028800             PERFORM 111-LOAD-ONE-CHARACTER
028900                 UNTIL WS-CHARMSTR-STATUS = '10'
029000             CLOSE CHAR-MSTR-FILE
029100         END-IF
029200     END-IF.
029300 111-LOAD-ONE-CHARACTER.
029400     READ CHAR-MSTR-FILE
029500         AT END
029600             MOVE '10' TO WS-CHARMSTR-STATUS
029700         NOT AT END
029800             ADD 1 TO WS-CHAR-COUNT
029900             SET WS-CHAR-NDX TO WS-CHAR-COUNT
030000             MOVE CHAR-ID        TO WS-CT-CHAR-ID (WS-CHAR-NDX)
030100             MOVE CHAR-NAME      TO WS-CT-CHAR-NAME (WS-CHAR-NDX)
030200             MOVE CHAR-NAME      TO WS-UPPER-KEY
030300             PERFORM 910-UPPER-CASE-KEY
030400             MOVE WS-UPPER-KEY   TO WS-CT-CHAR-NAME-UC (WS-CHAR-NDX)
030500             MOVE CHAR-TITLE     TO WS-CT-CHAR-TITLE (WS-CHAR-NDX)
030600             MOVE CHAR-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
030700             MOVE CHAR-JOINDATE  TO WS-CT-JOINDATE (WS-CHAR-NDX)
030800             MOVE 'N'            TO WS-CT-DELETE-FLAG (WS-CHAR-NDX)
030900             MOVE 'N'            TO WS-CT-USED-FLAG (WS-CHAR-NDX)
031000     END-READ.
031100 120-LOAD-PLAYER-MASTER.
031200     OPEN INPUT PLYR-MSTR-FILE.
031300     IF WS-PLYRMSTR-STATUS NOT = '00'
031400         DISPLAY 'ERROR OPENING PLAYER-MASTER. RC: '
031500                 WS-PLYRMSTR-STATUS
031600         MOVE 'Y' TO SW-FATAL
031700     ELSE
031800         PERFORM 121-LOAD-ONE-PLAYER
031900             UNTIL WS-PLYRMSTR-STATUS = '10'
032000         CLOSE PLYR-MSTR-FILE
032100     END-IF.
032200 121-LOAD-ONE-PLAYER.
032300     READ PLYR-MSTR-FILE
032400         AT END
032500             MOVE '10' TO WS-PLYRMSTR-STATUS
032600         NOT AT END
032700             ADD 1 TO WS-PLYR-COUNT
032800             SET WS-PLYR-NDX TO WS-PLYR-COUNT
032900             MOVE PLYR-ID          TO WS-PT-PLYR-ID (WS-PLYR-NDX)
033000             MOVE PLYR-TITLE       TO WS-PT-TITLE (WS-PLYR-NDX)
033100             MOVE PLYR-TITLE       TO WS-UPPER-KEY
033200             PERFORM 910-UPPER-CASE-KEY
033300             MOVE WS-UPPER-KEY     TO WS-PT-TITLE-UC (WS-PLYR-NDX)
033400             MOVE PLYR-JOINDATE    TO WS-PT-JOINDATE (WS-PLYR-NDX)
033500             MOVE PLYR-MAINCHAR-ID TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
033600             IF WS-NEW-PLAYER-ID < PLYR-ID
033700                 MOVE PLYR-ID TO WS-NEW-PLAYER-ID
033800             END-IF
033900     END-READ.
034000 130-LOAD-CHAR-DIRECTORY.
034100     OPEN INPUT CHAR-DIR-FILE.
034200     IF WS-CHARDIR-STATUS NOT = '00'
034300         DISPLAY 'CHARACTER DIRECTORY NOT AVAILABLE. RC: '
034400                 WS-CHARDIR-STATUS
034500         MOVE 'N' TO SW-DIR-AVAILABLE
034600     ELSE
034700         PERFORM 131-LOAD-ONE-DIR-ENTRY
034800             UNTIL WS-CHARDIR-STATUS = '10'
034900         CLOSE CHAR-DIR-FILE
035000     END-IF.
035100 131-LOAD-ONE-DIR-ENTRY.
035200     READ CHAR-DIR-FILE
035300         AT END
035400             MOVE '10' TO WS-CHARDIR-STATUS
035500         NOT AT END
035600             ADD 1 TO WS-DIR-COUNT
035700             SET WS-DIR-NDX TO WS-DIR-COUNT
035800             MOVE CDIR-CHAR-ID   TO WS-DT-CHAR-ID (WS-DIR-NDX)
035900             MOVE CDIR-CHAR-NAME TO WS-DT-CHAR-NAME (WS-DIR-NDX)
036000             MOVE CDIR-CHAR-NAME TO WS-UPPER-KEY
036100             PERFORM 910-UPPER-CASE-KEY
036200             MOVE WS-UPPER-KEY   TO WS-DT-CHAR-NAME-UC (WS-DIR-NDX)
036300             MOVE CDIR-TITLE     TO WS-DT-TITLE (WS-DIR-NDX)
036400             MOVE CDIR-JOINDATE  TO WS-DT-JOINDATE (WS-DIR-NDX)
036500     END-READ.
036600 200-PROCESS-PAP.
036700     SET WS-TYPE-NDX TO 1.
036800     OPEN INPUT PAP-IN-FILE OUTPUT PAP-OUT-FILE.
036900     PERFORM 210-PROCESS-ONE-PAP
037000         UNTIL WS-PAPIN-STATUS = '10'.
037100     CLOSE PAP-IN-FILE PAP-OUT-FILE.
037200 210-PROCESS-ONE-PAP.
037300     READ PAP-IN-FILE
037400         AT END
037500             MOVE '10' TO WS-PAPIN-STATUS
037600         NOT AT END
037700             ADD 1 TO WS-TYPE-CHECKED (1)
037800             IF PAPI-CHAR-ID < ZERO
037900                 AND (LK-UPLOAD-YM = ZERO
038000                     OR PAPI-UPLOAD-YM = LK-UPLOAD-YM)
038100                 MOVE PAPI-CHAR-ID   TO WS-CUR-CHAR-ID
038200                 MOVE PAPI-RAW-NAME  TO WS-CUR-NAME
038300                 PERFORM 700-DETERMINE-NAME
038400                 IF NAME-IS-KNOWN
038500                     PERFORM 750-RESOLVE-NAME-TO-CHAR
038600                     EVALUATE TRUE
038700                         WHEN RESOLVE-FIXED
038800                             ADD 1 TO WS-TYPE-FIXED (1)
038900                             MOVE WS-MATCH-ID TO PAPI-CHAR-ID
039000                             PERFORM 219-WRITE-PAP-OUT
039100                         WHEN RESOLVE-DELETED
039200                             ADD 1 TO WS-TYPE-DELETED (1)
039300                         WHEN RESOLVE-FAILED
039400                             ADD 1 TO WS-TYPE-FAILED (1)
039500                             PERFORM 760-MARK-CHAR-USED
039600                             PERFORM 219-WRITE-PAP-OUT
039700                     END-EVALUATE
039800                 ELSE
039900                     ADD 1 TO WS-TYPE-DELETED (1)
040000                 END-IF
040100             ELSE
040200                 PERFORM 219-WRITE-PAP-OUT
040300             END-IF
040400     END-READ.
040500 219-WRITE-PAP-OUT.
040600     MOVE PAPI-UPLOAD-YM  TO PAPO-UPLOAD-YM.
040700     MOVE PAPI-CHAR-ID    TO PAPO-CHAR-ID.
040800     MOVE PAPI-POINTS     TO PAPO-POINTS.
040900     MOVE PAPI-STRATEGIC  TO PAPO-STRATEGIC.
041000     MOVE PAPI-RAW-NAME   TO PAPO-RAW-NAME.
041100     WRITE PAPO-REC.
041200 300-PROCESS-BOUNTY.
041300     SET WS-TYPE-NDX TO 2.
041400     OPEN INPUT BNT-IN-FILE OUTPUT BNT-OUT-FILE.
041500     PERFORM 310-PROCESS-ONE-BNT
041600         UNTIL WS-BNTIN-STATUS = '10'.
041700     CLOSE BNT-IN-FILE BNT-OUT-FILE.
041800 310-PROCESS-ONE-BNT.
041900     READ BNT-IN-FILE
042000         AT END
042100             MOVE '10' TO WS-BNTIN-STATUS
042200         NOT AT END
042300             ADD 1 TO WS-TYPE-CHECKED (2)
042400             IF BNTI-CHAR-ID < ZERO
042500                 AND (LK-UPLOAD-YM = ZERO
042600                     OR BNTI-UPLOAD-YM = LK-UPLOAD-YM)
042700                 MOVE BNTI-CHAR-ID   TO WS-CUR-CHAR-ID
042800                 MOVE BNTI-RAW-NAME  TO WS-CUR-NAME
042900                 PERFORM 700-DETERMINE-NAME
043000                 IF NAME-IS-KNOWN
043100                     PERFORM 750-RESOLVE-NAME-TO-CHAR
043200                     EVALUATE TRUE
043300                         WHEN RESOLVE-FIXED
043400                             ADD 1 TO WS-TYPE-FIXED (2)
043500                             MOVE WS-MATCH-ID TO BNTI-CHAR-ID
043600                             PERFORM 319-WRITE-BNT-OUT
043700                         WHEN RESOLVE-DELETED
043800                             ADD 1 TO WS-TYPE-DELETED (2)
043900                         WHEN RESOLVE-FAILED
044000                             ADD 1 TO WS-TYPE-FAILED (2)
044100                             PERFORM 760-MARK-CHAR-USED
044200                             PERFORM 319-WRITE-BNT-OUT
044300                     END-EVALUATE
044400                 ELSE
044500                     ADD 1 TO WS-TYPE-DELETED (2)
044600                 END-IF
044700             ELSE
044800                 PERFORM 319-WRITE-BNT-OUT
044900             END-IF
045000     END-READ.
045100 319-WRITE-BNT-OUT.
045200     MOVE BNTI-UPLOAD-YM TO BNTO-UPLOAD-YM.
045300     MOVE BNTI-CHAR-ID   TO BNTO-CHAR-ID.
045400     MOVE BNTI-TAX-ISK   TO BNTO-TAX-ISK.
045500     MOVE BNTI-RAW-NAME  TO BNTO-RAW-NAME.
045600     WRITE BNTO-REC.
045700 400-PROCESS-MINING.
045800     SET WS-TYPE-NDX TO 3.
045900     OPEN INPUT MIN-IN-FILE OUTPUT MIN-OUT-FILE.
046000     PERFORM 410-PROCESS-ONE-MIN
046100         UNTIL WS-MININ-STATUS = '10'.
046200     CLOSE MIN-IN-FILE MIN-OUT-FILE.
046300 410-PROCESS-ONE-MIN.
046400     READ MIN-IN-FILE
046500         AT END
046600             MOVE '10' TO WS-MININ-STATUS
046700         NOT AT END
046800             ADD 1 TO WS-TYPE-CHECKED (3)
046900             IF MINI-CHAR-ID < ZERO
047000                 AND (LK-UPLOAD-YM = ZERO
047100                     OR MINI-UPLOAD-YM = LK-UPLOAD-YM)
047200                 MOVE MINI-CHAR-ID   TO WS-CUR-CHAR-ID
047300                 MOVE MINI-RAW-NAME  TO WS-CUR-NAME
047400                 PERFORM 700-DETERMINE-NAME
047500                 IF NAME-IS-KNOWN
047600                     PERFORM 750-RESOLVE-NAME-TO-CHAR
047700                     EVALUATE TRUE
047800                         WHEN RESOLVE-FIXED
047900                             ADD 1 TO WS-TYPE-FIXED (3)
048000                             MOVE WS-MATCH-ID TO MINI-CHAR-ID
048100                             PERFORM 419-WRITE-MIN-OUT
048200                         WHEN RESOLVE-DELETED
048300                             ADD 1 TO WS-TYPE-DELETED (3)
048400                         WHEN RESOLVE-FAILED
048500                             ADD 1 TO WS-TYPE-FAILED (3)
048600                             PERFORM 760-MARK-CHAR-USED
048700                             PERFORM 419-WRITE-MIN-OUT
048800                     END-EVALUATE
048900                 ELSE
049000                     ADD 1 TO WS-TYPE-DELETED (3)
049100                 END-IF
049200             ELSE
049300                 PERFORM 419-WRITE-MIN-OUT
049400             END-IF
049500     END-READ.
049600 419-WRITE-MIN-OUT.
049700     MOVE MINI-UPLOAD-YM TO MINO-UPLOAD-YM.
049800     MOVE MINI-CHAR-ID   TO MINO-CHAR-ID.
049900     MOVE MINI-VOLUME-M3 TO MINO-VOLUME-M3.
050000     MOVE MINI-RAW-NAME  TO MINO-RAW-NAME.
050100     WRITE MINO-REC.
050200 500-DELETE-ORPHAN-CHARACTERS.
050300     IF WS-CT-CHAR-ID (WS-CHAR-NDX) < ZERO
050400         AND NOT WS-CT-STILL-USED (WS-CHAR-NDX)
050500         MOVE 'Y' TO WS-CT-DELETE-FLAG (WS-CHAR-NDX)
050600     END-IF.
050700 550-RECOMPUTE-ALL-PLAYERS.
050800     MOVE ZERO TO WS-PT-JOINDATE (WS-PLYR-NDX).
050900     MOVE ZERO TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX).
051000     PERFORM 560-SCAN-CHARS-FOR-PLAYER
051100     VARYING WS-CHAR-NDX FROM 1 BY 1
051200     UNTIL WS-CHAR-NDX > WS-CHAR-COUNT.
051300 560-SCAN-CHARS-FOR-PLAYER.
051400     IF NOT WS-CT-DELETED (WS-CHAR-NDX)
051500         AND WS-CT-PLAYER-ID (WS-CHAR-NDX) = WS-PT-PLYR-ID (WS-PLYR-NDX)
051600         IF WS-PT-MAINCHAR-ID (WS-PLYR-NDX) = ZERO
051700             MOVE WS-CT-CHAR-ID (WS-CHAR-NDX)
051800                 TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
051900         END-IF
052000         IF WS-CT-JOINDATE (WS-CHAR-NDX) > ZERO
052100             IF WS-PT-JOINDATE (WS-PLYR-NDX) = ZERO
052200                 OR WS-CT-JOINDATE (WS-CHAR-NDX)
052300                    < WS-PT-JOINDATE (WS-PLYR-NDX)
052400                 MOVE WS-CT-JOINDATE (WS-CHAR-NDX)
052500                     TO WS-PT-JOINDATE (WS-PLYR-NDX)
052600                 MOVE WS-CT-CHAR-ID (WS-CHAR-NDX)
052700                     TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
052800             END-IF
052900         END-IF
053000     END-IF.
053100 600-REWRITE-MASTERS.
053200     OPEN OUTPUT CHAR-MSTR-FILE.
053300     PERFORM 610-WRITE-ONE-CHARACTER
053400         VARYING WS-CHAR-NDX FROM 1 BY 1
053500         UNTIL WS-CHAR-NDX > WS-CHAR-COUNT.
053600     CLOSE CHAR-MSTR-FILE.
053700     OPEN OUTPUT PLYR-MSTR-FILE.
053800     PERFORM 620-WRITE-ONE-PLAYER
053900         VARYING WS-PLYR-NDX FROM 1 BY 1
054000         UNTIL WS-PLYR-NDX > WS-PLYR-COUNT.
054100     CLOSE PLYR-MSTR-FILE.
054200 610-WRITE-ONE-CHARACTER.
054300     IF NOT WS-CT-DELETED (WS-CHAR-NDX)
054400         MOVE WS-CT-CHAR-ID (WS-CHAR-NDX)    TO CHAR-ID
054500         MOVE WS-CT-CHAR-NAME (WS-CHAR-NDX)  TO CHAR-NAME
054600         MOVE WS-CT-CHAR-TITLE (WS-CHAR-NDX) TO CHAR-TITLE
054700         MOVE WS-CT-PLAYER-ID (WS-CHAR-NDX)  TO CHAR-PLAYER-ID
054800         MOVE WS-CT-JOINDATE (WS-CHAR-NDX)   TO CHAR-JOINDATE
054900         WRITE CHAR-REC
055000     END-IF.
055100 620-WRITE-ONE-PLAYER.
055200     MOVE WS-PT-PLYR-ID (WS-PLYR-NDX)     TO PLYR-ID.
055300     MOVE WS-PT-TITLE (WS-PLYR-NDX)       TO PLYR-TITLE.
055400     MOVE WS-PT-JOINDATE (WS-PLYR-NDX)    TO PLYR-JOINDATE.
055500     MOVE WS-PT-MAINCHAR-ID (WS-PLYR-NDX) TO PLYR-MAINCHAR-ID.
055600     WRITE PLYR-REC.
055700 700-DETERMINE-NAME.
055800     MOVE 'N' TO SW-NAME-KNOWN.
055900     IF WS-CUR-NAME NOT = SPACES
056000         MOVE 'Y' TO SW-NAME-KNOWN
056100     ELSE
056200         PERFORM 710-FIND-NAME-BY-ID
056300             VARYING WS-CHAR-NDX FROM 1 BY 1
056400             UNTIL WS-CHAR-NDX > WS-CHAR-COUNT
056500             OR NAME-IS-KNOWN
056600     END-IF.
056700 710-FIND-NAME-BY-ID.
056800     IF WS-CT-CHAR-ID (WS-CHAR-NDX) = WS-CUR-CHAR-ID
056900         MOVE WS-CT-CHAR-NAME (WS-CHAR-NDX) TO WS-CUR-NAME
057000         MOVE 'Y' TO SW-NAME-KNOWN
057100     END-IF.
057200 750-RESOLVE-NAME-TO-CHAR.
057300     MOVE SPACE TO WS-RESOLVE-RESULT.
057400     MOVE WS-CUR-NAME TO WS-UPPER-KEY.
057500     PERFORM 910-UPPER-CASE-KEY.
057600     MOVE 'N' TO SW-FOUND-MASTER.
057700     PERFORM 751-SCAN-MASTER-BY-NAME
057800         VARYING WS-CHAR-NDX FROM 1 BY 1
057900         UNTIL WS-CHAR-NDX > WS-CHAR-COUNT
058000         OR FOUND-IN-MASTER.
058100     IF FOUND-IN-MASTER
058200         MOVE 'F' TO WS-RESOLVE-RESULT
058300     ELSE
058400         IF DIRECTORY-AVAILABLE
058500             PERFORM 752-SCAN-DIRECTORY-BY-NAME
058600             IF FOUND-IN-DIRECTORY
058700                 PERFORM 753-CHECK-DIR-ID-IN-MASTER
058800                 IF FOUND-IN-MASTER
058900                     MOVE 'F' TO WS-RESOLVE-RESULT
059000                 ELSE
059100                     PERFORM 754-CREATE-CHAR-FROM-DIR
059200                     MOVE 'F' TO WS-RESOLVE-RESULT
059300                 END-IF
059400             ELSE
059500                 MOVE 'D' TO WS-RESOLVE-RESULT
059600             END-IF
059700         ELSE
059800             MOVE 'X' TO WS-RESOLVE-RESULT
059900         END-IF
060000     END-IF.
060100 751-SCAN-MASTER-BY-NAME.
060200     IF WS-CT-CHAR-ID (WS-CHAR-NDX) > ZERO
060300         AND NOT WS-CT-DELETED (WS-CHAR-NDX)
060400         AND WS-CT-CHAR-NAME-UC (WS-CHAR-NDX) = WS-UPPER-KEY
060500         MOVE WS-CT-CHAR-ID (WS-CHAR-NDX) TO WS-MATCH-ID
060600         MOVE 'Y' TO SW-FOUND-MASTER
060700     END-IF.
060800 752-SCAN-DIRECTORY-BY-NAME.
060900     MOVE 'N' TO SW-FOUND-DIR.
061000     SET WS-DIR-NDX TO 1.
061100     SEARCH WS-DIR-ENTRY
061200         AT END CONTINUE
061300         WHEN WS-DT-CHAR-NAME-UC (WS-DIR-NDX) = WS-UPPER-KEY
061400             MOVE 'Y' TO SW-FOUND-DIR
061500     END-SEARCH.
061600 753-CHECK-DIR-ID-IN-MASTER.
061700     MOVE 'N' TO SW-FOUND-MASTER.
061800     PERFORM 7531-SCAN-MASTER-BY-ID
061900         VARYING WS-CHAR-NDX FROM 1 BY 1
062000         UNTIL WS-CHAR-NDX > WS-CHAR-COUNT
062100         OR FOUND-IN-MASTER.
062200 7531-SCAN-MASTER-BY-ID.
062300     IF NOT WS-CT-DELETED (WS-CHAR-NDX)
062400         AND WS-CT-CHAR-ID (WS-CHAR-NDX) = WS-DT-CHAR-ID (WS-DIR-NDX)
062500         MOVE WS-DT-CHAR-ID (WS-DIR-NDX) TO WS-MATCH-ID
062600         MOVE 'Y' TO SW-FOUND-MASTER
062700     END-IF.
062800 754-CREATE-CHAR-FROM-DIR.
062900     PERFORM 7541-STRIP-DIRECTORY-COLOR-TAG.
063000     ADD 1 TO WS-CHAR-COUNT.
063100     SET WS-CHAR-NDX TO WS-CHAR-COUNT.
063200     MOVE WS-DT-CHAR-ID (WS-DIR-NDX)      TO WS-CT-CHAR-ID (WS-CHAR-NDX).
063300     MOVE WS-DT-CHAR-NAME (WS-DIR-NDX)    TO WS-CT-CHAR-NAME (WS-CHAR-NDX).
063400     MOVE WS-DT-CHAR-NAME-UC (WS-DIR-NDX) TO WS-CT-CHAR-NAME-UC (WS-CHAR-NDX).
063500     MOVE WS-CLEAN-DIR-TITLE              TO WS-CT-CHAR-TITLE (WS-CHAR-NDX).
063600     MOVE WS-DT-JOINDATE (WS-DIR-NDX)     TO WS-CT-JOINDATE (WS-CHAR-NDX).
063700     MOVE 'N'                             TO WS-CT-DELETE-FLAG (WS-CHAR-NDX).
063800     MOVE 'N'                             TO WS-CT-USED-FLAG (WS-CHAR-NDX).
063900     MOVE ZERO                            TO WS-CT-PLAYER-ID (WS-CHAR-NDX).
064000     IF WS-CLEAN-DIR-TITLE NOT = SPACES
064100         PERFORM 755-FIND-OR-CREATE-PLAYER
064200     ELSE
064300         PERFORM 756-ASSOCIATE-UNKNOWN
064400     END-IF.
064500     MOVE WS-CT-CHAR-ID (WS-CHAR-NDX) TO WS-MATCH-ID.
064600 7541-STRIP-DIRECTORY-COLOR-TAG.
064700*    CDIR-TITLE MAY CARRY AN EMBEDDED <COLOR=0xAARRGGBB>
064800*    TAG - STRIP IT BEFORE IT IS FILED OR MATCHED.
064900     MOVE WS-DT-TITLE (WS-DIR-NDX) TO WS-CT-INPUT-TEXT.
065000     CALL 'CLRTAGDT' USING WS-CT-INPUT-TEXT, WS-CLEAN-DIR-TITLE,
065100                           WS-CT-WEB-COLOR, WS-CT-TAG-FOUND.
065200 755-FIND-OR-CREATE-PLAYER.
065300     MOVE WS-CLEAN-DIR-TITLE TO WS-UPPER-KEY.
065400     PERFORM 910-UPPER-CASE-KEY.
065500     MOVE ZERO TO WS-NEW-PLAYER-ID.
065600     SET WS-PLYR-NDX TO 1.
065700     SEARCH WS-PLYR-ENTRY
065800         AT END
065900             PERFORM 757-CREATE-PLAYER
066000         WHEN WS-PT-TITLE-UC (WS-PLYR-NDX) = WS-UPPER-KEY
066100             MOVE WS-PT-PLYR-ID (WS-PLYR-NDX) TO WS-NEW-PLAYER-ID
066200     END-SEARCH.
066300     MOVE WS-NEW-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX).
066400 756-ASSOCIATE-UNKNOWN.
066500     MOVE '__UNKNOWN__' TO WS-UPPER-KEY.
066600     SET WS-PLYR-NDX TO 1.
066700     SEARCH WS-PLYR-ENTRY
066800         AT END CONTINUE
066900         WHEN WS-PT-TITLE-UC (WS-PLYR-NDX) = WS-UPPER-KEY
067000             MOVE WS-PT-PLYR-ID (WS-PLYR-NDX)
067100                 TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
067200     END-SEARCH.
067300 757-CREATE-PLAYER.
067400     ADD 1 TO WS-NEW-PLAYER-ID.
067500     ADD 1 TO WS-PLYR-COUNT.
067600     SET WS-PLYR-NDX TO WS-PLYR-COUNT.
067700     MOVE WS-NEW-PLAYER-ID         TO WS-PT-PLYR-ID (WS-PLYR-NDX).
067800     MOVE WS-CLEAN-DIR-TITLE       TO WS-PT-TITLE (WS-PLYR-NDX).
067900     MOVE WS-UPPER-KEY             TO WS-PT-TITLE-UC (WS-PLYR-NDX).
068000     MOVE ZERO                     TO WS-PT-JOINDATE (WS-PLYR-NDX).
068100     MOVE ZERO                     TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX).
068200 760-MARK-CHAR-USED.
068300     PERFORM 761-SCAN-AND-MARK
068400         VARYING WS-CHAR-NDX FROM 1 BY 1
068500         UNTIL WS-CHAR-NDX > WS-CHAR-COUNT.
068600 761-SCAN-AND-MARK.
068700     IF WS-CT-CHAR-ID (WS-CHAR-NDX) = WS-CUR-CHAR-ID
068800         MOVE 'Y' TO WS-CT-USED-FLAG (WS-CHAR-NDX)
068900     END-IF.
069000 800-INIT-REPORT.
069100     MOVE SPACES TO RPT-REC.
069200     MOVE 'FIX-ORPHANS REPAIR REPORT' TO RPT-REC (1:26).
069300     WRITE RPT-REC AFTER TOP-OF-FORM.
069400 900-REPORT-STATS.
069500     MOVE ZERO TO WS-TOT-CHECKED WS-TOT-FIXED
069600                  WS-TOT-FAILED WS-TOT-DELETED.
069700     PERFORM 910-ACCUM-AND-PRINT-TYPE
069800         VARYING WS-TYPE-NDX FROM 1 BY 1 UNTIL WS-TYPE-NDX > 3.
069900     MOVE SPACES TO RPT-REC.
070000     MOVE 'TOTAL CHECKED/FIXED/FAILED/DELETED FOLLOW:' TO
070100         RPT-REC (1:43).
070200     WRITE RPT-REC AFTER 2.
070300 910-ACCUM-AND-PRINT-TYPE.
070400     ADD WS-TYPE-CHECKED (WS-TYPE-NDX) TO WS-TOT-CHECKED.
070500     ADD WS-TYPE-FIXED   (WS-TYPE-NDX) TO WS-TOT-FIXED.
070600     ADD WS-TYPE-FAILED  (WS-TYPE-NDX) TO WS-TOT-FAILED.
070700     ADD WS-TYPE-DELETED (WS-TYPE-NDX) TO WS-TOT-DELETED.
070800     MOVE SPACES TO RPT-REC.
070900     MOVE WS-TYPE-NAME (WS-TYPE-NDX) TO RPT-REC (1:10).
071000     WRITE RPT-REC AFTER 1.
071100 910-UPPER-CASE-KEY.
071200     INSPECT WS-UPPER-KEY REPLACING
071300         ALL 'a' BY 'A' ALL 'b' BY 'B' ALL 'c' BY 'C'
071400         ALL 'd' BY 'D' ALL 'e' BY 'E' ALL 'f' BY 'F'
071500         ALL 'g' BY 'G' ALL 'h' BY 'H' ALL 'i' BY 'I'
071600         ALL 'j' BY 'J' ALL 'k' BY 'K' ALL 'l' BY 'L'
071700         ALL 'm' BY 'M' ALL 'n' BY 'N' ALL 'o' BY 'O'
071800         ALL 'p' BY 'P' ALL 'q' BY 'Q' ALL 'r' BY 'R'
071900         ALL 's' BY 'S' ALL 't' BY 'T' ALL 'u' BY 'U'
072000         ALL 'v' BY 'V' ALL 'w' BY 'W' ALL 'x' BY 'X'
072100         ALL 'y' BY 'Y' ALL 'z' BY 'Z'.
