000100***************************************************************
000200*    COPYBOOK   KMINREC                                        *
000300*    DAILY RAW KILLMAIL INPUT RECORD - ONE PER KILL, UNORDERED  *
000400*    FED TO KMPARSDY EACH RUN DAY.  UTC TIMES ONLY - LOCAL      *
000500*    CONVERSION HAPPENS ON THE WAY INTO KILLMAIL-MASTER.        *
000600*    2016-02-09  RJH  ORIGINAL LAYOUT                            *
000700*    2016-02-11  RJH  ADDED KM-VICTIM-ALLIANCE-ID FOR ALLIANCE   *
000800*                     FRIENDLY-FIRE FILTERING                    *
000900***************************************************************
001000 01  KMIN-REC.
001100     05  KMIN-ID                     PIC 9(10).
001200     05  KMIN-TIME-UTC               PIC 9(14).
001300     05  KMIN-FB-CHAR-ID             PIC 9(10).
001400*        0 = NO FINAL-BLOW ATTACKER RECORDED.
001500     05  KMIN-FB-CORP-ID             PIC 9(10).
001600     05  KMIN-VICTIM-CORP-ID         PIC 9(10).
001700     05  KMIN-VICTIM-ALLIANCE-ID     PIC 9(10).
001800*        0 = VICTIM CORP IS NOT IN AN ALLIANCE.
001900     05  KMIN-SYSTEM-ID              PIC 9(10).
002000     05  KMIN-VICTIM-SHIP-TYPE-ID    PIC 9(10).
002100     05  KMIN-TOTAL-VALUE            PIC S9(15)V99.
002200     05  FILLER                      PIC X(08).
