000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID. UPLDPROC.
000400 AUTHOR. DOUG STOUT.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 05/15/1989.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    UPLOAD-PROCESS.  ORIGINALLY THE MONTHLY DUES-AND-ATTENDANCE  *
001100*    WORKBOOK LOADER - THE CHAPTER SECRETARIES MAILED IN A CARD   *
001200*    DECK EACH MONTH LISTING WHO ATTENDED AND WHAT THEY PAID, AND *
001300*    THIS PROGRAM POSTED IT AGAINST THE MEMBER ROLL, CREATING A   *
001400*    PROVISIONAL MEMBER RECORD FOR ANYONE NOT ALREADY ON FILE.    *
001500*    SAME SHAPE HERE - PAP/BOUNTY/MINING WORKBOOKS IN PLACE OF    *
001600*    THE CARD DECK, TEMPORARY NEGATIVE-ID CHARACTERS IN PLACE OF  *
001700*    THE PROVISIONAL MEMBER RECORD.                               *
001800*                                                                 *
001900*    CHANGE LOG                                                   *
002000*    ----------------------------------------------------------- *
002100*    1989-05-15  DWS  ORIGINAL - CARD DECK POSTING AGAINST THE    *
002200*                     MEMBER ROLL, ONE DECK PER CHAPTER PER MONTH *
002300*    1991-02-27  DWS  ADDED THE OVERWRITE-A-MONTH OPTION AFTER    *
002400*                     TREASURER RE-KEYED A BAD DECK TWICE         *
002500*    1994-09-12  WLT  DROPPED CARD IMAGES, READS THE OPTICAL      *
002600*                     SCANNER TAPE INSTEAD - LAYOUT UNCHANGED     *
002700*    1998-11-30  WLT  Y2K REVIEW - YEAR FIELD EXPANDED TO FOUR    *
002800*                     DIGITS, RATE FIELDS UNCHANGED                *
002900*    2016-03-02  RJH  REBUILT FOR THE KILLMAIL SYSTEM - CARD DECK *
003000*                     REPLACED BY THE PAP/BOUNTY/MINING WORKBOOK  *
003100*                     SHEETS, PROVISIONAL MEMBER REPLACED BY THE  *
003200*                     TEMPORARY NEGATIVE CHARACTER ID SCHEME      *
003300*    2016-03-02  RJH  CALLS CHAR-RESOLVE AND FIX-ORPHANS AT THE   *
003400*                     END OF THE RUN INSTEAD OF A SEPARATE STEP   *
003500*    2019-04-18  KDW  ADDED THE PER-SHEET REQUIRED-COLUMN CHECK   *
003600*                     AFTER A MISSING STRATEGIC-PAP COLUMN LOADED *
003700*                     AN ENTIRE MONTH OF ZEROES UNNOTICED         *
003800*    2021-09-14  KDW  MASTER AND CONTROL FILES ARE ONLY REWRITTEN *
003900*                     AT THE VERY END, AND ONLY IF NOTHING WENT   *
004000*                     WRONG, SO A BAD RUN LEAVES THE OLD MONTH ON *
004100*                     FILE UNTOUCHED INSTEAD OF HALF-POSTED       *
004150*    2022-04-19  KDW  PASSES THE UPLOAD YEAR/MONTH TO FIX-ORPHANS *
004160*                     SO ITS REPAIR PASS COVERS THIS MONTH'S     *
004170*                     WORKBOOKS INSTEAD OF EVERY MONTH ON FILE   *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT UPLD-CTL-FILE   ASSIGN TO UT-S-UPLDCTL
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-UPLDCTL-STATUS.
005400     SELECT CHAR-MSTR-FILE  ASSIGN TO UT-S-CHARMSTR
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-CHARMSTR-STATUS.
005700     SELECT PLYR-MSTR-FILE  ASSIGN TO UT-S-PLYRMSTR
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-PLYRMSTR-STATUS.
006000     SELECT PAP-SHEET-FILE  ASSIGN TO UT-S-PAPSHEET
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS WS-PAPSHEET-STATUS.
006300     SELECT BNT-SHEET-FILE  ASSIGN TO UT-S-BNTSHEET
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-BNTSHEET-STATUS.
006600     SELECT MIN-SHEET-FILE  ASSIGN TO UT-S-MINSHEET
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-MINSHEET-STATUS.
006900     SELECT PAP-IN-FILE     ASSIGN TO UT-S-PAPFILE
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-PAPIN-STATUS.
007200     SELECT PAP-OUT-FILE    ASSIGN TO UT-S-PAPFLOT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-PAPOUT-STATUS.
007500     SELECT BNT-IN-FILE     ASSIGN TO UT-S-BNTFILE
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-BNTIN-STATUS.
007800     SELECT BNT-OUT-FILE    ASSIGN TO UT-S-BNTFLOT
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-BNTOUT-STATUS.
008100     SELECT MIN-IN-FILE     ASSIGN TO UT-S-MINFILE
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-MININ-STATUS.
008400     SELECT MIN-OUT-FILE    ASSIGN TO UT-S-MINFLOT
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-MINOUT-STATUS.
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  UPLD-CTL-FILE  LABEL RECORDS ARE STANDARD.
009000 COPY UPLDREC.
009100 FD  CHAR-MSTR-FILE LABEL RECORDS ARE STANDARD.
009200 COPY CHARREC.
009300 FD  PLYR-MSTR-FILE LABEL RECORDS ARE STANDARD.
009400 COPY PLYRREC.
009500 FD  PAP-SHEET-FILE LABEL RECORDS ARE STANDARD.
009600 01  PAPH-HDR-REC.
009700     05  PAPH-NAME-OK        PIC X(01).
009800     05  PAPH-TITLE-OK       PIC X(01).
009900     05  PAPH-PAP-OK         PIC X(01).
010000     05  PAPH-STRAT-OK       PIC X(01).
010100     05  FILLER              PIC X(106).
010200 COPY PAPREC.
010300 FD  BNT-SHEET-FILE LABEL RECORDS ARE STANDARD.
010400 01  BNTH-HDR-REC.
010500     05  BNTH-NAME-OK        PIC X(01).
010600     05  BNTH-TAX-OK         PIC X(01).
010700     05  FILLER              PIC X(76).
010800 COPY BNTREC.
010900 FD  MIN-SHEET-FILE LABEL RECORDS ARE STANDARD.
011000 01  MINH-HDR-REC.
011100     05  MINH-NAME-OK        PIC X(01).
011200     05  MINH-MAINCHAR-OK    PIC X(01).
011300     05  MINH-VOLUME-OK      PIC X(01).
011400     05  FILLER              PIC X(111).
011500 COPY MINREC.
011600 FD  PAP-IN-FILE    LABEL RECORDS ARE STANDARD.
011700 01  PAPI-REC.
011800     05  PAPI-UPLOAD-YM          PIC 9(06).
011900     05  PAPI-CHAR-ID            PIC S9(10).
012000     05  PAPI-POINTS             PIC S9(7)V99 COMP-3.
012100     05  PAPI-STRATEGIC          PIC S9(7)V99 COMP-3.
012200     05  PAPI-RAW-NAME           PIC X(40).
012300     05  FILLER                  PIC X(10).
012400 FD  PAP-OUT-FILE   LABEL RECORDS ARE STANDARD.
012500 01  PAPO-REC.
012600     05  PAPO-UPLOAD-YM          PIC 9(06).
012700     05  PAPO-CHAR-ID            PIC S9(10).
012800     05  PAPO-POINTS             PIC S9(7)V99 COMP-3.
012900     05  PAPO-STRATEGIC          PIC S9(7)V99 COMP-3.
013000     05  PAPO-RAW-NAME           PIC X(40).
013100     05  FILLER                  PIC X(10).
013200 FD  BNT-IN-FILE    LABEL RECORDS ARE STANDARD.
013300 01  BNTI-REC.
013400     05  BNTI-UPLOAD-YM          PIC 9(06).
013500     05  BNTI-CHAR-ID            PIC S9(10).
013600     05  BNTI-TAX-ISK            PIC S9(15)V99 COMP-3.
013700     05  BNTI-RAW-NAME           PIC X(40).
013800     05  FILLER                  PIC X(10).
013900 FD  BNT-OUT-FILE   LABEL RECORDS ARE STANDARD.
014000 01  BNTO-REC.
014100     05  BNTO-UPLOAD-YM          PIC 9(06).
014200     05  BNTO-CHAR-ID            PIC S9(10).
014300     05  BNTO-TAX-ISK            PIC S9(15)V99 COMP-3.
014400     05  BNTO-RAW-NAME           PIC X(40).
014500     05  FILLER                  PIC X(10).
014600 FD  MIN-IN-FILE    LABEL RECORDS ARE STANDARD.
014700 01  MINI-REC.
014800     05  MINI-UPLOAD-YM          PIC 9(06).
014900     05  MINI-CHAR-ID            PIC S9(10).
015000     05  MINI-VOLUME-M3          PIC S9(11)V99 COMP-3.
015100     05  MINI-RAW-NAME           PIC X(40).
015200     05  FILLER                  PIC X(10).
015300 FD  MIN-OUT-FILE   LABEL RECORDS ARE STANDARD.
015400 01  MINO-REC.
015500     05  MINO-UPLOAD-YM          PIC 9(06).
015600     05  MINO-CHAR-ID            PIC S9(10).
015700     05  MINO-VOLUME-M3          PIC S9(11)V99 COMP-3.
015800     05  MINO-RAW-NAME           PIC X(40).
015900     05  FILLER                  PIC X(10).
016000 WORKING-STORAGE SECTION.
016100 01  WS-FILE-STATUSES.
016200     05  WS-UPLDCTL-STATUS       PIC X(02) VALUE SPACES.
016300     05  WS-CHARMSTR-STATUS      PIC X(02) VALUE SPACES.
016400     05  WS-PLYRMSTR-STATUS      PIC X(02) VALUE SPACES.
016500     05  WS-PAPSHEET-STATUS      PIC X(02) VALUE SPACES.
016600     05  WS-BNTSHEET-STATUS      PIC X(02) VALUE SPACES.
016700     05  WS-MINSHEET-STATUS      PIC X(02) VALUE SPACES.
016800     05  WS-PAPIN-STATUS         PIC X(02) VALUE SPACES.
016900     05  WS-PAPOUT-STATUS        PIC X(02) VALUE SPACES.
017000     05  WS-BNTIN-STATUS         PIC X(02) VALUE SPACES.
017100     05  WS-BNTOUT-STATUS        PIC X(02) VALUE SPACES.
017200     05  WS-MININ-STATUS         PIC X(02) VALUE SPACES.
017300     05  WS-MINOUT-STATUS        PIC X(02) VALUE SPACES.
017400     05  FILLER                  PIC X(08).
017500 01  WS-SWITCHES.
017600     05  SW-FATAL                PIC X VALUE 'N'.
017700         88  FATAL-ERROR               VALUE 'Y'.
017800     05  SW-OVERWRITE-FOUND      PIC X VALUE 'N'.
017900         88  OLD-UPLOAD-FOUND          VALUE 'Y'.
018000     05  SW-FOUND-CHAR           PIC X VALUE 'N'.
018100         88  CHAR-WAS-FOUND            VALUE 'Y'.
018200     05  SW-FOUND-PLYR           PIC X VALUE 'N'.
018300         88  PLYR-WAS-FOUND            VALUE 'Y'.
018400     05  SW-FOUND-COLLISION      PIC X VALUE 'N'.
018500         88  TEMP-ID-COLLIDES          VALUE 'Y'.
018600     05  FILLER                  PIC X(04).
018700 01  WS-COUNTERS.
018800     05  WS-CHAR-COUNT           PIC S9(08) COMP VALUE ZERO.
018900     05  WS-PLYR-COUNT           PIC S9(08) COMP VALUE ZERO.
019000     05  WS-CTL-COUNT            PIC S9(05) COMP VALUE ZERO.
019100     05  WS-PAP-READ-COUNT       PIC S9(07) COMP-3 VALUE ZERO.
019200     05  WS-PAP-SKIP-COUNT       PIC S9(07) COMP-3 VALUE ZERO.
019300     05  WS-BNT-READ-COUNT       PIC S9(07) COMP-3 VALUE ZERO.
019400     05  WS-BNT-SKIP-COUNT       PIC S9(07) COMP-3 VALUE ZERO.
019500     05  WS-MIN-READ-COUNT       PIC S9(07) COMP-3 VALUE ZERO.
019600     05  WS-MIN-SKIP-COUNT       PIC S9(07) COMP-3 VALUE ZERO.
019700     05  FILLER                  PIC X(08).
019800 01  WS-CHAR-TABLE.
019900     05  WS-CHAR-ENTRY           OCCURS 3000 TIMES
020000                                 INDEXED BY WS-CHAR-NDX.
020100         10  WS-CT-CHAR-ID           PIC S9(10) COMP.
020200         10  WS-CT-CHAR-ID-DUMP REDEFINES WS-CT-CHAR-ID
020300                                     PIC X(04).
020400         10  WS-CT-CHAR-NAME         PIC X(40).
020500         10  WS-CT-CHAR-NAME-UC      PIC X(40).
020600         10  WS-CT-CHAR-TITLE        PIC X(40).
020700         10  WS-CT-PLAYER-ID         PIC S9(10) COMP.
020800         10  WS-CT-JOINDATE          PIC 9(14).
020900         10  FILLER                  PIC X(10).
021000 01  WS-PLYR-TABLE.
021100     05  WS-PLYR-ENTRY           OCCURS 2000 TIMES
021200                                 INDEXED BY WS-PLYR-NDX.
021300         10  WS-PT-PLYR-ID           PIC S9(10) COMP.
021400         10  WS-PT-PLYR-ID-DUMP REDEFINES WS-PT-PLYR-ID
021500                                     PIC X(04).
021600         10  WS-PT-TITLE             PIC X(40).
021700         10  WS-PT-TITLE-UC          PIC X(40).
021800         10  WS-PT-JOINDATE          PIC 9(14).
021900         10  WS-PT-MAINCHAR-ID       PIC S9(10) COMP.
022000         10  FILLER                  PIC X(10).
022100 01  WS-CTL-TABLE.
022200     05  WS-CTL-ENTRY            OCCURS 500 TIMES
022300                                 INDEXED BY WS-CTL-NDX.
022400         10  WS-CE-YEAR              PIC 9(04).
022500         10  WS-CE-MONTH             PIC 9(02).
022600         10  WS-CE-DATE              PIC 9(14).
022700         10  WS-CE-TAX-RATE          PIC V9(04).
022800         10  WS-CE-ORE-RATE          PIC S9(7)V99 COMP-3.
022900         10  WS-CE-USER              PIC X(20).
023000         10  FILLER                  PIC X(10).
023100 01  WS-WORK-FIELDS.
023200     05  WS-UPPER-KEY            PIC X(40).
023300     05  WS-NEW-PLAYER-ID        PIC S9(10) COMP VALUE ZERO.
023400     05  WS-NEW-PLAYER-ID-DUMP REDEFINES WS-NEW-PLAYER-ID
023500                                 PIC X(04).
023600     05  WS-RESOLVED-CHAR-NDX    PIC S9(05) COMP VALUE ZERO.
023700     05  WS-RESOLVED-PLYR-NDX    PIC S9(05) COMP VALUE ZERO.
023800     05  WS-ROW-TITLE            PIC X(40).
023900     05  WS-ROW-CHAR-ID          PIC S9(10) COMP VALUE ZERO.
023950     05  WS-PURGE-YM             PIC 9(06) VALUE ZERO.
023955     05  WS-FIXORPHN-YM          PIC 9(06) VALUE ZERO.
023960     05  WS-CT-INPUT-TEXT        PIC X(40).
023970     05  WS-CT-WEB-COLOR         PIC X(07).
023980     05  WS-CT-TAG-FOUND         PIC X(01).
024000     05  FILLER                  PIC X(10).
024100 01  WS-HASH-FIELDS.
024200     05  WS-HASH-NAME-BUF        PIC X(40).
024300     05  WS-HASH-DIGIT-VIEW REDEFINES WS-HASH-NAME-BUF.
024400         10  WS-HASH-DIGIT       OCCURS 40 TIMES PIC 9(01).
024500     05  WS-HASH-BYTE-NDX        PIC S9(03) COMP VALUE ZERO.
024600     05  WS-HASH-SUM             PIC S9(05) COMP VALUE ZERO.
024700     05  WS-HASH-CLOCK           PIC 9(08) VALUE ZERO.
024800     05  WS-HASH-RAW             PIC S9(09) COMP VALUE ZERO.
024900     05  WS-HASH-DUMMY           PIC S9(05) COMP VALUE ZERO.
025000     05  WS-HASH-MOD             PIC S9(05) COMP VALUE ZERO.
025100     05  WS-HASH-TRIES           PIC S9(03) COMP VALUE ZERO.
025150     05  WS-HASH-CANDIDATE-ID    PIC S9(10) COMP VALUE ZERO.
025200     05  FILLER                  PIC X(10).
025300 01  PARAM-RECORD.
025400     05  P-YEAR                  PIC 9(04).
025500     05  P-MONTH                 PIC 9(02).
025600     05  P-TAX-RATE              PIC V9(04).
025700     05  P-ORE-RATE              PIC 9(07)V99.
025800     05  P-OVERWRITE             PIC X(01).
025850     05  FILLER                  PIC X(58).
025900****************************************************************
026000 PROCEDURE DIVISION.
026100****************************************************************
026200 000-TOP-LEVEL.
026300     DISPLAY 'UPLDPROC STARTING'.
026400     PERFORM 100-INITIALIZATION.
026500     IF NOT FATAL-ERROR
026600         PERFORM 200-VALIDATE-SHEET-HEADERS
026700     END-IF.
026800     IF NOT FATAL-ERROR
026900         PERFORM 300-BUILD-CONTROL-RECORD
027000     END-IF.
027100     IF NOT FATAL-ERROR
027200         PERFORM 400-LOAD-PAP-SHEET
027300     END-IF.
027400     IF NOT FATAL-ERROR
027500         PERFORM 500-LOAD-BOUNTY-SHEET
027600     END-IF.
027700     IF NOT FATAL-ERROR
027800         PERFORM 600-LOAD-MINING-SHEET
027900     END-IF.
028000     IF NOT FATAL-ERROR
028100         PERFORM 700-COPY-FORWARD-OLD-ACTIVITY
028200     END-IF.
028300     IF NOT FATAL-ERROR
028400         PERFORM 800-COMMIT-MASTERS-AND-CONTROL
028500     ELSE
028600         DISPLAY 'UPLDPROC ABORTED - NO FILES WERE UPDATED'
028700     END-IF.
028800     IF NOT FATAL-ERROR
028900         CALL 'CHARRSLV'
028950         COMPUTE WS-FIXORPHN-YM = P-YEAR * 100 + P-MONTH
029000         CALL 'FIXORPHN' USING WS-FIXORPHN-YM
029100     END-IF.
029200     DISPLAY 'UPLDPROC PAP READ: ' WS-PAP-READ-COUNT
029300         ' SKIPPED: ' WS-PAP-SKIP-COUNT.
029400     DISPLAY 'UPLDPROC BOUNTY READ: ' WS-BNT-READ-COUNT
029500         ' SKIPPED: ' WS-BNT-SKIP-COUNT.
029600     DISPLAY 'UPLDPROC MINING READ: ' WS-MIN-READ-COUNT
029700         ' SKIPPED: ' WS-MIN-SKIP-COUNT.
029800     GOBACK.
029900 100-INITIALIZATION.
030000     ACCEPT PARAM-RECORD FROM COMMAND-LINE.
030100     PERFORM 110-LOAD-CHARACTER-MASTER.
030200     IF NOT FATAL-ERROR
030300         PERFORM 120-LOAD-PLAYER-MASTER
030400     END-IF.
030500     IF NOT FATAL-ERROR
030600         PERFORM 130-LOAD-UPLOAD-CONTROL
030700     END-IF.
030800 110-LOAD-CHARACTER-MASTER.
030900     OPEN INPUT CHAR-MSTR-FILE.
031000     IF WS-CHARMSTR-STATUS NOT = '00'
031100         DISPLAY 'ERROR OPENING CHARACTER-MASTER. RC: '
031200                 WS-CHARMSTR-STATUS
031300         MOVE 'Y' TO SW-FATAL
031400     ELSE
031500         PERFORM 111-LOAD-ONE-CHARACTER
031600             UNTIL WS-CHARMSTR-STATUS = '10'
031700         CLOSE CHAR-MSTR-FILE
031800     END-IF.
031900 111-LOAD-ONE-CHARACTER.
032000     READ CHAR-MSTR-FILE
032100         AT END
032200             MOVE '10' TO WS-CHARMSTR-STATUS
032300         NOT AT END
032400             ADD 1 TO WS-CHAR-COUNT
032500             SET WS-CHAR-NDX TO WS-CHAR-COUNT
032600             MOVE CHAR-ID        TO WS-CT-CHAR-ID (WS-CHAR-NDX)
032700             MOVE CHAR-NAME      TO WS-CT-CHAR-NAME (WS-CHAR-NDX)
032800             MOVE CHAR-NAME      TO WS-UPPER-KEY
032900             PERFORM 910-UPPER-CASE-KEY
033000             MOVE WS-UPPER-KEY   TO WS-CT-CHAR-NAME-UC (WS-CHAR-NDX)
033100             MOVE CHAR-TITLE     TO WS-CT-CHAR-TITLE (WS-CHAR-NDX)
033200             MOVE CHAR-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
033300             MOVE CHAR-JOINDATE  TO WS-CT-JOINDATE (WS-CHAR-NDX)
033400     END-READ.
033500 120-LOAD-PLAYER-MASTER.
033600     OPEN INPUT PLYR-MSTR-FILE.
033700     IF WS-PLYRMSTR-STATUS NOT = '00'
033800         DISPLAY 'ERROR OPENING PLAYER-MASTER. RC: '
033900                 WS-PLYRMSTR-STATUS
034000         MOVE 'Y' TO SW-FATAL
034100     ELSE
034200         PERFORM 121-LOAD-ONE-PLAYER
034300             UNTIL WS-PLYRMSTR-STATUS = '10'
034400         CLOSE PLYR-MSTR-FILE
034500     END-IF.
034600 121-LOAD-ONE-PLAYER.
034700     READ PLYR-MSTR-FILE
034800         AT END
034900             MOVE '10' TO WS-PLYRMSTR-STATUS
035000         NOT AT END
035100             ADD 1 TO WS-PLYR-COUNT
035200             SET WS-PLYR-NDX TO WS-PLYR-COUNT
035300             MOVE PLYR-ID          TO WS-PT-PLYR-ID (WS-PLYR-NDX)
035400             MOVE PLYR-TITLE       TO WS-PT-TITLE (WS-PLYR-NDX)
035500             MOVE PLYR-TITLE       TO WS-UPPER-KEY
035600             PERFORM 910-UPPER-CASE-KEY
035700             MOVE WS-UPPER-KEY     TO WS-PT-TITLE-UC (WS-PLYR-NDX)
035800             MOVE PLYR-JOINDATE    TO WS-PT-JOINDATE (WS-PLYR-NDX)
035900             MOVE PLYR-MAINCHAR-ID TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
036000             IF WS-NEW-PLAYER-ID < PLYR-ID
036100                 MOVE PLYR-ID TO WS-NEW-PLAYER-ID
036200             END-IF
036300     END-READ.
036400 130-LOAD-UPLOAD-CONTROL.
036500     OPEN INPUT UPLD-CTL-FILE.
036600     IF WS-UPLDCTL-STATUS NOT = '00' AND WS-UPLDCTL-STATUS NOT = '35'
036700         DISPLAY 'ERROR OPENING UPLOAD-CONTROL. RC: '
036800                 WS-UPLDCTL-STATUS
036900         MOVE 'Y' TO SW-FATAL
037000     ELSE
037100         IF WS-UPLDCTL-STATUS = '00'
037200             PERFORM 131-LOAD-ONE-CONTROL
037300                 UNTIL WS-UPLDCTL-STATUS = '10'
037400             CLOSE UPLD-CTL-FILE
037500         END-IF
037600     END-IF.
037700 131-LOAD-ONE-CONTROL.
037800     READ UPLD-CTL-FILE
037900         AT END
038000             MOVE '10' TO WS-UPLDCTL-STATUS
038100         NOT AT END
038200             IF UPLD-YEAR = P-YEAR AND UPLD-MONTH = P-MONTH
038300                 MOVE 'Y' TO SW-OVERWRITE-FOUND
038400             ELSE
038500                 ADD 1 TO WS-CTL-COUNT
038600                 SET WS-CTL-NDX TO WS-CTL-COUNT
038700                 MOVE UPLD-YEAR     TO WS-CE-YEAR (WS-CTL-NDX)
038800                 MOVE UPLD-MONTH    TO WS-CE-MONTH (WS-CTL-NDX)
038900                 MOVE UPLD-DATE     TO WS-CE-DATE (WS-CTL-NDX)
039000                 MOVE UPLD-TAX-RATE TO WS-CE-TAX-RATE (WS-CTL-NDX)
039100                 MOVE UPLD-ORE-RATE TO WS-CE-ORE-RATE (WS-CTL-NDX)
039200                 MOVE UPLD-USER     TO WS-CE-USER (WS-CTL-NDX)
039300             END-IF
039400     END-READ.
039500 200-VALIDATE-SHEET-HEADERS.
039600     IF OLD-UPLOAD-FOUND AND P-OVERWRITE NOT = 'Y'
039700         DISPLAY 'UPLDPROC - UPLOAD ALREADY EXISTS FOR ' P-YEAR
039800             '-' P-MONTH ' AND OVERWRITE WAS NOT REQUESTED'
039900         MOVE 'Y' TO SW-FATAL
040000     END-IF.
040100     IF NOT FATAL-ERROR
040200         PERFORM 210-VALIDATE-PAP-HEADER
040300     END-IF.
040400     IF NOT FATAL-ERROR
040500         PERFORM 220-VALIDATE-BOUNTY-HEADER
040600     END-IF.
040700     IF NOT FATAL-ERROR
040800         PERFORM 230-VALIDATE-MINING-HEADER
040900     END-IF.
041000 210-VALIDATE-PAP-HEADER.
041100     OPEN INPUT PAP-SHEET-FILE.
041200     IF WS-PAPSHEET-STATUS NOT = '00'
041300         DISPLAY 'ERROR OPENING PAP-SHEET. RC: ' WS-PAPSHEET-STATUS
041400         MOVE 'Y' TO SW-FATAL
041500     ELSE
041600         READ PAP-SHEET-FILE INTO PAPH-HDR-REC
041700         IF PAPH-NAME-OK NOT = 'Y' OR PAPH-TITLE-OK NOT = 'Y'
041800             OR PAPH-PAP-OK NOT = 'Y' OR PAPH-STRAT-OK NOT = 'Y'
041900             DISPLAY 'UPLDPROC - PAP SHEET IS MISSING A REQUIRED '
042000                 'COLUMN - NEEDS NAME, TITLE, PAP, STRATEGIC-PAP'
042100             MOVE 'Y' TO SW-FATAL
042200         END-IF
042300     END-IF.
042400 220-VALIDATE-BOUNTY-HEADER.
042500     OPEN INPUT BNT-SHEET-FILE.
042600     IF WS-BNTSHEET-STATUS NOT = '00'
042700         DISPLAY 'ERROR OPENING BOUNTY-SHEET. RC: '
042800                 WS-BNTSHEET-STATUS
042900         MOVE 'Y' TO SW-FATAL
043000     ELSE
043100         READ BNT-SHEET-FILE INTO BNTH-HDR-REC
043200         IF BNTH-NAME-OK NOT = 'Y' OR BNTH-TAX-OK NOT = 'Y'
043300             DISPLAY 'UPLDPROC - BOUNTY SHEET IS MISSING A '
043400                 'REQUIRED COLUMN - NEEDS NAME, TAX'
043500             MOVE 'Y' TO SW-FATAL
043600         END-IF
043700     END-IF.
043800 230-VALIDATE-MINING-HEADER.
043900     OPEN INPUT MIN-SHEET-FILE.
044000     IF WS-MINSHEET-STATUS NOT = '00'
044100         DISPLAY 'ERROR OPENING MINING-SHEET. RC: '
044200                 WS-MINSHEET-STATUS
044300         MOVE 'Y' TO SW-FATAL
044400     ELSE
044500         READ MIN-SHEET-FILE INTO MINH-HDR-REC
044600         IF MINH-NAME-OK NOT = 'Y' OR MINH-MAINCHAR-OK NOT = 'Y'
044700             OR MINH-VOLUME-OK NOT = 'Y'
044800             DISPLAY 'UPLDPROC - MINING SHEET IS MISSING A '
044900                 'REQUIRED COLUMN - NEEDS NAME, MAIN-CHAR, VOLUME'
045000             MOVE 'Y' TO SW-FATAL
045100         END-IF
045200     END-IF.
045300 300-BUILD-CONTROL-RECORD.
045400     ADD 1 TO WS-CTL-COUNT.
045500     SET WS-CTL-NDX TO WS-CTL-COUNT.
045600     MOVE P-YEAR         TO WS-CE-YEAR (WS-CTL-NDX).
045700     MOVE P-MONTH        TO WS-CE-MONTH (WS-CTL-NDX).
045800     ACCEPT WS-CE-DATE (WS-CTL-NDX) FROM DATE.
045900     MOVE P-TAX-RATE     TO WS-CE-TAX-RATE (WS-CTL-NDX).
046000     MOVE P-ORE-RATE     TO WS-CE-ORE-RATE (WS-CTL-NDX).
046100     MOVE SPACES         TO WS-CE-USER (WS-CTL-NDX).
046200     ACCEPT WS-CE-USER (WS-CTL-NDX) FROM COMMAND-LINE.
046300 400-LOAD-PAP-SHEET.
046310     OPEN EXTEND PAP-OUT-FILE.
046400     PERFORM 410-PROCESS-ONE-PAP-ROW
046500         UNTIL WS-PAPSHEET-STATUS = '10' OR FATAL-ERROR.
046600     CLOSE PAP-SHEET-FILE.
046610     CLOSE PAP-OUT-FILE.
046700 410-PROCESS-ONE-PAP-ROW.
046800     READ PAP-SHEET-FILE
046900         AT END
047000             MOVE '10' TO WS-PAPSHEET-STATUS
047100         NOT AT END
047200             ADD 1 TO WS-PAP-READ-COUNT
047300             PERFORM 420-EDIT-PAP-ROW
047400     END-READ.
047500 420-EDIT-PAP-ROW.
047600     IF PAPR-SH-CHAR-NAME = SPACES
047700         OR NOT PAPR-SH-TITLE-CELL-PRESENT
047800         ADD 1 TO WS-PAP-SKIP-COUNT
047850     ELSE
047900         MOVE PAPR-SH-CHAR-NAME TO WS-UPPER-KEY
048000         PERFORM 910-UPPER-CASE-KEY
048100         PERFORM 430-FIND-OR-CREATE-CHARACTER
048200         MOVE PAPR-UPLOAD-YM TO PAPO-UPLOAD-YM
048300         MOVE WS-ROW-CHAR-ID TO PAPO-CHAR-ID
048400         IF PAPR-SH-PAP-X = SPACES
048500             MOVE ZERO TO PAPO-POINTS
048600         ELSE
048700             MOVE PAPR-SH-PAP-N TO PAPO-POINTS
048800         END-IF
048900         IF PAPR-SH-STRAT-X = SPACES
049000             MOVE ZERO TO PAPO-STRATEGIC
049100         ELSE
049200             MOVE PAPR-SH-STRAT-N TO PAPO-STRATEGIC
049300         END-IF
049400         MOVE PAPR-SH-CHAR-NAME TO PAPO-RAW-NAME
049500         PERFORM 495-BUFFER-PAP-RECORD
049600     END-IF.
049700 430-FIND-OR-CREATE-CHARACTER.
049800     PERFORM 431-SEARCH-CHARACTER-TABLE.
049900     IF NOT CHAR-WAS-FOUND
050000         MOVE PAPR-SH-CHAR-NAME TO WS-HASH-NAME-BUF
050100         PERFORM 900-NEXT-TEMP-CHAR-ID
050200         MOVE WS-ROW-CHAR-ID TO WS-CT-CHAR-ID (WS-CHAR-NDX)
050300         MOVE PAPR-SH-CHAR-NAME TO WS-CT-CHAR-NAME (WS-CHAR-NDX)
050400         MOVE WS-UPPER-KEY TO WS-CT-CHAR-NAME-UC (WS-CHAR-NDX)
050450         PERFORM 435-STRIP-SHEET-TITLE-TAG
050500         IF WS-ROW-TITLE = SPACES
050600             MOVE '__UNKNOWN__' TO WS-CT-CHAR-TITLE (WS-CHAR-NDX)
050700             MOVE '__UNKNOWN__' TO WS-ROW-TITLE
050800         ELSE
050900             MOVE WS-ROW-TITLE TO WS-CT-CHAR-TITLE (WS-CHAR-NDX)
051100         END-IF
051200         MOVE ZERO TO WS-CT-JOINDATE (WS-CHAR-NDX)
051300         PERFORM 440-FIND-OR-CREATE-PLAYER
051400         MOVE WS-NEW-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
051500     END-IF.
051600 431-SEARCH-CHARACTER-TABLE.
051700     MOVE 'N' TO SW-FOUND-CHAR.
051800     SET WS-CHAR-NDX TO 1.
051900     SEARCH WS-CHAR-ENTRY
052000         AT END CONTINUE
052100         WHEN WS-CT-CHAR-NAME-UC (WS-CHAR-NDX) = WS-UPPER-KEY
052200             MOVE 'Y' TO SW-FOUND-CHAR
052300             MOVE WS-CT-CHAR-ID (WS-CHAR-NDX) TO WS-ROW-CHAR-ID
052400     END-SEARCH.
052500     IF NOT CHAR-WAS-FOUND
052600         ADD 1 TO WS-CHAR-COUNT
052700         SET WS-CHAR-NDX TO WS-CHAR-COUNT
052800     END-IF.
052850 435-STRIP-SHEET-TITLE-TAG.
052860*    PAPR-SH-PLAYER-TITLE MAY CARRY AN EMBEDDED
052870*    <COLOR=0xAARRGGBB> TAG - STRIP IT BEFORE FILING OR
052880*    MATCHING IT AS A PLAYER-TITLE.
052890     MOVE PAPR-SH-PLAYER-TITLE TO WS-CT-INPUT-TEXT.
052892     CALL 'CLRTAGDT' USING WS-CT-INPUT-TEXT, WS-ROW-TITLE,
052894                           WS-CT-WEB-COLOR, WS-CT-TAG-FOUND.
052900 440-FIND-OR-CREATE-PLAYER.
053000     MOVE WS-ROW-TITLE TO WS-UPPER-KEY.
053100     PERFORM 910-UPPER-CASE-KEY.
053200     MOVE 'N' TO SW-FOUND-PLYR.
053300     SET WS-PLYR-NDX TO 1.
053400     SEARCH WS-PLYR-ENTRY
053500         AT END CONTINUE
053600         WHEN WS-PT-TITLE-UC (WS-PLYR-NDX) = WS-UPPER-KEY
053700             MOVE 'Y' TO SW-FOUND-PLYR
053800             MOVE WS-PT-PLYR-ID (WS-PLYR-NDX) TO WS-NEW-PLAYER-ID
053900     END-SEARCH.
054000     IF NOT PLYR-WAS-FOUND
054100         ADD 1 TO WS-NEW-PLAYER-ID
054200         ADD 1 TO WS-PLYR-COUNT
054300         SET WS-PLYR-NDX TO WS-PLYR-COUNT
054400         MOVE WS-NEW-PLAYER-ID TO WS-PT-PLYR-ID (WS-PLYR-NDX)
054500         MOVE WS-ROW-TITLE     TO WS-PT-TITLE (WS-PLYR-NDX)
054600         MOVE WS-UPPER-KEY     TO WS-PT-TITLE-UC (WS-PLYR-NDX)
054700         MOVE ZERO             TO WS-PT-JOINDATE (WS-PLYR-NDX)
054800         MOVE ZERO             TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
054900     END-IF.
055000 495-BUFFER-PAP-RECORD.
055200     WRITE PAPO-REC.
055300     IF WS-PAPOUT-STATUS NOT = '00'
055600         DISPLAY 'ERROR WRITING PAP-FILE. RC: ' WS-PAPOUT-STATUS
055700         MOVE 'Y' TO SW-FATAL
055800     END-IF.
055900 500-LOAD-BOUNTY-SHEET.
055910     OPEN EXTEND BNT-OUT-FILE.
056000     PERFORM 510-PROCESS-ONE-BOUNTY-ROW
056100         UNTIL WS-BNTSHEET-STATUS = '10' OR FATAL-ERROR.
056200     CLOSE BNT-SHEET-FILE.
056210     CLOSE BNT-OUT-FILE.
056300 510-PROCESS-ONE-BOUNTY-ROW.
056400     READ BNT-SHEET-FILE
056500         AT END
056600             MOVE '10' TO WS-BNTSHEET-STATUS
056700         NOT AT END
056800             ADD 1 TO WS-BNT-READ-COUNT
056900             PERFORM 520-EDIT-BOUNTY-ROW
057000     END-READ.
057100 520-EDIT-BOUNTY-ROW.
057200     IF BNTR-SH-CHAR-NAME = SPACES OR BNTR-SH-TAX-X = SPACES
057300         ADD 1 TO WS-BNT-SKIP-COUNT
057400     ELSE
057500         MOVE BNTR-SH-CHAR-NAME TO WS-UPPER-KEY
057600         PERFORM 910-UPPER-CASE-KEY
057700         PERFORM 531-SEARCH-CHARACTER-TABLE
057800         MOVE BNTR-UPLOAD-YM TO BNTO-UPLOAD-YM
057900         MOVE WS-ROW-CHAR-ID TO BNTO-CHAR-ID
058000         MOVE BNTR-SH-TAX-N TO BNTO-TAX-ISK
058100         MOVE BNTR-SH-CHAR-NAME TO BNTO-RAW-NAME
058200         PERFORM 595-BUFFER-BOUNTY-RECORD
058300     END-IF.
058400 531-SEARCH-CHARACTER-TABLE.
058500     PERFORM 431-SEARCH-CHARACTER-TABLE.
058600     IF NOT CHAR-WAS-FOUND
058700         MOVE BNTR-SH-CHAR-NAME TO WS-HASH-NAME-BUF
058800         PERFORM 900-NEXT-TEMP-CHAR-ID
058900         MOVE WS-ROW-CHAR-ID TO WS-CT-CHAR-ID (WS-CHAR-NDX)
059000         MOVE BNTR-SH-CHAR-NAME TO WS-CT-CHAR-NAME (WS-CHAR-NDX)
059100         MOVE WS-UPPER-KEY TO WS-CT-CHAR-NAME-UC (WS-CHAR-NDX)
059200         MOVE '__UNKNOWN__' TO WS-CT-CHAR-TITLE (WS-CHAR-NDX)
059300         MOVE ZERO TO WS-CT-JOINDATE (WS-CHAR-NDX)
059400         MOVE '__UNKNOWN__' TO WS-ROW-TITLE
059500         PERFORM 440-FIND-OR-CREATE-PLAYER
059600         MOVE WS-NEW-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
059700     END-IF.
059800 595-BUFFER-BOUNTY-RECORD.
060000     WRITE BNTO-REC.
060050     IF WS-BNTOUT-STATUS NOT = '00'
060400         DISPLAY 'ERROR WRITING BOUNTY-FILE. RC: ' WS-BNTOUT-STATUS
060500         MOVE 'Y' TO SW-FATAL
060600     END-IF.
060700 600-LOAD-MINING-SHEET.
060710     OPEN EXTEND MIN-OUT-FILE.
060800     PERFORM 610-PROCESS-ONE-MINING-ROW
060900         UNTIL WS-MINSHEET-STATUS = '10' OR FATAL-ERROR.
061000     CLOSE MIN-SHEET-FILE.
061010     CLOSE MIN-OUT-FILE.
061100 610-PROCESS-ONE-MINING-ROW.
061200     READ MIN-SHEET-FILE
061300         AT END
061400             MOVE '10' TO WS-MINSHEET-STATUS
061500         NOT AT END
061600             ADD 1 TO WS-MIN-READ-COUNT
061700             PERFORM 620-EDIT-MINING-ROW
061800     END-READ.
061900 620-EDIT-MINING-ROW.
062000     IF MINR-SH-CHAR-NAME = SPACES OR MINR-SH-VOLUME-X = SPACES
062100         ADD 1 TO WS-MIN-SKIP-COUNT
062200     ELSE
062300         MOVE MINR-SH-CHAR-NAME TO WS-UPPER-KEY
062400         PERFORM 910-UPPER-CASE-KEY
062500         PERFORM 631-SEARCH-CHARACTER-TABLE
062600         MOVE MINR-UPLOAD-YM TO MINO-UPLOAD-YM
062700         MOVE WS-ROW-CHAR-ID TO MINO-CHAR-ID
062800         MOVE MINR-SH-VOLUME-N TO MINO-VOLUME-M3
062900         MOVE MINR-SH-CHAR-NAME TO MINO-RAW-NAME
063000         PERFORM 695-BUFFER-MINING-RECORD
063100     END-IF.
063200 631-SEARCH-CHARACTER-TABLE.
063300     PERFORM 431-SEARCH-CHARACTER-TABLE.
063400     IF NOT CHAR-WAS-FOUND
063500         MOVE MINR-SH-CHAR-NAME TO WS-HASH-NAME-BUF
063600         PERFORM 900-NEXT-TEMP-CHAR-ID
063700         MOVE WS-ROW-CHAR-ID TO WS-CT-CHAR-ID (WS-CHAR-NDX)
063800         MOVE MINR-SH-CHAR-NAME TO WS-CT-CHAR-NAME (WS-CHAR-NDX)
063900         MOVE WS-UPPER-KEY TO WS-CT-CHAR-NAME-UC (WS-CHAR-NDX)
064000         MOVE ZERO TO WS-CT-JOINDATE (WS-CHAR-NDX)
064100         MOVE ZERO TO WS-NEW-PLAYER-ID
064200         IF MINR-SH-MAINCHAR-NAME NOT = SPACES
064300             MOVE MINR-SH-MAINCHAR-NAME TO WS-UPPER-KEY
064400             PERFORM 910-UPPER-CASE-KEY
064500             PERFORM 640-FIND-PLAYER-OF-MAINCHAR
064600         END-IF
064700         IF WS-NEW-PLAYER-ID = ZERO
064800             MOVE '__UNKNOWN__' TO WS-CT-CHAR-TITLE (WS-CHAR-NDX)
064850             MOVE '__UNKNOWN__' TO WS-ROW-TITLE
064900             PERFORM 440-FIND-OR-CREATE-PLAYER
065000         END-IF
065100         MOVE WS-NEW-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
065200     END-IF.
065300 640-FIND-PLAYER-OF-MAINCHAR.
065400     MOVE ZERO TO WS-NEW-PLAYER-ID.
065500     SET WS-CHAR-NDX TO 1.
065600     SEARCH WS-CHAR-ENTRY
065700         AT END CONTINUE
065800         WHEN WS-CT-CHAR-NAME-UC (WS-CHAR-NDX) = WS-UPPER-KEY
065900             MOVE WS-CT-PLAYER-ID (WS-CHAR-NDX) TO WS-NEW-PLAYER-ID
066000     END-SEARCH.
066100 695-BUFFER-MINING-RECORD.
066400     WRITE MINO-REC.
066450     IF WS-MINOUT-STATUS NOT = '00'
066700         DISPLAY 'ERROR WRITING MINING-FILE. RC: ' WS-MINOUT-STATUS
066800         MOVE 'Y' TO SW-FATAL
066900     END-IF.
067000 700-COPY-FORWARD-OLD-ACTIVITY.
067100     IF OLD-UPLOAD-FOUND AND P-OVERWRITE = 'Y'
067150         COMPUTE WS-PURGE-YM = P-YEAR * 100 + P-MONTH
067200         PERFORM 710-PURGE-ONE-FILE-SET
067300     END-IF.
067400 710-PURGE-ONE-FILE-SET.
067500     PERFORM 711-PURGE-PAP-FILE.
067600     PERFORM 712-PURGE-BOUNTY-FILE.
067700     PERFORM 713-PURGE-MINING-FILE.
067800 711-PURGE-PAP-FILE.
067900     OPEN INPUT PAP-IN-FILE.
068000     IF WS-PAPIN-STATUS = '00'
068050         OPEN EXTEND PAP-OUT-FILE
068100         PERFORM 711-COPY-ONE-PAP-RECORD
068200             UNTIL WS-PAPIN-STATUS = '10'
068250         CLOSE PAP-OUT-FILE
068300         CLOSE PAP-IN-FILE
068400     END-IF.
068500 711-COPY-ONE-PAP-RECORD.
068600     READ PAP-IN-FILE
068700         AT END
068800             MOVE '10' TO WS-PAPIN-STATUS
068900         NOT AT END
069000             IF PAPI-UPLOAD-YM NOT = WS-PURGE-YM
069200                 MOVE PAPI-REC TO PAPO-REC
069300                 WRITE PAPO-REC
069500             END-IF
069600     END-READ.
069700 712-PURGE-BOUNTY-FILE.
069800     OPEN INPUT BNT-IN-FILE.
069900     IF WS-BNTIN-STATUS = '00'
069950         OPEN EXTEND BNT-OUT-FILE
070000         PERFORM 712-COPY-ONE-BOUNTY-RECORD
070100             UNTIL WS-BNTIN-STATUS = '10'
070150         CLOSE BNT-OUT-FILE
070200         CLOSE BNT-IN-FILE
070300     END-IF.
070400 712-COPY-ONE-BOUNTY-RECORD.
070500     READ BNT-IN-FILE
070600         AT END
070700             MOVE '10' TO WS-BNTIN-STATUS
070800         NOT AT END
070900             IF BNTI-UPLOAD-YM NOT = WS-PURGE-YM
071100                 MOVE BNTI-REC TO BNTO-REC
071200                 WRITE BNTO-REC
071400             END-IF
071500     END-READ.
071600 713-PURGE-MINING-FILE.
071700     OPEN INPUT MIN-IN-FILE.
071800     IF WS-MININ-STATUS = '00'
071850         OPEN EXTEND MIN-OUT-FILE
071900         PERFORM 713-COPY-ONE-MINING-RECORD
072000             UNTIL WS-MININ-STATUS = '10'
072050         CLOSE MIN-OUT-FILE
072100         CLOSE MIN-IN-FILE
072200     END-IF.
072300 713-COPY-ONE-MINING-RECORD.
072400     READ MIN-IN-FILE
072500         AT END
072600             MOVE '10' TO WS-MININ-STATUS
072700         NOT AT END
072800             IF MINI-UPLOAD-YM NOT = WS-PURGE-YM
073000                 MOVE MINI-REC TO MINO-REC
073100                 WRITE MINO-REC
073300             END-IF
073400     END-READ.
073500 800-COMMIT-MASTERS-AND-CONTROL.
073600     PERFORM 810-REWRITE-CHARACTER-MASTER.
073700     PERFORM 820-REWRITE-PLAYER-MASTER.
073800     PERFORM 830-REWRITE-UPLOAD-CONTROL.
073900 810-REWRITE-CHARACTER-MASTER.
074000     OPEN OUTPUT CHAR-MSTR-FILE.
074100     PERFORM 811-WRITE-ONE-CHARACTER
074200         VARYING WS-CHAR-NDX FROM 1 BY 1
074300         UNTIL WS-CHAR-NDX > WS-CHAR-COUNT.
074400     CLOSE CHAR-MSTR-FILE.
074500 811-WRITE-ONE-CHARACTER.
074600     MOVE WS-CT-CHAR-ID (WS-CHAR-NDX)     TO CHAR-ID.
074700     MOVE WS-CT-CHAR-NAME (WS-CHAR-NDX)   TO CHAR-NAME.
074800     MOVE WS-CT-CHAR-TITLE (WS-CHAR-NDX)  TO CHAR-TITLE.
074900     MOVE WS-CT-PLAYER-ID (WS-CHAR-NDX)   TO CHAR-PLAYER-ID.
075000     MOVE WS-CT-JOINDATE (WS-CHAR-NDX)    TO CHAR-JOINDATE.
075100     WRITE CHAR-REC.
075200 820-REWRITE-PLAYER-MASTER.
075300     OPEN OUTPUT PLYR-MSTR-FILE.
075400     PERFORM 821-WRITE-ONE-PLAYER
075500         VARYING WS-PLYR-NDX FROM 1 BY 1
075600         UNTIL WS-PLYR-NDX > WS-PLYR-COUNT.
075700     CLOSE PLYR-MSTR-FILE.
075800 821-WRITE-ONE-PLAYER.
075900     MOVE WS-PT-PLYR-ID (WS-PLYR-NDX)       TO PLYR-ID.
076000     MOVE WS-PT-TITLE (WS-PLYR-NDX)         TO PLYR-TITLE.
076100     MOVE WS-PT-JOINDATE (WS-PLYR-NDX)      TO PLYR-JOINDATE.
076200     MOVE WS-PT-MAINCHAR-ID (WS-PLYR-NDX)   TO PLYR-MAINCHAR-ID.
076300     WRITE PLYR-REC.
076400 830-REWRITE-UPLOAD-CONTROL.
076500     OPEN OUTPUT UPLD-CTL-FILE.
076600     PERFORM 831-WRITE-ONE-CONTROL
076700         VARYING WS-CTL-NDX FROM 1 BY 1
076800         UNTIL WS-CTL-NDX > WS-CTL-COUNT.
076900     CLOSE UPLD-CTL-FILE.
077000 831-WRITE-ONE-CONTROL.
077100     MOVE WS-CE-YEAR (WS-CTL-NDX)     TO UPLD-YEAR.
077200     MOVE WS-CE-MONTH (WS-CTL-NDX)    TO UPLD-MONTH.
077300     MOVE WS-CE-DATE (WS-CTL-NDX)     TO UPLD-DATE.
077400     MOVE WS-CE-TAX-RATE (WS-CTL-NDX) TO UPLD-TAX-RATE.
077500     MOVE WS-CE-ORE-RATE (WS-CTL-NDX) TO UPLD-ORE-RATE.
077600     MOVE WS-CE-USER (WS-CTL-NDX)     TO UPLD-USER.
077700     WRITE UPLD-REC.
077800 900-NEXT-TEMP-CHAR-ID.
077900     ACCEPT WS-HASH-CLOCK FROM TIME.
078000     MOVE ZERO TO WS-HASH-SUM.
078100     PERFORM 901-SUM-ONE-NAME-BYTE
078200         VARYING WS-HASH-BYTE-NDX FROM 1 BY 1
078300         UNTIL WS-HASH-BYTE-NDX > 40.
078400     COMPUTE WS-HASH-RAW = WS-HASH-SUM + WS-HASH-CLOCK.
078500     MOVE ZERO TO WS-HASH-TRIES.
078550     MOVE 'Y' TO SW-FOUND-COLLISION.
078600     PERFORM 902-TRY-ONE-TEMP-ID
078700         UNTIL NOT TEMP-ID-COLLIDES OR WS-HASH-TRIES > 9999.
078800     COMPUTE WS-ROW-CHAR-ID = ZERO - WS-HASH-MOD.
078900 901-SUM-ONE-NAME-BYTE.
079000     ADD WS-HASH-DIGIT (WS-HASH-BYTE-NDX) TO WS-HASH-SUM.
079100 902-TRY-ONE-TEMP-ID.
079200     ADD WS-HASH-TRIES TO WS-HASH-RAW GIVING WS-HASH-RAW.
079300     DIVIDE WS-HASH-RAW BY 10000
079400         GIVING WS-HASH-DUMMY REMAINDER WS-HASH-MOD.
079500     IF WS-HASH-MOD = ZERO
079600         MOVE 1 TO WS-HASH-MOD
079700     END-IF.
079750     COMPUTE WS-HASH-CANDIDATE-ID = ZERO - WS-HASH-MOD.
079800     MOVE 'N' TO SW-FOUND-COLLISION.
079900     SET WS-CHAR-NDX TO 1.
080000     SEARCH WS-CHAR-ENTRY
080100         AT END CONTINUE
080200         WHEN WS-CT-CHAR-ID (WS-CHAR-NDX) = WS-HASH-CANDIDATE-ID
080400             MOVE 'Y' TO SW-FOUND-COLLISION
080500     END-SEARCH.
080600     ADD 1 TO WS-HASH-TRIES.
080700 910-UPPER-CASE-KEY.
080800     INSPECT WS-UPPER-KEY CONVERTING
080900         'abcdefghijklmnopqrstuvwxyz' TO
081000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
