000100***************************************************************
000200*    COPYBOOK   PLYRREC                                        *
000300*    PLAYER MASTER RECORD - ONE PER REAL-WORLD ACCOUNT HOLDER  *
000400*    KEYED BY PLYR-ID, LOADED WHOLE TO TABLE WS-PLYR-TABLE     *
000500*    BY EVERY JOB THAT TOUCHES PLAYER-MASTER, REWRITTEN WHOLE  *
000600*    ON CLOSE.                                                 *
000700*                                                               *
000800*    MAINTENANCE                                                *
000900*    ---------------------------------------------------------  *
001000*    2011-03-14  RJH  ORIGINAL LAYOUT FOR CORP OFFICE CONVERSION *
001100*    2014-09-02  RJH  ADDED PLYR-MAINCHAR-ID FOR MAINCHAR-UPDATE *
001200*    2019-11-08  KDW  Y2K-STYLE REVIEW - JOINDATE WIDENED TO     *
001300*                     14 DIGITS TO HOLD FULL TIMESTAMP           *
001400***************************************************************
001500 01  PLYR-REC.
001600     05  PLYR-ID                     PIC S9(10).
001700     05  PLYR-TITLE                  PIC X(40).
001800*        RESERVED TITLE '__UNKNOWN__' IS THE HOUSE PLAYER FOR
001900*        ANY CHARACTER WE CANNOT MATCH TO A REAL PERSON.
002000     05  PLYR-JOINDATE               PIC 9(14).
002100     05  PLYR-JOINDATE-R REDEFINES PLYR-JOINDATE.
002200         10  PLYR-JD-YYYYMMDD        PIC 9(8).
002300         10  PLYR-JD-HHMMSS          PIC 9(6).
002400*        0 = PLAYER HAS NO DATED CHARACTER YET.
002500     05  PLYR-MAINCHAR-ID            PIC S9(10).
002600*        0 = NO MAIN CHARACTER DESIGNATED YET.
002700     05  FILLER                      PIC X(20).
