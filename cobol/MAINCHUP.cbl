000100 IDENTIFICATION DIVISION.
000200****************************************************************
000300 PROGRAM-ID. MAINCHUP.
000400 AUTHOR. DOUG STOUT.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 02/06/1989.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900****************************************************************
001000*    MAINCHAR-UPDATE.  PICKS EACH PLAYER'S MAIN CHARACTER - THE *
001100*    EARLIEST-JOINED OF ITS CHARACTERS, TIES GOING TO WHICHEVER *
001200*    WAS LOADED FIRST, OR SIMPLY THE FIRST CHARACTER LOADED IF  *
001300*    NONE OF THEM HAVE A JOIN DATE YET - AND REWRITES PLAYER-   *
001400*    MASTER WITH THE RESULT.  RUN NIGHTLY AFTER JOINDATU.       *
001500*                                                               *
001600*    THIS IS THE OLD HOUSEHOLD-HEAD DESIGNATION JOB, WHICH      *
001700*    PICKED THE SENIOR MEMBER OF EACH HOUSEHOLD FOR MAILING     *
001800*    PURPOSES.  SAME SENIORITY-BY-JOIN-DATE RULE, HOUSEHOLD     *
001900*    RENAMED PLAYER, MEMBER RENAMED CHARACTER.                  *
002000*                                                               *
002100*    CHANGE LOG                                                 *
002200*    ----------------------------------------------------------  *
002300*    1989-02-06  DWS  ORIGINAL - HOUSEHOLD-HEAD DESIGNATION      *
002400*    1994-10-17  DWS  ADDED TIE-BREAK ON HOUSEHOLD MEMBER ORDER *
002500*                     WHEN TWO MEMBERS JOINED THE SAME DAY      *
002600*    1998-12-02  DWS  Y2K REVIEW - JOIN-DATE FIELDS ALREADY 4-  *
002700*                     DIGIT YEAR, NO CHANGE REQUIRED             *
002800*    2016-02-09  RJH  REBUILT FOR THE KILLMAIL SYSTEM - MEMBERS *
002900*                     OUT, CHARACTERS IN; HOUSEHOLDS WITH NO    *
003000*                     DATED MEMBER NOW FALL BACK TO THE FIRST   *
003100*                     ONE LOADED INSTEAD OF BEING SKIPPED       *
003200*    2019-11-08  KDW  __UNKNOWN__ EXCLUDED, EMPTY PLAYERS NOW   *
003300*                     WARNED AND SKIPPED RATHER THAN ABENDING   *
003400****************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CHAR-MSTR-FILE ASSIGN TO UT-S-CHARMSTR
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS IS WS-CHARMSTR-STATUS.
004600     SELECT PLYR-MSTR-FILE ASSIGN TO UT-S-PLYRMSTR
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS IS WS-PLYRMSTR-STATUS.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  CHAR-MSTR-FILE LABEL RECORDS ARE STANDARD.
005200 COPY CHARREC.
005300 FD  PLYR-MSTR-FILE LABEL RECORDS ARE STANDARD.
005400 COPY PLYRREC.
005500 WORKING-STORAGE SECTION.
005600 01  WS-FILE-STATUSES.
005700     05  WS-CHARMSTR-STATUS      PIC X(02) VALUE SPACES.
005800     05  WS-PLYRMSTR-STATUS      PIC X(02) VALUE SPACES.
005900     05  FILLER                  PIC X(04).
006000 01  WS-SWITCHES.
006100     05  SW-FATAL                PIC X VALUE 'N'.
006200         88  FATAL-ERROR               VALUE 'Y'.
006300     05  SW-HAS-JOINDATE         PIC X VALUE 'N'.
006400         88  PLAYER-HAS-JOINDATE       VALUE 'Y'.
006500     05  FILLER                  PIC X(06).
006600 01  WS-COUNTERS.
006700     05  WS-CHAR-COUNT           PIC S9(08) COMP VALUE ZERO.
006800     05  WS-PLYR-COUNT           PIC S9(08) COMP VALUE ZERO.
006900     05  WS-CHANGED-COUNT        PIC S9(07) COMP-3 VALUE ZERO.
007000     05  WS-SKIPPED-COUNT        PIC S9(07) COMP-3 VALUE ZERO.
007100     05  FILLER                  PIC X(06).
007200 01  WS-CHAR-TABLE.
007300     05  WS-CHAR-ENTRY           OCCURS 3000 TIMES
007400                                 INDEXED BY WS-CHAR-NDX.
007500         10  WS-CT-CHAR-ID           PIC S9(10) COMP.
007600         10  WS-CT-CHAR-ID-DUMP REDEFINES WS-CT-CHAR-ID
007700                                     PIC X(04).
007800         10  WS-CT-PLAYER-ID         PIC S9(10) COMP.
007900         10  WS-CT-JOINDATE          PIC 9(14).
008000         10  FILLER                  PIC X(10).
008100 01  WS-PLYR-TABLE.
008200     05  WS-PLYR-ENTRY           OCCURS 2000 TIMES
008300                                 INDEXED BY WS-PLYR-NDX.
008400         10  WS-PT-PLYR-ID           PIC S9(10) COMP.
008500         10  WS-PT-PLYR-ID-DUMP REDEFINES WS-PT-PLYR-ID
008600                                     PIC X(04).
008700         10  WS-PT-TITLE             PIC X(40).
008800         10  WS-PT-TITLE-UC          PIC X(40).
008900         10  WS-PT-JOINDATE          PIC 9(14).
009000         10  WS-PT-MAINCHAR-ID       PIC S9(10) COMP.
009100         10  FILLER                  PIC X(10).
009200 01  WS-WORK-FIELDS.
009300     05  WS-UPPER-KEY            PIC X(40).
009400     05  WS-FOUND-COUNT          PIC S9(05) COMP VALUE ZERO.
009500     05  WS-FIRST-CHAR-ID        PIC S9(10) COMP VALUE ZERO.
009600     05  WS-BEST-CHAR-ID         PIC S9(10) COMP VALUE ZERO.
009700     05  WS-BEST-JOINDATE        PIC 9(14) VALUE ZERO.
009750     05  WS-BEST-JOINDATE-R REDEFINES WS-BEST-JOINDATE.
009760         10  WS-BEST-JD-YYYYMMDD PIC 9(8).
009770         10  WS-BEST-JD-HHMMSS   PIC 9(6).
009800     05  FILLER                  PIC X(10).
009900****************************************************************
010000 PROCEDURE DIVISION.
010100****************************************************************
010200 000-TOP-LEVEL.
010300     DISPLAY 'MAINCHUP STARTING'.
010400     PERFORM 100-INITIALIZATION.
010500     IF NOT FATAL-ERROR
010600         PERFORM 200-DETERMINE-MAIN-CHARACTERS
010700             VARYING WS-PLYR-NDX FROM 1 BY 1
010800             UNTIL WS-PLYR-NDX > WS-PLYR-COUNT
010900     END-IF.
011000     IF NOT FATAL-ERROR
011100         PERFORM 900-REWRITE-PLAYER-MASTER
011200     END-IF.
011300     DISPLAY 'MAINCHUP CHANGED: ' WS-CHANGED-COUNT
011400         '  SKIPPED: ' WS-SKIPPED-COUNT.
011500     GOBACK.
011600 100-INITIALIZATION.
011700     PERFORM 110-LOAD-CHARACTER-MASTER.
011800     IF NOT FATAL-ERROR
011900         PERFORM 120-LOAD-PLAYER-MASTER
012000     END-IF.
012100 110-LOAD-CHARACTER-MASTER.
012200     OPEN INPUT CHAR-MSTR-FILE.
012300     IF WS-CHARMSTR-STATUS NOT = '00'
012400         DISPLAY 'ERROR OPENING CHARACTER-MASTER. RC: '
012500                 WS-CHARMSTR-STATUS
012600         MOVE 'Y' TO SW-FATAL
012700     ELSE
012800         PERFORM 111-LOAD-ONE-CHARACTER
012900             UNTIL WS-CHARMSTR-STATUS = '10'
013000         CLOSE CHAR-MSTR-FILE
013100     END-IF.
013200 111-LOAD-ONE-CHARACTER.
013300     READ CHAR-MSTR-FILE
013400         AT END
013500             MOVE '10' TO WS-CHARMSTR-STATUS
013600         NOT AT END
013700             ADD 1 TO WS-CHAR-COUNT
013800             SET WS-CHAR-NDX TO WS-CHAR-COUNT
013900             MOVE CHAR-ID        TO WS-CT-CHAR-ID (WS-CHAR-NDX)
014000             MOVE CHAR-PLAYER-ID TO WS-CT-PLAYER-ID (WS-CHAR-NDX)
014100             MOVE CHAR-JOINDATE  TO WS-CT-JOINDATE (WS-CHAR-NDX)
014200     END-READ.
014300 120-LOAD-PLAYER-MASTER.
014400     OPEN INPUT PLYR-MSTR-FILE.
014500     IF WS-PLYRMSTR-STATUS NOT = '00'
014600         DISPLAY 'ERROR OPENING PLAYER-MASTER. RC: '
014700                 WS-PLYRMSTR-STATUS
014800         MOVE 'Y' TO SW-FATAL
014900     ELSE
015000         PERFORM 121-LOAD-ONE-PLAYER
015100             UNTIL WS-PLYRMSTR-STATUS = '10'
015200         CLOSE PLYR-MSTR-FILE
015300     END-IF.
015400 121-LOAD-ONE-PLAYER.
015500     READ PLYR-MSTR-FILE
015600         AT END
015700             MOVE '10' TO WS-PLYRMSTR-STATUS
015800         NOT AT END
015900             ADD 1 TO WS-PLYR-COUNT
016000             SET WS-PLYR-NDX TO WS-PLYR-COUNT
016100             MOVE PLYR-ID          TO WS-PT-PLYR-ID (WS-PLYR-NDX)
016200             MOVE PLYR-TITLE       TO WS-PT-TITLE (WS-PLYR-NDX)
016300             MOVE PLYR-TITLE       TO WS-UPPER-KEY
016400             PERFORM 910-UPPER-CASE-KEY
016500             MOVE WS-UPPER-KEY     TO WS-PT-TITLE-UC (WS-PLYR-NDX)
016600             MOVE PLYR-JOINDATE    TO WS-PT-JOINDATE (WS-PLYR-NDX)
016700             MOVE PLYR-MAINCHAR-ID TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
016800     END-READ.
016900****************************************************************
017000 200-DETERMINE-MAIN-CHARACTERS.
017100     IF WS-PT-TITLE-UC (WS-PLYR-NDX) NOT = '__UNKNOWN__'
017200         MOVE ZERO TO WS-FOUND-COUNT
017300         MOVE ZERO TO WS-FIRST-CHAR-ID
017400         MOVE ZERO TO WS-BEST-CHAR-ID
017500         MOVE ZERO TO WS-BEST-JOINDATE
017600         MOVE 'N'  TO SW-HAS-JOINDATE
017700         PERFORM 210-SCAN-CHARS-FOR-PLAYER
017800             VARYING WS-CHAR-NDX FROM 1 BY 1
017900             UNTIL WS-CHAR-NDX > WS-CHAR-COUNT
018000         IF WS-FOUND-COUNT = ZERO
018100             DISPLAY 'MAINCHUP - PLAYER HAS NO CHARACTERS, SKIPPED: '
018200                 WS-PT-PLYR-ID (WS-PLYR-NDX)
018300             ADD 1 TO WS-SKIPPED-COUNT
018400         ELSE
018500             IF NOT PLAYER-HAS-JOINDATE
018600                 MOVE WS-FIRST-CHAR-ID TO WS-BEST-CHAR-ID
018700             END-IF
018800             IF WS-BEST-CHAR-ID NOT = WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
018900                 MOVE WS-BEST-CHAR-ID TO WS-PT-MAINCHAR-ID (WS-PLYR-NDX)
018950                 DISPLAY 'MAINCHUP - PLAYER ' WS-PT-PLYR-ID (WS-PLYR-NDX)
018960                     ' NEW MAIN CHAR ' WS-BEST-CHAR-ID
018970                     ' JOINED ' WS-BEST-JD-YYYYMMDD
019000                 ADD 1 TO WS-CHANGED-COUNT
019100             END-IF
019200         END-IF
019300     END-IF.
019400 210-SCAN-CHARS-FOR-PLAYER.
019500     IF WS-CT-PLAYER-ID (WS-CHAR-NDX) = WS-PT-PLYR-ID (WS-PLYR-NDX)
019600         ADD 1 TO WS-FOUND-COUNT
019700         IF WS-FIRST-CHAR-ID = ZERO
019800             MOVE WS-CT-CHAR-ID (WS-CHAR-NDX) TO WS-FIRST-CHAR-ID
019900         END-IF
020000         IF WS-CT-JOINDATE (WS-CHAR-NDX) NOT = ZERO
020100             IF NOT PLAYER-HAS-JOINDATE
020200                 OR WS-CT-JOINDATE (WS-CHAR-NDX) < WS-BEST-JOINDATE
020300                 MOVE WS-CT-JOINDATE (WS-CHAR-NDX) TO WS-BEST-JOINDATE
020400                 MOVE WS-CT-CHAR-ID (WS-CHAR-NDX)  TO WS-BEST-CHAR-ID
020500                 MOVE 'Y' TO SW-HAS-JOINDATE
020600             END-IF
020700         END-IF
020800     END-IF.
020900****************************************************************
021000 900-REWRITE-PLAYER-MASTER.
021100     OPEN OUTPUT PLYR-MSTR-FILE.
021200     PERFORM 901-WRITE-ONE-PLAYER
021300         VARYING WS-PLYR-NDX FROM 1 BY 1
021400         UNTIL WS-PLYR-NDX > WS-PLYR-COUNT.
021500     CLOSE PLYR-MSTR-FILE.
021600 901-WRITE-ONE-PLAYER.
021700     MOVE WS-PT-PLYR-ID (WS-PLYR-NDX)     TO PLYR-ID.
021800     MOVE WS-PT-TITLE (WS-PLYR-NDX)       TO PLYR-TITLE.
021900     MOVE WS-PT-JOINDATE (WS-PLYR-NDX)    TO PLYR-JOINDATE.
022000     MOVE WS-PT-MAINCHAR-ID (WS-PLYR-NDX) TO PLYR-MAINCHAR-ID.
022100     WRITE PLYR-REC.
022200****************************************************************
022300 910-UPPER-CASE-KEY.
022400     INSPECT WS-UPPER-KEY REPLACING
022500         ALL 'a' BY 'A' ALL 'b' BY 'B' ALL 'c' BY 'C'
022600         ALL 'd' BY 'D' ALL 'e' BY 'E' ALL 'f' BY 'F'
022700         ALL 'g' BY 'G' ALL 'h' BY 'H' ALL 'i' BY 'I'
022800         ALL 'j' BY 'J' ALL 'k' BY 'K' ALL 'l' BY 'L'
022900         ALL 'm' BY 'M' ALL 'n' BY 'N' ALL 'o' BY 'O'
023000         ALL 'p' BY 'P' ALL 'q' BY 'Q' ALL 'r' BY 'R'
023100         ALL 's' BY 'S' ALL 't' BY 'T' ALL 'u' BY 'U'
023200         ALL 'v' BY 'V' ALL 'w' BY 'W' ALL 'x' BY 'X'
023300         ALL 'y' BY 'Y' ALL 'z' BY 'Z'.
