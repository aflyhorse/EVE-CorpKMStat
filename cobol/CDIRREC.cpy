000100***************************************************************
000200*    COPYBOOK   CDIRREC                                        *
000300*    CHARACTER-DIRECTORY - STAND-IN FOR THE ONLINE CHARACTER    *
000400*    LOOKUP SERVICE.  KEYED BY CDIR-CHAR-ID; NAME LOOKUPS ARE    *
000500*    CASE-INSENSITIVE (SEE UPPER-CASE-KEY PARAGRAPHS).           *
000600*    2017-05-22  RJH  ORIGINAL LAYOUT                            *
000700***************************************************************
000800 01  CDIR-REC.
000900     05  CDIR-CHAR-ID                PIC 9(10).
001000     05  CDIR-CHAR-NAME              PIC X(40).
001100     05  CDIR-TITLE                  PIC X(40).
001200     05  CDIR-JOINDATE               PIC 9(14).
001300*        0 = CHARACTER HAS NEVER JOINED THE CORP.
001400     05  FILLER                      PIC X(10).
