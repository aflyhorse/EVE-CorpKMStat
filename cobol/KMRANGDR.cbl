000100 IDENTIFICATION DIVISION.
000200***********************************************************
000300 PROGRAM-ID. KMRANGDR.
000400 AUTHOR. R J HARROWGATE.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 04/12/1988.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900***********************************************************
001000*    KM-RANGE.  DRIVES THE DAILY KILLMAIL PARSE (KMPARSDY)   *
001100*    OVER AN INCLUSIVE RANGE OF CALENDAR DATES, ONE DAY AT   *
001200*    A TIME, IN ORDER.  STOPS THE WHOLE RUN THE FIRST TIME A *
001300*    DAY HAS NO FEED OR KM-PARSE FAILS, AND ADVANCES THE     *
001400*    CFG-LATEST-DATE CHECKPOINT - REWRITING CONFIG AT ONCE - *
001500*    AFTER EVERY DAY THAT SUCCEEDS AND IS LATER THAN WHAT WE *
001600*    ALREADY HAD ON FILE.                                    *
001700*                                                            *
001800*    ORIGINALLY THE CATCH-UP DRIVER FOR THE OLD DUES-AND-    *
001900*    ATTENDANCE AUDIT SCAN (THE SAME PROGRAM THAT LATER      *
002000*    BECAME KMPARSDY) - WHEN THE OVERNIGHT JOB MISSED A      *
002100*    NIGHT, OPERATIONS RE-RAN THIS DRIVER OVER THE MISSED    *
002200*    BUSINESS DAYS RATHER THAN HAND-SUBMIT EACH ONE.  THE     *
002300*    DATE-WINDOW/CHECKPOINT SHAPE CARRIES OVER UNCHANGED.     *
002400*                                                            *
002500*    CHANGE LOG                                              *
002600*    -------------------------------------------------------*
002700*    1988-04-12  RJH  ORIGINAL - CATCH-UP DRIVER FOR THE     *
002800*                     DUES/ATTENDANCE AUDIT SCAN             *
002900*    1992-07-30  RJH  ADDED THE DEFAULT-END-DATE-IS-TODAY    *
003000*                     RULE - OPERATIONS KEPT FORGETTING TO   *
003100*                     SUPPLY AN END DATE ON RERUNS           *
003200*    1998-12-04  RJH  Y2K REMEDIATION - CENTURY WINDOW ADDED *
003300*                     TO THE ACCEPT-FROM-DATE TODAY LOOKUP,  *
003400*                     ALL RANGE ARITHMETIC NOW ON A REAL     *
003500*                     JULIAN DAY NUMBER INSTEAD OF THE OLD   *
003600*                     TWO-DIGIT-YEAR DAY COUNTER             *
003700*    2016-02-09  RJH  REBUILT FOR THE KILLMAIL SYSTEM - NOW  *
003800*                     DRIVES KMPARSDY OVER THE CORP'S KILL   *
003900*                     BOARD FEED AND OWNS THE CFG-LATEST-    *
004000*                     DATE CHECKPOINT IN CONFIG               *
004100***********************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT CONFIG ASSIGN TO UT-S-CONFIG
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS WS-CONFIG-STATUS.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  CONFIG
005600     LABEL RECORDS ARE STANDARD.
005700 COPY CFGREC.
005800 WORKING-STORAGE SECTION.
005900 01  WS-FILE-STATUSES.
006000     05  WS-CONFIG-STATUS        PIC X(02) VALUE SPACES.
006100     05  FILLER                  PIC X(08).
006200 01  WS-SWITCHES.
006300     05  SW-FATAL                PIC X(01) VALUE 'N'.
006400         88  FATAL-ERROR             VALUE 'Y'.
006500     05  SW-STOP-RANGE           PIC X(01) VALUE 'N'.
006600         88  RANGE-STOPPED           VALUE 'Y'.
006700     05  FILLER                  PIC X(08).
006800 01  WS-COUNTERS.
006900     05  WS-DAYS-RUN             PIC S9(05) COMP VALUE ZERO.
007000     05  WS-DAYS-OK              PIC S9(05) COMP VALUE ZERO.
007100     05  FILLER                  PIC X(06).
007200 01  WS-TODAY-8                  PIC 9(08) VALUE ZERO.
007300 01  WS-TODAY-8-R REDEFINES WS-TODAY-8.
007400     05  WS-TODAY-CC             PIC 9(02).
007500     05  WS-TODAY-YY             PIC 9(02).
007600     05  WS-TODAY-MM             PIC 9(02).
007700     05  WS-TODAY-DD             PIC 9(02).
007800 01  WS-SYS-DATE                 PIC 9(06) VALUE ZERO.
007900 01  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
008000     05  WS-SYS-YY               PIC 9(02).
008100     05  WS-SYS-MM               PIC 9(02).
008200     05  WS-SYS-DD               PIC 9(02).
008300 01  WS-RANGE-FIELDS.
008400     05  WS-RANGE-START          PIC 9(08) VALUE ZERO.
008500     05  WS-RANGE-END            PIC 9(08) VALUE ZERO.
008600     05  WS-CURRENT-DATE         PIC 9(08) VALUE ZERO.
008700     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
008800         10  WS-CD-YYYY          PIC 9(04).
008900         10  WS-CD-MM            PIC 9(02).
009000         10  WS-CD-DD            PIC 9(02).
009100     05  WS-KM-RETURN-CODE       PIC 9(02) VALUE ZERO.
009200     05  FILLER                  PIC X(06).
009300 01  WS-SPLIT-DATE-IN            PIC 9(08) VALUE ZERO.
009400 01  WS-SPLIT-DATE-IN-R REDEFINES WS-SPLIT-DATE-IN.
009500     05  WS-SPLIT-YYYY           PIC 9(04).
009600     05  WS-SPLIT-MM             PIC 9(02).
009700     05  WS-SPLIT-DD             PIC 9(02).
009800 01  WS-JULIAN-WORK.
009900     05  WS-JD-YEAR              PIC 9(04) COMP.
010000     05  WS-JD-MONTH             PIC 9(02) COMP.
010100     05  WS-JD-DAY               PIC 9(02) COMP.
010200     05  WS-JD-Y                 PIC S9(08) COMP.
010300     05  WS-JD-M                 PIC S9(08) COMP.
010400     05  WS-JD-RESULT            PIC S9(08) COMP.
010500     05  WS-START-JDN            PIC S9(08) COMP.
010600     05  WS-END-JDN              PIC S9(08) COMP.
010700     05  WS-CURRENT-JDN          PIC S9(08) COMP.
010800     05  FILLER                  PIC X(06).
010900 01  WS-REVERSE-WORK.
011000     05  WS-JY-JDN-IN            PIC S9(08) COMP.
011100     05  WS-JY-L                 PIC S9(08) COMP.
011200     05  WS-JY-N                 PIC S9(08) COMP.
011300     05  WS-JY-I                 PIC S9(08) COMP.
011400     05  WS-JY-J                 PIC S9(08) COMP.
011500     05  WS-JY-LL                PIC S9(08) COMP.
011600     05  WS-JY-YEAR              PIC S9(08) COMP.
011700     05  WS-JY-MONTH             PIC S9(08) COMP.
011800     05  WS-JY-DAY               PIC S9(08) COMP.
011900     05  FILLER                  PIC X(06).
012000 01  PARAM-RECORD.
012100     05  P-START-DATE            PIC 9(08).
012200     05  P-END-DATE              PIC 9(08).
012250     05  FILLER                  PIC X(64).
012300 PROCEDURE DIVISION.
012400***********************************************************
012500 000-TOP-LEVEL.
012600     DISPLAY 'KMRANGDR - KILLMAIL DATE RANGE DRIVER - STARTING'.
012700     PERFORM 100-INITIALIZATION.
012800     IF NOT FATAL-ERROR
012900         PERFORM 200-VALIDATE-RANGE
013000     END-IF.
013100     IF NOT FATAL-ERROR
013200         PERFORM 300-RUN-RANGE
013300     END-IF.
013400     PERFORM 900-WRAP-UP.
013500     DISPLAY 'KMRANGDR - COMPLETE.  DAYS RUN: ' WS-DAYS-RUN
013600         '  DAYS OK: ' WS-DAYS-OK.
013700     GOBACK.
013800***********************************************************
013900 100-INITIALIZATION.
014000     ACCEPT PARAM-RECORD FROM COMMAND-LINE.
014100     OPEN I-O CONFIG.
014200     IF WS-CONFIG-STATUS NOT = '00'
014300         DISPLAY 'KMRANGDR - UNABLE TO OPEN CONFIG, STATUS = '
014400             WS-CONFIG-STATUS
014500         MOVE 'Y' TO SW-FATAL
014600     ELSE
014700         READ CONFIG
014800         IF WS-CONFIG-STATUS NOT = '00'
014900             DISPLAY 'KMRANGDR - UNABLE TO READ CONFIG, STATUS = '
015000                 WS-CONFIG-STATUS
015100             MOVE 'Y' TO SW-FATAL
015200         ELSE
015300             PERFORM 110-COMPUTE-TODAY
015400             PERFORM 120-DEFAULT-START-DATE
015500             PERFORM 130-DEFAULT-END-DATE
015600         END-IF
015700     END-IF.
015800 110-COMPUTE-TODAY.
015900     ACCEPT WS-SYS-DATE FROM DATE.
016000     IF WS-SYS-YY < 50
016100         MOVE 20 TO WS-TODAY-CC
016200     ELSE
016300         MOVE 19 TO WS-TODAY-CC
016400     END-IF.
016500     MOVE WS-SYS-YY TO WS-TODAY-YY.
016600     MOVE WS-SYS-MM TO WS-TODAY-MM.
016700     MOVE WS-SYS-DD TO WS-TODAY-DD.
016800 120-DEFAULT-START-DATE.
016900     IF P-START-DATE = ZERO
017000         MOVE CFG-LATEST-DATE TO WS-SPLIT-DATE-IN
017100         PERFORM 550-COMPUTE-JULIAN-DAY
017200         COMPUTE WS-JY-JDN-IN = WS-JD-RESULT - 3
017300         PERFORM 560-CONVERT-JDN-TO-DATE
017400         MOVE WS-SPLIT-DATE-IN TO WS-RANGE-START
017500     ELSE
017600         MOVE P-START-DATE TO WS-RANGE-START
017700     END-IF.
017800 130-DEFAULT-END-DATE.
017900     IF P-END-DATE = ZERO
018000         MOVE WS-TODAY-8 TO WS-RANGE-END
018100     ELSE
018200         MOVE P-END-DATE TO WS-RANGE-END
018300     END-IF.
018400***********************************************************
018500 200-VALIDATE-RANGE.
018600     MOVE WS-RANGE-START TO WS-SPLIT-DATE-IN.
018700     PERFORM 550-COMPUTE-JULIAN-DAY.
018800     MOVE WS-JD-RESULT TO WS-START-JDN.
018900     MOVE WS-RANGE-END TO WS-SPLIT-DATE-IN.
019000     PERFORM 550-COMPUTE-JULIAN-DAY.
019100     MOVE WS-JD-RESULT TO WS-END-JDN.
019200     IF WS-START-JDN > WS-END-JDN
019300         DISPLAY 'KMRANGDR - START DATE ' WS-RANGE-START
019400             ' IS AFTER END DATE ' WS-RANGE-END
019500         MOVE 'Y' TO SW-FATAL
019600     END-IF.
019700***********************************************************
019800 300-RUN-RANGE.
019900     MOVE WS-START-JDN TO WS-CURRENT-JDN.
020000     PERFORM 310-RUN-ONE-DAY
020100         UNTIL WS-CURRENT-JDN > WS-END-JDN
020200         OR RANGE-STOPPED.
020300 310-RUN-ONE-DAY.
020400     MOVE WS-CURRENT-JDN TO WS-JY-JDN-IN.
020500     PERFORM 560-CONVERT-JDN-TO-DATE.
020600     MOVE WS-SPLIT-DATE-IN TO WS-CURRENT-DATE.
020700     ADD 1 TO WS-DAYS-RUN.
020800     DISPLAY 'KMRANGDR - RUNNING KM-PARSE FOR ' WS-CD-YYYY '-'
020900         WS-CD-MM '-' WS-CD-DD.
021000     CALL 'KMPARSDY' USING WS-CURRENT-DATE WS-KM-RETURN-CODE.
021100     EVALUATE WS-KM-RETURN-CODE
021200         WHEN 00
021300             ADD 1 TO WS-DAYS-OK
021400             IF WS-CURRENT-DATE > CFG-LATEST-DATE
021500                 MOVE WS-CURRENT-DATE TO CFG-LATEST-DATE
021600                 REWRITE CFG-REC
021700                 IF WS-CONFIG-STATUS NOT = '00'
021800                     DISPLAY 'KMRANGDR - UNABLE TO REWRITE CONFIG,'
021900                         ' STATUS = ' WS-CONFIG-STATUS
022000                     MOVE 'Y' TO SW-STOP-RANGE
022100                 END-IF
022200             END-IF
022300         WHEN 04
022400             DISPLAY 'KMRANGDR - NO INPUT DATA FOR ' WS-CURRENT-DATE
022500                 ' - STOPPING RANGE'
022600             MOVE 'Y' TO SW-STOP-RANGE
022700         WHEN OTHER
022800             DISPLAY 'KMRANGDR - KM-PARSE ERROR FOR ' WS-CURRENT-DATE
022900                 ' RETURN CODE ' WS-KM-RETURN-CODE ' - STOPPING RANGE'
023000             MOVE 'Y' TO SW-STOP-RANGE
023100     END-EVALUATE.
023200     ADD 1 TO WS-CURRENT-JDN.
023300***********************************************************
023400 550-COMPUTE-JULIAN-DAY.
023500     MOVE WS-SPLIT-YYYY TO WS-JD-YEAR.
023600     MOVE WS-SPLIT-MM   TO WS-JD-MONTH.
023700     MOVE WS-SPLIT-DD   TO WS-JD-DAY.
023800     IF WS-JD-MONTH > 2
023900         MOVE WS-JD-YEAR  TO WS-JD-Y
024000         MOVE WS-JD-MONTH TO WS-JD-M
024100     ELSE
024200         COMPUTE WS-JD-Y = WS-JD-YEAR - 1
024300         COMPUTE WS-JD-M = WS-JD-MONTH + 12
024400     END-IF.
024500     COMPUTE WS-JD-RESULT =
024600         WS-JD-DAY + ((153 * (WS-JD-M - 3)) + 2) / 5
024700         + (365 * WS-JD-Y) + (WS-JD-Y / 4) - (WS-JD-Y / 100)
024800         + (WS-JD-Y / 400) + 1721119.
024900***********************************************************
025000 560-CONVERT-JDN-TO-DATE.
025100     COMPUTE WS-JY-L = WS-JY-JDN-IN + 68569.
025200     COMPUTE WS-JY-N = (4 * WS-JY-L) / 146097.
025300     COMPUTE WS-JY-L = WS-JY-L - (((146097 * WS-JY-N) + 3) / 4).
025400     COMPUTE WS-JY-I = (4000 * (WS-JY-L + 1)) / 1461001.
025500     COMPUTE WS-JY-L = WS-JY-L - ((1461 * WS-JY-I) / 4) + 31.
025600     COMPUTE WS-JY-J = (80 * WS-JY-L) / 2447.
025700     COMPUTE WS-JY-DAY = WS-JY-L - ((2447 * WS-JY-J) / 80).
025800     COMPUTE WS-JY-LL = WS-JY-J / 11.
025900     COMPUTE WS-JY-MONTH = WS-JY-J + 2 - (12 * WS-JY-LL).
026000     COMPUTE WS-JY-YEAR = (100 * (WS-JY-N - 49)) + WS-JY-I + WS-JY-LL.
026100     MOVE WS-JY-YEAR  TO WS-SPLIT-YYYY.
026200     MOVE WS-JY-MONTH TO WS-SPLIT-MM.
026300     MOVE WS-JY-DAY   TO WS-SPLIT-DD.
026400***********************************************************
026500 900-WRAP-UP.
026600     CLOSE CONFIG.
