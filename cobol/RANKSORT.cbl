000100 IDENTIFICATION DIVISION.
000200***********************************************************
000300 PROGRAM-ID. RANKSORT.
000400 AUTHOR. R J HARROWGATE.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 03/22/1985.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900***********************************************************
001000*    DESCENDING INSERTION SORT ON A SUBSCRIPT-ORDER TABLE. *
001100*    THE CALLER OWNS THE ACTUAL DATA; THIS PROGRAM ONLY    *
001200*    REORDERS RS-ORDER-TABLE SO THAT, AFTER THE CALL,      *
001300*    RS-ORDER(1) IS THE SUBSCRIPT OF THE LARGEST KEY IN    *
001400*    RS-KEY-TABLE, RS-ORDER(2) THE NEXT LARGEST, AND SO ON.*
001500*    LIFTED STRAIGHT FROM THE OLD ADSORT ASCENDING-NUMBER  *
001600*    INSERTION SORT AND TURNED AROUND FOR DESCENDING KEYS  *
001700*    OVER A PARALLEL SUBSCRIPT TABLE INSTEAD OF THE RAW    *
001800*    NUMBER ARRAY ITSELF - WE NEVER MOVE THE PLAYER OR     *
001900*    KILLMAIL DATA, ONLY THE ORDER IT IS PRINTED IN.       *
002000*                                                          *
002100*    CHANGE LOG                                            *
002200*    ---------------------------------------------------   *
002300*    1985-03-22  RJH  ORIGINAL - CARVED OUT OF ADSORT FOR   *
002400*                     THE MEMBERSHIP RENEWAL RANKING REPORT *
002500*    1999-11-30  RJH  Y2K REVIEW - NO DATE FIELDS IN THIS   *
002600*                     PROGRAM, NO CHANGE REQUIRED           *
002650*    2011-03-22  RJH  REUSED FOR THE UPLOAD SUMMARY RANKING *
002660*                     REPORT                                *
002700*    2013-07-09  RJH  REUSED BY DASHSTAT FOR THE KILLMAIL   *
002800*                     VALUE RANKING - MADE GENERIC ON A     *
002900*                     PLAIN KEY TABLE RATHER THAN CUST DATA *
003000***********************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700 01  WS-WORK-FIELDS.
003800     05  WS-INSERT-KEY           PIC S9(15)V99 COMP-3.
003900     05  WS-INSERT-ORD           PIC S9(8) COMP.
003910     05  WS-INSERT-ORD-DUMP REDEFINES WS-INSERT-ORD
003920                                 PIC X(04).
003930*        RAW-BYTE VIEWS OF THE BINARY SUBSCRIPTS, KEPT FOR
003940*        DUMP READING WHEN THIS ROUTINE MISBEHAVES ON A BAD
003950*        TABLE COUNT PASSED FROM THE CALLER.
004000     05  WS-MOVE-FROM            PIC S9(8) COMP.
004010     05  WS-MOVE-FROM-DUMP REDEFINES WS-MOVE-FROM
004020                                 PIC X(04).
004100     05  WS-INSERT-TO            PIC S9(8) COMP.
004110     05  WS-INSERT-TO-DUMP REDEFINES WS-INSERT-TO
004120                                 PIC X(04).
004150     05  FILLER                  PIC X(08).
004300 LINKAGE SECTION.
004400 01  RS-TABLE-COUNT              PIC S9(8) COMP.
004500 01  RS-KEY-TABLE.
004600     05  RS-KEY                  PIC S9(15)V99 COMP-3
004700                                 OCCURS 1 TO 2000 TIMES
004800                                 DEPENDING ON RS-TABLE-COUNT
004900                                 INDEXED BY RS-KEY-NDX.
005000 01  RS-ORDER-TABLE.
005100     05  RS-ORDER                PIC S9(8) COMP
005200                                 OCCURS 1 TO 2000 TIMES
005300                                 DEPENDING ON RS-TABLE-COUNT
005400                                 INDEXED BY RS-ORD-NDX.
005500***********************************************************
005600 PROCEDURE DIVISION USING RS-TABLE-COUNT, RS-KEY-TABLE,
005700                          RS-ORDER-TABLE.
005800***********************************************************
005900 000-SORT-DESCENDING.
006000     PERFORM 100-INSERT-ONE-ELEMENT
006100         VARYING WS-MOVE-FROM FROM 2 BY 1
006200         UNTIL WS-MOVE-FROM > RS-TABLE-COUNT.
006300     GOBACK.
006400 100-INSERT-ONE-ELEMENT.
006500     MOVE RS-ORDER(WS-MOVE-FROM) TO WS-INSERT-ORD.
006600     MOVE RS-KEY(RS-ORDER(WS-MOVE-FROM)) TO WS-INSERT-KEY.
006700     COMPUTE WS-INSERT-TO = WS-MOVE-FROM - 1.
006800     PERFORM 110-SHIFT-ONE-SLOT
006900         UNTIL WS-INSERT-TO <= 0
007000         OR RS-KEY(RS-ORDER(WS-INSERT-TO)) >= WS-INSERT-KEY.
007100     MOVE WS-INSERT-ORD TO RS-ORDER(WS-INSERT-TO + 1).
007200 100-EXIT.
007300     EXIT.
007400 110-SHIFT-ONE-SLOT.
007500     MOVE RS-ORDER(WS-INSERT-TO) TO RS-ORDER(WS-INSERT-TO + 1).
007600     COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1.
007700 110-EXIT.
007800     EXIT.
