000100***************************************************************
000200*    COPYBOOK   SYSTREC                                        *
000300*    SOLAR-SYSTEM REFERENCE MASTER - ASCENDING SYST-ID          *
000400*    INSERT-ONLY MERGE FROM SDELOAD, NEVER UPDATED OR DELETED   *
000500*    2012-08-01  RJH  ORIGINAL LAYOUT                            *
000600***************************************************************
000700 01  SYST-REC.
000800     05  SYST-ID                     PIC 9(10).
000900     05  SYST-NAME                   PIC X(40).
001000     05  FILLER                      PIC X(10).
