000100***************************************************************
000200*    COPYBOOK   CFGREC                                          *
000300*    CONFIG - SINGLE-RECORD RUN-PARAMETER AND CHECKPOINT FILE.   *
000400*    REWRITTEN IN PLACE BY KMRANGDR AFTER EVERY DAY THAT         *
000500*    ADVANCES CFG-LATEST-DATE, AND BY SDELOAD AFTER A MERGE.     *
000600*    2016-02-09  RJH  ORIGINAL LAYOUT                            *
000700*    2016-09-19  RJH  ADDED CFG-TZ-OFFSET-MIN, WE ARE NOT ALWAYS *
000800*                     RUNNING OUT OF THE UTC DATA CENTER ANY MORE*
000900***************************************************************
001000 01  CFG-REC.
001100     05  CFG-CORP-ID                 PIC 9(10).
001200     05  CFG-ALLIANCE-ID             PIC 9(10).
001300*        0 = CORP IS INDEPENDENT (NOT IN AN ALLIANCE).
001400     05  CFG-TZ-OFFSET-MIN           PIC S9(4).
001500*        LOCAL = UTC + CFG-TZ-OFFSET-MIN MINUTES.
001600     05  CFG-START-DATE              PIC 9(8).
001700     05  CFG-LATEST-DATE             PIC 9(8).
001800     05  CFG-SDE-VERSION             PIC 9(8).
001900     05  FILLER                      PIC X(20).
