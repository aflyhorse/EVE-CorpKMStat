000100 IDENTIFICATION DIVISION.
000200***********************************************************
000300 PROGRAM-ID. CLRTAGDT.
000400 AUTHOR. R J HARROWGATE.
000500 INSTALLATION. CORP OFFICE - MEMBERSHIP SYSTEMS.
000600 DATE-WRITTEN. 04/02/1986.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900***********************************************************
001000*    COLOR-TAG-DETECT.  THE KILLMAIL FEED HANDS US CHARACTER *
001100*    TITLES AND VICTIM NAMES WITH AN EMBEDDED IN-GAME COLOR   *
001200*    TAG BUILT IN - <COLOR=0xHHHHHHHH>NAME</COLOR>.  THIS     *
001300*    ROUTINE PULLS THE PLAIN NAME BACK OUT FOR MATCHING AND   *
001400*    HANDS BACK THE LAST SIX HEX DIGITS AS A WEB COLOR, SO    *
001500*    THE DASHBOARD CAN COLOR A PLAYER'S NAME THE SAME AS      *
001600*    THEIR IN-GAME CORP TAG WOULD.  IF THERE IS NO TAG THE    *
001700*    INPUT COMES BACK UNCHANGED AND THE COLOR COMES BACK      *
001800*    BLANK.                                                   *
001900*                                                              *
002000*    LIFTED FROM THE OLD EXPRESSION-TOKEN SCANNER'S UNSTRING   *
002100*    DELIMITER TRICK - SAME IDEA, JUST THREE DELIMITERS       *
002200*    INSTEAD OF THE ARITHMETIC OPERATOR SET.                  *
002300*                                                              *
002400*    CHANGE LOG                                                *
002500*    ----------------------------------------------------      *
002600*    1986-04-02  RJH  ORIGINAL - STRIPPED FORMATTING CODES    *
002700*                     OUT OF NEWSLETTER MERGE-FIELD TEXT       *
002800*    1999-10-14  RJH  Y2K REVIEW - NO DATE FIELDS IN THIS      *
002900*                     PROGRAM, NO CHANGE REQUIRED              *
003000*    2016-09-19  RJH  REBUILT FOR THE KILLMAIL SYSTEM - NOW    *
003100*                     STRIPS THE <COLOR=0xHH..>..</COLOR> TAG  *
003200*                     EVE SENDS US ON EVERY CHARACTER TITLE    *
003300*    2018-04-11  RJH  RETURNS THE WEB COLOR TOO, NOT JUST THE  *
003400*                     PLAIN NAME - DASHSTAT WANTS IT           *
003500*    2022-04-19  KDW  A LONE '>' OR '</COLOR>' WITH NO TAG      *
003600*                     OPENER WAS SLIPPING THROUGH AS A HIT -    *
003700*                     NOW REQUIRES ALL THREE DELIMITERS AND A   *
003800*                     6-8 DIGIT HEX RUN BEFORE CALLING IT A TAG *
003900***********************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600 01  WS-WORK-FIELDS.
004700     05  WS-CT-FIELD-1           PIC X(40).
004800     05  WS-CT-FIELD-2           PIC X(40).
004900     05  WS-CT-FIELD-3           PIC X(40).
005000     05  WS-CT-FIELD-4           PIC X(40).
005100     05  WS-CT-DELIM-COUNT       PIC S9(04) COMP VALUE ZERO.
005200     05  WS-CT-DELIM-COUNT-DUMP REDEFINES WS-CT-DELIM-COUNT
005300                                 PIC X(02).
005400     05  WS-CT-HEX-LEN           PIC S9(04) COMP VALUE ZERO.
005500     05  WS-CT-HEX-LEN-DUMP REDEFINES WS-CT-HEX-LEN
005600                                 PIC X(02).
005700     05  WS-CT-START-POS         PIC S9(04) COMP VALUE ZERO.
005800     05  WS-CT-START-POS-DUMP REDEFINES WS-CT-START-POS
005900                                 PIC X(02).
006000     05  WS-CT-COLOR-VALID       PIC X(01) VALUE 'N'.
006100         88  CT-HEX-LEN-VALID        VALUE 'Y'.
006200     05  FILLER                  PIC X(05).
006300 LINKAGE SECTION.
006400 01  CT-INPUT-TEXT               PIC X(40).
006500 01  CT-OUTPUT-NAME              PIC X(40).
006600 01  CT-OUTPUT-COLOR             PIC X(07).
006700 01  CT-COLOR-FOUND              PIC X(01).
006800     88  CT-TAG-WAS-FOUND            VALUE 'Y'.
006900***********************************************************
007000 PROCEDURE DIVISION USING CT-INPUT-TEXT, CT-OUTPUT-NAME,
007100                          CT-OUTPUT-COLOR, CT-COLOR-FOUND.
007200***********************************************************
007300 000-SCAN-FOR-TAG.
007400     MOVE SPACES TO WS-CT-FIELD-1 WS-CT-FIELD-2
007500                    WS-CT-FIELD-3 WS-CT-FIELD-4.
007600     MOVE ZERO TO WS-CT-DELIM-COUNT.
007700     MOVE SPACES TO CT-OUTPUT-COLOR.
007800     MOVE 'N' TO CT-COLOR-FOUND.
007900     UNSTRING CT-INPUT-TEXT
008000         DELIMITED BY '<color=0x' OR '>' OR '</color>'
008100         INTO WS-CT-FIELD-1 WS-CT-FIELD-2
008200              WS-CT-FIELD-3 WS-CT-FIELD-4
008300         TALLYING IN WS-CT-DELIM-COUNT
008400     END-UNSTRING.
008500     IF WS-CT-FIELD-2 NOT = SPACES
008600         AND WS-CT-DELIM-COUNT = 3
008700         PERFORM 100-BUILD-WEB-COLOR
008800         IF CT-HEX-LEN-VALID
008900             MOVE WS-CT-FIELD-3 TO CT-OUTPUT-NAME
009000             MOVE 'Y' TO CT-COLOR-FOUND
009100         ELSE
009200             MOVE CT-INPUT-TEXT TO CT-OUTPUT-NAME
009300         END-IF
009400     ELSE
009500         MOVE CT-INPUT-TEXT TO CT-OUTPUT-NAME
009600     END-IF.
009700     GOBACK.
009800 100-BUILD-WEB-COLOR.
009900     MOVE ZERO TO WS-CT-HEX-LEN.
010000     MOVE 'N' TO WS-CT-COLOR-VALID.
010100     INSPECT WS-CT-FIELD-2 TALLYING WS-CT-HEX-LEN
010200         FOR CHARACTERS BEFORE INITIAL SPACE.
010300     IF WS-CT-HEX-LEN < 6 OR WS-CT-HEX-LEN > 8
010400         MOVE SPACES TO CT-OUTPUT-COLOR
010500     ELSE
010600         MOVE 'Y' TO WS-CT-COLOR-VALID
010700         COMPUTE WS-CT-START-POS = WS-CT-HEX-LEN - 5
010800         MOVE '#' TO CT-OUTPUT-COLOR (1:1)
010900         MOVE WS-CT-FIELD-2 (WS-CT-START-POS:6)
011000             TO CT-OUTPUT-COLOR (2:6)
011100     END-IF.
